000100******************************************************************
000200*                                                                *
000300*  RECORD DEFINITION FOR THE PATIENT / CLAIM FILE (PATIENT-FILE) *
000400*     USES PAT-ID AS KEY - FILE IS ORDERED BY PATIENT ID         *
000500*                                                                *
000600******************************************************************
000700*  FILE SIZE 200 BYTES.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING.
001000*
001100* 30/08/88 JS  - CREATED.
001200* 17/02/92 JS  - ADDED PAT-DIAG-CODES TABLE, WAS A SINGLE CODE.
001300* 25/06/97 RDC - PAT-COMORBIDITIES ADDED FOR BARIATRIC GUIDELINE
001400*                 SUPPORT, SEE PE010/PE050.
001500* 19/03/03 RDC - DOCUMENTATION FLAGS (WLP/CONSERV/MEDEVAL/MHEVAL/
001600*                 EDU/PLAN) ADDED - ONE BYTE EACH, Y OR N.
001700*
001800 01  PAT-PATIENT-RECORD.
001900     03  PAT-ID                PIC X(10).
002000*                                  PATIENT IDENTIFIER / MRN - FILE KEY
002100     03  PAT-NAME              PIC X(25).
002200     03  PAT-AGE               PIC 9(03).
002300*                                  AGE IN YEARS
002400     03  PAT-BMI               PIC 9(03)V99.
002500*                                  BODY-MASS INDEX, 2 DECIMALS
002600     03  PAT-WEIGHT            PIC 9(03)V99.
002700     03  PAT-SEX               PIC X(01).
002800*                                  M, F OR O
002900     03  PAT-PROC-CODE         PIC X(05).
003000*                                  CPT PROCEDURE CODE ON THE CLAIM
003100     03  PAT-DIAG-CODES        PIC X(08)  OCCURS 5.
003200*                                  UP TO FIVE ICD-10 CODES, LEFT
003300*                                  JUSTIFIED, SPACE PADDED, UNUSED
003400*                                  ENTRIES ARE SPACES.
003500     03  PAT-COMORBIDITIES     PIC X(15)  OCCURS 4.
003600*                                  UP TO FOUR COMORBIDITY CONDITION
003700*                                  NAMES, UNUSED ENTRIES ARE SPACES.
003800     03  PAT-WLP-FLAG          PIC X(01).
003900*                                  Y/N - WEIGHT LOSS PROGRAM
004000     03  PAT-PROG-MONTHS       PIC 9(02).
004100*                                  MONTHS IN WEIGHT LOSS PROGRAM
004200     03  PAT-CONSERV-FLAG      PIC X(01).
004300*                                  Y/N - CONSERVATIVE THERAPY TRIED
004400     03  PAT-MEDEVAL-FLAG      PIC X(01).
004500*                                  Y/N - MEDICAL EVALUATION DONE
004600     03  PAT-MHEVAL-FLAG       PIC X(01).
004700*                                  Y/N - MENTAL HEALTH EVAL DONE
004800     03  PAT-EDU-FLAG          PIC X(01).
004900*                                  Y/N - PRE-OP EDUCATION DONE
005000     03  PAT-PLAN-FLAG         PIC X(01).
005100*                                  Y/N - TREATMENT PLAN DOCUMENTED
005200     03  FILLER                PIC X(38).
005300*
