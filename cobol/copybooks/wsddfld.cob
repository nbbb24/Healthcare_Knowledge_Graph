000100******************************************************************
000200*                                                                *
000300*  RECORD DEFINITION FOR THE POLICY DATA-DICTIONARY FILE         *
000400*           (DATA-DICT-IN / DATA-DICT-OUT)                       *
000500*     USES DD-FIELD-NAME AS KEY WHEN MATCHED FOR UPDATE          *
000600******************************************************************
000700*  FILE SIZE 120 BYTES.
000800*
000900* 11/03/88 JS  - CREATED.
001000* 22/07/91 JS  - ADDED DD-SECTION TO GROUP FIELDS BY POLICY AREA.
001100* 14/02/96 RDC - Y2K REVIEW - DD-RULE LEFT AS TEXT, NO DATE FIELDS
001200*                 IN THIS RECORD TO CONVERT.
001300* 30/09/03 RDC - WIDENED DD-RULE FROM 40 TO 60 FOR COMPOSITE BMI
001400*                 RULE TEXT (REQ PE-1107).
001500*
001600 01  DD-FIELD-RECORD.
001700     03  DD-FIELD-NAME         PIC X(30).
001800*                                  FIELD IDENTIFIER, E.G. PATIENT-BMI
001900     03  DD-FIELD-TYPE         PIC X(10).
002000*                                  STRING/INTEGER/FLOAT/BOOLEAN/DATE/
002100*                                  ENUM/ARRAY/CODE
002200     03  DD-SECTION            PIC X(16).
002300*                                  DEMOGRAPHICS/ENCOUNTER/ANTHROPOMETRICS
002400*                                  DIAGNOSIS/PROCEDURE/DOCUMENTATION
002500*                                  REOPERATION/COVERAGE
002600     03  DD-RULE               PIC X(60).
002700*                                  COMPUTABLE RULE TEXT - MAY BE SPACES
002800*                                  UNTIL THE EXTRACTION PASS FILLS IT IN
002900     03  FILLER                PIC X(04).
003000*
