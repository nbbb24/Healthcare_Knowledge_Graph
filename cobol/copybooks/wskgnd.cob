000100******************************************************************
000200*                                                                *
000300*  RECORD DEFINITION FOR THE KNOWLEDGE-GRAPH NODE FILE           *
000400*           (KG-NODES)                                          *
000500*     ONE ENTRY PER POLICY/CRITERION/CODE/PATIENT NODE           *
000600*                                                                *
000700******************************************************************
000800*  FILE SIZE 100 BYTES.
000900*
001000* 21/01/89 JS  - CREATED.
001100* 30/05/94 JS  - ND-TYPE WIDENED FROM 8 TO 12 TO TAKE "CRITERION".
001200*
001300 01  ND-NODE-RECORD.
001400     03  ND-ID                 PIC X(30).
001500*                                  UNIQUE NODE ID, E.G.
001600*                                  CRITERION-PATIENT-BMI
001700     03  ND-TYPE               PIC X(12).
001800*                                  POLICY/CRITERION/CODE/PATIENT/GROUP
001900     03  ND-LABEL              PIC X(50).
002000*                                  DISPLAY LABEL
002100     03  FILLER                PIC X(08).
002200*
