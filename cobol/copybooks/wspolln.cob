000100******************************************************************
000200*                                                                *
000300*  RECORD DEFINITION FOR THE POLICY TEXT FILE (POLICY-TEXT)      *
000400*     ONE NATURAL-LANGUAGE LINE OF A COVERAGE GUIDELINE PER REC  *
000500*                                                                *
000600******************************************************************
000700*  FILE SIZE 130 BYTES (LINE SEQUENTIAL).
000800*
000900* 02/05/88 JS  - CREATED.
001000* 19/11/94 JS  - PADDED TO ALLOW A TRAILING WORK AREA - SEE FILLER
001100*                 BELOW - SOME GUIDELINE TEXT RUNS LONGER THAN WE
001200*                 FIRST ALLOWED FOR.
001300*
001400 01  PT-POLICY-LINE-RECORD.
001500     03  PT-LINE               PIC X(128).
001600*                                  ONE LINE OF POLICY GUIDELINE TEXT,
001700*                                  UPPER-CASED BY THE SCAN PARAGRAPH
001800*                                  BEFORE TESTING.
001900     03  FILLER                PIC X(02).
002000*
