000100******************************************************************
000200*                                                                *
000300*  RECORD DEFINITION FOR THE MEDICAL-CODE FILE (MEDICAL-CODES)   *
000400*     ONE ENTRY PER EXACT CODE OR PER CODE RANGE                 *
000500*                                                                *
000600******************************************************************
000700*  FILE SIZE 80 BYTES.
000800*
000900* 05/10/88 JS  - CREATED.
001000* 02/04/93 JS  - ADDED MC-CATEGORY TO SEPARATE PROCEDURE CODES
001100*                 FROM DIAGNOSIS CODES IN THE SAME TABLE.
001200*
001300 01  MC-CODE-RECORD.
001400     03  MC-CODE-KEY           PIC X(12).
001500*                                  CODE OR RANGE "START-END", E.G.
001600*                                  43644 OR Z68.41-Z68.45.
001700     03  MC-CODE-TYPE          PIC X(10).
001800*                                  CPT OR ICD10
001900     03  MC-CATEGORY           PIC X(10).
002000*                                  PROCEDURE OR DIAGNOSIS
002100     03  MC-DESCRIPTION        PIC X(45).
002200     03  FILLER                PIC X(03).
002300*
