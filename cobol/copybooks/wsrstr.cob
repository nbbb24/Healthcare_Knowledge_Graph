000100******************************************************************
000200*                                                                *
000300*  RECORD DEFINITION FOR THE RESTRICTION / CRITERION FILE        *
000400*           (RESTRICT-OUT)                                      *
000500*     HOLDS ONE EXTRACTED, COMPUTABLE POLICY CRITERION.          *
000600*     USES RST-SEQ AS KEY.                                      *
000700*                                                                *
000800******************************************************************
000900*  FILE SIZE - ORIGINAL ESTIMATE WAS 160 BYTES AT DESIGN TIME.
001000*     RST-CONDITION-TEXT AND RST-RULE-TEXT TURNED OUT TOO NARROW
001100*     FOR THE COMPOSITE BMI/COMORBIDITY WORDING - RESIZED TO 200.
001200*     SEE CHANGE OF 08/01/97 BELOW.  RESIZE AGAIN IF THE NLP SCAN
001300*     EVER GROWS RST-RULE-TEXT FURTHER.
001400*
001500* 14/06/88 JS  - CREATED.
001600* 09/09/90 JS  - ADDED RST-LOGIC FOR THE OR-JOIN BETWEEN CRITERIA.
001700* 08/01/97 RDC - RESIZED RECORD 160 -> 200 BYTES, SEE NOTE ABOVE.
001800*                 ADDED FILLER TO PAD TO THE NEW LENGTH.
001900* 11/11/03 RDC - ADDED RST-CONFIDENCE (EXTRACTION CONFIDENCE SCORE).
002000*
002100 01  RST-RESTRICTION-RECORD.
002200     03  RST-SEQ               PIC 9(03).
002300*                                  CRITERION SEQUENCE NUMBER - ALSO
002400*                                  THE FILE KEY.
002500     03  RST-TYPE              PIC X(14).
002600*                                  AGE/BMI/BMI-COMORBID/PROCEDURE/
002700*                                  DIAGNOSIS/DOCUMENT/DURATION
002800     03  RST-FIELD-NAME        PIC X(30).
002900*                                  TARGET DATA-DICTIONARY FIELD NAME
003000     03  RST-OPERATOR          PIC X(12).
003100*                                  GE/LE/GT/LT/EQ/IN/CONTAINS-ANY/
003200*                                  BETWEEN
003300     03  RST-VALUE-NUM         PIC S9(05)V99.
003400*                                  NUMERIC THRESHOLD - AGE, BMI, OR
003500*                                  BETWEEN LOW BOUND
003600     03  RST-VALUE-NUM2        PIC S9(05)V99.
003700*                                  BETWEEN HIGH BOUND (E.G. 12 MONTHS)
003800*                                  ZERO WHEN NOT A BETWEEN CRITERION
003900     03  RST-CONDITION-TEXT    PIC X(50).
004000*                                  HUMAN-READABLE CONDITION, FOR REPORT
004100*                                  AND POLICY-OUT NARRATIVE LINES.
004200     03  RST-RULE-TEXT         PIC X(60).
004300*                                  RENDERED COMPUTABLE RULE, BUILT BY
004400*                                  PE030 FROM RST-OPERATOR/RST-VALUE-NUM.
004500     03  RST-LOGIC             PIC X(03).
004600*                                  "AND" OR "OR " - HOW THIS CRITERION
004700*                                  JOINS TO THE NEXT IN THE POLICY EXPR.
004800     03  RST-CONFIDENCE        PIC 9V99.
004900*                                  EXTRACTION CONFIDENCE, 0.00 - 1.00.
005000     03  FILLER                PIC X(11).
005100*                                  PAD TO 200 - SEE NOTE OF 08/01/97.
005200*
