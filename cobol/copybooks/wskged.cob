000100******************************************************************
000200*                                                                *
000300*  RECORD DEFINITION FOR THE KNOWLEDGE-GRAPH EDGE FILE           *
000400*           (KG-EDGES)                                          *
000500*     ONE ENTRY PER RELATION BETWEEN TWO NODES                  *
000600*                                                                *
000700******************************************************************
000800*  FILE SIZE 100 BYTES.
000900*
001000* 21/01/89 JS  - CREATED.
001100* 30/05/94 JS  - ED-RELATION WIDENED FROM 8 TO 12 TO TAKE
001200*                 "NOT-MET".
001300*
001400 01  ED-EDGE-RECORD.
001500     03  ED-SOURCE             PIC X(30).
001600*                                  SOURCE NODE ID
001700     03  ED-TARGET             PIC X(30).
001800*                                  TARGET NODE ID
001900     03  ED-RELATION           PIC X(12).
002000*                                  REQUIRES/SUPPORTS/HAS/MET/
002100*                                  NOT-MET/EVALUATES
002200     03  FILLER                PIC X(28).
002300*
