000100 IDENTIFICATION          DIVISION.
000200******************************************************************
000300 PROGRAM-ID.             PE030.
000400 AUTHOR.                 JON SAYLES.
000500 INSTALLATION.           APPLEWOOD COMPUTERS.
000600 DATE-WRITTEN.           20/02/88.
000700 DATE-COMPILED.          20/02/88.
000800 SECURITY.               NON-CONFIDENTIAL.
000900*
001000*    REMARKS.            POLICY ASSEMBLY AND RULE RENDERING PASS.
001100*                        RENDERS A COMPUTABLE RST-RULE-TEXT FOR
001200*                        EVERY RESTRICTION FROM ITS OPERATOR AND
001300*                        THRESHOLD VALUE(S), THEN JOINS ALL THE
001400*                        RESTRICTIONS WITH " OR " INTO A SINGLE
001500*                        POLICY EXPRESSION WHICH IS WRITTEN TO
001600*                        POLICY-OUT AHEAD OF THE DETAIL LINES.
001700*
001800*    VERSION.            SEE PROG-NAME IN WORKING-STORAGE.
001900*
002000*    CALLED MODULES.     NONE.
002100*
002200*    FILES USED.         RESTRICT-OUT.  INPUT  - CRITERIA FROM PE010.
002300*                        POLICY-OUT.    OUTPUT - ASSEMBLED POLICY TEXT.
002400*
002500*    ERROR MESSAGES USED.
002600*                        SY001, SY004.
002700*                        PE004.
002800*
002900* CHANGES:
003000* 20/02/88 JS  - 1.00 CREATED.
003100* 05/10/91 JS  -    1 PROCEDURE/DIAGNOSIS CODE LISTS NOW RENDERED
003200*                      AS "FIELD IN (CODE,CODE,...)" RATHER THAN
003300*                      LEFT AS A BARE COMMA LIST.
003400* 12/12/98 RDC -    2 YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
003500*                      PASS, PASSED CLEAN.
003600* 21/06/05 RDC -    3 WIDENED WS-POLICY-EXPR FROM 160 TO 250 TO
003700*                      HOLD A FULL TEN-CRITERION EXPRESSION (REQ
003800*                      PE-1320).
003900* 18/04/08 RDC -    4 REPLACED THE TRIM-ING DONE AGAINST THE WHOLE
004000*                      POLICY-EXPR AND RULE FIELDS EACH PASS WITH
004100*                      THE BACKWARD-SCAN TRIM IN CC090 - THE OLD
004200*                      LOGIC WAS RE-TRIMMING THE SAME GROWING
004300*                      FIELD ON EVERY CRITERION, WHICH GOT SLOWER
004400*                      AS A POLICY GREW MORE CLAUSES.
004500* 25/04/08 RDC -    5 DD010 WAS PRINTING THE STORED OPERATOR WORD
004600*                      ITSELF (GE, LE, CONTAINS-ANY, ...) INTO THE
004700*                      RULE TEXT INSTEAD OF THE SYMBOL OR WORDING
004800*                      THE CLAIMS SYSTEM EXPECTS - RULE NOW RENDERS
004900*                      ">=", "= TRUE", "IN (...)" AND SO ON BY TYPE.
005000*                      ALSO WS-VAL1-EDIT/WS-VAL2-EDIT WERE ALWAYS
005100*                      SHOWING TWO DECIMAL PLACES EVEN FOR A WHOLE
005200*                      THRESHOLD (40.00 INSTEAD OF 40), AND THEIR
005300*                      X(09) REDEFINES RAN ONE BYTE PAST THE 8-BYTE
005400*                      EDITED FIELD.  NEW CC095 PARAGRAPH PICKS A
005500*                      5-BYTE OR 8-BYTE EDIT DEPENDING ON WHETHER
005600*                      THE VALUE CARRIES A FRACTION, AND THE
005700*                      REDEFINES ARE NOW X(08).  SEE TICKET RQ-4423.
005750* 07/02/26 RDC -    6 DD020 WAS JOINING CLAUSES AS A BARE "RULE1 OR
005760*                      RULE2" STRING WITH NO PARENTHESES - CLAIMS
005770*                      REVIEW REQUEST #2612 POINTED OUT THE EXPRESSION
005780*                      HAS TO READ "(RULE1) OR (RULE2)" SO A LATER
005790*                      PARSER CANNOT MIS-GROUP ACROSS AN OR.  EACH
005795*                      CLAUSE IS NOW WRAPPED IN "(" / ")" AS IT GOES
005797*                      INTO WS-POLICY-EXPR.
005800*
005900 ENVIRONMENT             DIVISION.
006000******************************************************************
006100 CONFIGURATION           SECTION.
006200 SOURCE-COMPUTER.        IBM-390.
006300 OBJECT-COMPUTER.        IBM-390.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600*
006700 INPUT-OUTPUT            SECTION.
006800 FILE-CONTROL.
006900     SELECT RESTRICT-OUT
007000         ASSIGN TO UT-S-RSTOUT
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS  IS WS-RST-STATUS.
007300*
007400     SELECT POLICY-OUT
007500         ASSIGN TO UT-S-POLOUT
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS  IS WS-POL-STATUS.
007800*
007900 DATA                    DIVISION.
008000******************************************************************
008100 FILE SECTION.
008200 FD  RESTRICT-OUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 200 CHARACTERS.
008600     COPY "wsrstr.cob".
008700*
008800 FD  POLICY-OUT
008900     RECORDING MODE IS V
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 1 TO 250 CHARACTERS.
009200 01  POL-OUT-LINE            PIC X(250).
009300*
009400 WORKING-STORAGE SECTION.
009500******************************************************************
009600 77  PROG-NAME               PIC X(15) VALUE "PE030 (1.06)".
009700*
009800 01  WS-STATUS-FIELDS.
009900     03  WS-RST-STATUS       PIC XX      VALUE ZERO.
010000     03  WS-POL-STATUS       PIC XX      VALUE ZERO.
010100*
010200 01  WS-COUNTERS.
010300     03  WS-RST-READ         BINARY-LONG UNSIGNED VALUE ZERO.
010400     03  WS-RST-TABLE-COUNT  BINARY-LONG UNSIGNED VALUE ZERO.
010500     03  IX                  BINARY-LONG UNSIGNED VALUE ZERO.
010600*
010700*  WHOLE RESTRICTION TABLE HELD IN STORAGE SO THE COMBINED POLICY
010800*  EXPRESSION CAN BE ASSEMBLED BEFORE ANY DETAIL LINE IS WRITTEN -
010900*  POLICY-OUT CARRIES THE EXPRESSION AS ITS HEADER.
011000*
011100 01  WS-RST-TABLE.
011200     03  WS-RST-ENT          OCCURS 50.
011300         05  WS-RST-TYPE     PIC X(14)     VALUE SPACES.
011400         05  WS-RST-FIELD    PIC X(30)     VALUE SPACES.
011500         05  WS-RST-OPER     PIC X(12)     VALUE SPACES.
011600         05  WS-RST-VAL1     PIC S9(05)V99 VALUE ZERO.
011700         05  WS-RST-VAL2     PIC S9(05)V99 VALUE ZERO.
011800         05  WS-RST-COND     PIC X(50)     VALUE SPACES.
011900         05  WS-RST-CODES    PIC X(60)     VALUE SPACES.
012000         05  WS-RST-RULE     PIC X(80)     VALUE SPACES.
012100 01  WS-RST-TABLE-FLAT REDEFINES WS-RST-TABLE
012200                            PIC X(10300).
012300*                                  FLAT VIEW - CLEARS THE WHOLE
012400*                                  TABLE IN ONE MOVE AT START-UP.
012500*
012600 01  WS-VAL1-EDIT            PIC ZZZZ9.99.
012700 01  WS-VAL2-EDIT            PIC ZZZZ9.99.
012800 01  WS-VAL-EDIT REDEFINES WS-VAL1-EDIT
012900                            PIC X(08).
013000*                                  ALTERNATE ALPHANUMERIC VIEW OF
013100*                                  THE EDITED VALUE - USED WHEN
013200*                                  TRIM-ING THE FIELD FOR STRING.
013300*                                  (08 BYTES - 18/04/08 HAD THIS AT
013400*                                  09, ONE PAST THE EDITED FIELD.)
013500*
013600 01  WS-VAL2-ALPHA REDEFINES WS-VAL2-EDIT
013700                            PIC X(08).
013800*                                  SAME IDEA, FOR THE SECOND VALUE
013900*                                  OF A BETWEEN-OPERATOR RESTRICTION.
014000*
014100*  NUMERIC-TO-TEXT WORK AREA FOR CC095-RENDER-NUMBER.  A THRESHOLD
014200*  THAT CARRIES NO FRACTION (40, NOT 40.00) IS EDITED WITHOUT
014300*  DECIMAL PLACES; ONE THAT DOES CARRY A FRACTION KEEPS ITS TWO
014400*  DECIMAL DIGITS.  EITHER WAY THE EDITED FIELD'S LEADING (ZERO-
014500*  SUPPRESSED) SPACES ARE STRIPPED BY A FORWARD SCAN (CC092) BEFORE
014600*  THE TEXT IS USED IN A STRING STATEMENT - CC090 ONLY SCANS
014700*  BACKWARD, WHICH IS THE WRONG DIRECTION FOR A ZERO-SUPPRESSED
014800*  EDITED NUMERIC.
014900*
015000 01  WS-NUM-WORK.
015100     03  WS-NUM-IN           PIC S9(05)V99 VALUE ZERO.
015200     03  WS-NUM-INT-CHK      PIC S9(05)    VALUE ZERO.
015300     03  WS-NUM-INT-EDIT     PIC ZZZZ9.
015400     03  WS-NUM-TEXT         PIC X(09)  VALUE SPACES.
015500     03  WS-NUM-LEN          BINARY-LONG UNSIGNED VALUE ZERO.
015600     03  WS-LTRIM-WIDTH      BINARY-LONG UNSIGNED VALUE ZERO.
015700     03  WS-LTRIM-START      BINARY-LONG UNSIGNED VALUE ZERO.
015800*
015900 01  WS-POLICY-EXPR          PIC X(250) VALUE SPACES.
016000 01  WS-POLICY-EXPR-GRP REDEFINES WS-POLICY-EXPR.
016100     03  WS-POLICY-EXPR-FIRST PIC X(50).
016200     03  FILLER              PIC X(200).
016300*                                  FIRST-CLAUSE VIEW - USED WHEN
016400*                                  TRUNCATING THE EXPRESSION FOR
016500*                                  THE SHORT REPORT HEADING IN PE050.
016600*
016700*  HOME-GROWN TRIM WORK AREA - THIS SHOP'S COMPILER HAS NO TRIM OR
016800*  LENGTH FUNCTION, SO CC090-TRIM-FIELD STRIPS TRAILING SPACES BY A
016900*  BACKWARD SCAN.  WS-TRIM-A/B/C HOLD UP TO THREE TRIMMED VALUES AT
017000*  ONCE SO A SINGLE STRING STATEMENT CAN JOIN THEM.
017100*
017200 01  WS-TRIM-WORK.
017300     03  WS-TRIM-IN          PIC X(250) VALUE SPACES.
017400     03  WS-TRIM-LEN         BINARY-LONG UNSIGNED VALUE ZERO.
017500 01  WS-TRIM-SLOTS.
017600     03  WS-TRIM-A           PIC X(250) VALUE SPACES.
017700     03  WS-TRIM-LEN-A       BINARY-LONG UNSIGNED VALUE ZERO.
017800     03  WS-TRIM-B           PIC X(250) VALUE SPACES.
017900     03  WS-TRIM-LEN-B       BINARY-LONG UNSIGNED VALUE ZERO.
018000     03  WS-TRIM-C           PIC X(250) VALUE SPACES.
018100     03  WS-TRIM-LEN-C       BINARY-LONG UNSIGNED VALUE ZERO.
018200*
018300 01  ERROR-MESSAGES.
018400     03  SY001   PIC X(46) VALUE "SY001 ABORTING RUN - NOTE ERROR AND HIT RETURN".
018500     03  SY004   PIC X(40) VALUE "SY004 RESTRICT-OUT FILE NOT FOUND".
018600     03  PE004   PIC X(40) VALUE "PE004 POLICY-OUT WRITE ERROR - ".
018700*
018800 PROCEDURE DIVISION.
018900******************************************************************
019000 AA000-MAIN                 SECTION.
019100*****************************************
019200     PERFORM  AA010-OPEN-FILES.
019300     MOVE     SPACES TO WS-RST-TABLE-FLAT.
019400     PERFORM  AA020-LOAD-RESTRICTIONS THRU AA020-EXIT
019500         UNTIL WS-RST-STATUS = "10".
019600     PERFORM  BB010-RENDER-RULES THRU BB010-EXIT.
019700     PERFORM  BB020-BUILD-EXPRESSION THRU BB020-EXIT.
019800     PERFORM  AA030-WRITE-POLICY THRU AA030-EXIT.
019900     CLOSE    RESTRICT-OUT
020000              POLICY-OUT.
020100     DISPLAY  "PE030 RESTRICTIONS RENDERED = " WS-RST-TABLE-COUNT.
020200     GOBACK.
020300*
020400 AA010-OPEN-FILES.
020500     OPEN     INPUT  RESTRICT-OUT.
020600     IF       WS-RST-STATUS NOT = "00"
020700              DISPLAY SY004
020800              DISPLAY SY001
020900              MOVE  8 TO RETURN-CODE
021000              GOBACK
021100     END-IF.
021200     OPEN     OUTPUT POLICY-OUT.
021300*
021400 AA020-LOAD-RESTRICTIONS.
021500     READ     RESTRICT-OUT
021600         AT END
021700              MOVE "10" TO WS-RST-STATUS
021800              GO TO AA020-EXIT
021900     END-READ.
022000     ADD      1 TO WS-RST-READ.
022100     ADD      1 TO WS-RST-TABLE-COUNT.
022200     IF       WS-RST-TABLE-COUNT > 50
022300              SUBTRACT 1 FROM WS-RST-TABLE-COUNT
022400              GO TO AA020-EXIT
022500     END-IF.
022600     MOVE     RST-TYPE          TO WS-RST-TYPE(WS-RST-TABLE-COUNT).
022700     MOVE     RST-FIELD-NAME    TO WS-RST-FIELD(WS-RST-TABLE-COUNT).
022800     MOVE     RST-OPERATOR      TO WS-RST-OPER(WS-RST-TABLE-COUNT).
022900     MOVE     RST-VALUE-NUM     TO WS-RST-VAL1(WS-RST-TABLE-COUNT).
023000     MOVE     RST-VALUE-NUM2    TO WS-RST-VAL2(WS-RST-TABLE-COUNT).
023100     MOVE     RST-CONDITION-TEXT
023200                                TO WS-RST-COND(WS-RST-TABLE-COUNT).
023300     MOVE     RST-RULE-TEXT     TO WS-RST-CODES(WS-RST-TABLE-COUNT).
023400 AA020-EXIT.
023500     EXIT.
023600*
023700*  RENDER EACH RESTRICTION'S COMPUTABLE RULE TEXT.  PROCEDURE AND
023800*  DIAGNOSIS CRITERIA ALREADY CARRY THEIR CODE LIST IN WS-RST-CODES
023900*  (CARRIED FORWARD FROM RST-RULE-TEXT AS WRITTEN BY PE010) AND
024000*  ONLY NEED THE "FIELD IN (...)" WRAPPER ADDED.  THE REMAINING
024100*  TYPES ARE RENDERED DIRECTLY FROM OPERATOR AND THRESHOLD.
024200*
024300 BB010-RENDER-RULES.
024400     MOVE     1 TO IX.
024500     PERFORM  DD010-RENDER-ONE-RULE THRU DD010-EXIT
024600              UNTIL IX > WS-RST-TABLE-COUNT.
024700 BB010-EXIT.
024800     EXIT.
024900*
025000*  ONE RESTRICTION'S RULE TEXT, CALLED REPEATEDLY BY BB010 UNTIL THE
025100*  TABLE IS EXHAUSTED.
025200*
025300 DD010-RENDER-ONE-RULE.
025400     EVALUATE  WS-RST-TYPE(IX)
025500         WHEN  "AGE"
025600         WHEN  "BMI"
025700               MOVE WS-RST-FIELD(IX) TO WS-TRIM-IN
025800               PERFORM CC090-TRIM-FIELD THRU CC090-EXIT
025900               MOVE WS-TRIM-IN  TO WS-TRIM-A
026000               MOVE WS-TRIM-LEN TO WS-TRIM-LEN-A
026100               MOVE WS-RST-VAL1(IX) TO WS-NUM-IN
026200               PERFORM CC095-RENDER-NUMBER THRU CC095-EXIT
026300               MOVE WS-NUM-TEXT TO WS-TRIM-B
026400               MOVE WS-NUM-LEN  TO WS-TRIM-LEN-B
026500               STRING WS-TRIM-A(1:WS-TRIM-LEN-A) DELIMITED BY SIZE
026600                      " >= " DELIMITED BY SIZE
026700                      WS-TRIM-B(1:WS-TRIM-LEN-B) DELIMITED BY SIZE
026800                      INTO WS-RST-RULE(IX)
026900               END-STRING
027000         WHEN  "BMI-COMORBID"
027100               MOVE WS-RST-FIELD(IX) TO WS-TRIM-IN
027200               PERFORM CC090-TRIM-FIELD THRU CC090-EXIT
027300               MOVE WS-TRIM-IN  TO WS-TRIM-A
027400               MOVE WS-TRIM-LEN TO WS-TRIM-LEN-A
027500               MOVE WS-RST-VAL1(IX) TO WS-NUM-IN
027600               PERFORM CC095-RENDER-NUMBER THRU CC095-EXIT
027700               MOVE WS-NUM-TEXT TO WS-TRIM-B
027800               MOVE WS-NUM-LEN  TO WS-TRIM-LEN-B
027900               STRING WS-TRIM-A(1:WS-TRIM-LEN-A) DELIMITED BY SIZE
028000                      " >= " DELIMITED BY SIZE
028100                      WS-TRIM-B(1:WS-TRIM-LEN-B) DELIMITED BY SIZE
028200                      " AND comorbidity_flag = 1" DELIMITED BY SIZE
028300                      INTO WS-RST-RULE(IX)
028400               END-STRING
028500         WHEN  "DURATION"
028600               MOVE WS-RST-FIELD(IX) TO WS-TRIM-IN
028700               PERFORM CC090-TRIM-FIELD THRU CC090-EXIT
028800               MOVE WS-TRIM-IN  TO WS-TRIM-A
028900               MOVE WS-TRIM-LEN TO WS-TRIM-LEN-A
029000               MOVE WS-RST-VAL1(IX) TO WS-NUM-IN
029100               PERFORM CC095-RENDER-NUMBER THRU CC095-EXIT
029200               MOVE WS-NUM-TEXT TO WS-TRIM-B
029300               MOVE WS-NUM-LEN  TO WS-TRIM-LEN-B
029400               STRING WS-TRIM-A(1:WS-TRIM-LEN-A) DELIMITED BY SIZE
029500                      " BETWEEN " DELIMITED BY SIZE
029600                      WS-TRIM-B(1:WS-TRIM-LEN-B) DELIMITED BY SIZE
029700                      INTO WS-RST-RULE(IX)
029800               END-STRING
029900               MOVE WS-RST-VAL2(IX) TO WS-NUM-IN
030000               PERFORM CC095-RENDER-NUMBER THRU CC095-EXIT
030100               MOVE WS-RST-RULE(IX) TO WS-TRIM-IN
030200               PERFORM CC090-TRIM-FIELD THRU CC090-EXIT
030300               STRING WS-TRIM-IN(1:WS-TRIM-LEN) DELIMITED BY SIZE
030400                      " AND " DELIMITED BY SIZE
030500                      WS-NUM-TEXT(1:WS-NUM-LEN) DELIMITED BY SIZE
030600                      INTO WS-RST-RULE(IX)
030700               END-STRING
030800         WHEN  "DOCUMENT"
030900               MOVE WS-RST-FIELD(IX) TO WS-TRIM-IN
031000               PERFORM CC090-TRIM-FIELD THRU CC090-EXIT
031100               MOVE WS-TRIM-IN  TO WS-TRIM-A
031200               MOVE WS-TRIM-LEN TO WS-TRIM-LEN-A
031300               STRING WS-TRIM-A(1:WS-TRIM-LEN-A) DELIMITED BY SIZE
031400                      " = TRUE" DELIMITED BY SIZE
031500                      INTO WS-RST-RULE(IX)
031600               END-STRING
031700         WHEN  "PROCEDURE"
031800               MOVE WS-RST-FIELD(IX) TO WS-TRIM-IN
031900               PERFORM CC090-TRIM-FIELD THRU CC090-EXIT
032000               MOVE WS-TRIM-IN  TO WS-TRIM-A
032100               MOVE WS-TRIM-LEN TO WS-TRIM-LEN-A
032200               MOVE WS-RST-CODES(IX) TO WS-TRIM-IN
032300               PERFORM CC090-TRIM-FIELD THRU CC090-EXIT
032400               MOVE WS-TRIM-IN  TO WS-TRIM-C
032500               MOVE WS-TRIM-LEN TO WS-TRIM-LEN-C
032600               STRING WS-TRIM-A(1:WS-TRIM-LEN-A) DELIMITED BY SIZE
032700                      " IN (" DELIMITED BY SIZE
032800                      WS-TRIM-C(1:WS-TRIM-LEN-C) DELIMITED BY SIZE
032900                      ")" DELIMITED BY SIZE
033000                      INTO WS-RST-RULE(IX)
033100               END-STRING
033200         WHEN  "DIAGNOSIS"
033300               MOVE WS-RST-FIELD(IX) TO WS-TRIM-IN
033400               PERFORM CC090-TRIM-FIELD THRU CC090-EXIT
033500               MOVE WS-TRIM-IN  TO WS-TRIM-A
033600               MOVE WS-TRIM-LEN TO WS-TRIM-LEN-A
033700               MOVE WS-RST-CODES(IX) TO WS-TRIM-IN
033800               PERFORM CC090-TRIM-FIELD THRU CC090-EXIT
033900               MOVE WS-TRIM-IN  TO WS-TRIM-C
034000               MOVE WS-TRIM-LEN TO WS-TRIM-LEN-C
034100               STRING WS-TRIM-A(1:WS-TRIM-LEN-A) DELIMITED BY SIZE
034200                      " CONTAINS ANY (" DELIMITED BY SIZE
034300                      WS-TRIM-C(1:WS-TRIM-LEN-C) DELIMITED BY SIZE
034400                      ")" DELIMITED BY SIZE
034500                      INTO WS-RST-RULE(IX)
034600               END-STRING
034700         WHEN  OTHER
034800               MOVE WS-RST-FIELD(IX) TO WS-RST-RULE(IX)
034900     END-EVALUATE.
035000     ADD       1 TO IX.
035100 DD010-EXIT.
035200     EXIT.
035300*
035400*  EDIT WS-NUM-IN TO TEXT, DROPPING THE DECIMAL PLACES WHEN THE
035500*  VALUE IS A WHOLE NUMBER (40, NOT 40.00), THEN STRIP THE EDITED
035600*  FIELD'S LEADING ZERO-SUPPRESSION SPACES.  RESULT LEFT IN
035700*  WS-NUM-TEXT/WS-NUM-LEN.  A COMPUTE INTO THE UNSIGNED INTEGER
035800*  PICTURE TRUNCATES THE FRACTION, SO COMPARING IT BACK AGAINST
035900*  WS-NUM-IN (COBOL ALIGNS THE DECIMAL POINT FOR THE COMPARE) TELLS
036000*  US WHETHER ANYTHING WAS THROWN AWAY - NO FUNCTION NEEDED.
036100*
036200 CC095-RENDER-NUMBER.
036300     MOVE     SPACES TO WS-NUM-TEXT.
036400     COMPUTE  WS-NUM-INT-CHK = WS-NUM-IN.
036500     IF       WS-NUM-INT-CHK = WS-NUM-IN
036600              MOVE WS-NUM-INT-CHK  TO WS-NUM-INT-EDIT
036700              MOVE SPACES          TO WS-TRIM-IN
036800              MOVE WS-NUM-INT-EDIT TO WS-TRIM-IN
036900              MOVE 5               TO WS-LTRIM-WIDTH
037000     ELSE
037100              MOVE WS-NUM-IN       TO WS-VAL1-EDIT
037200              MOVE SPACES          TO WS-TRIM-IN
037300              MOVE WS-VAL-EDIT     TO WS-TRIM-IN
037400              MOVE 8               TO WS-LTRIM-WIDTH
037500     END-IF.
037600     PERFORM  CC092-LTRIM-FIELD THRU CC092-EXIT.
037700     COMPUTE  WS-NUM-LEN = WS-LTRIM-WIDTH - WS-LTRIM-START + 1.
037800     MOVE     WS-TRIM-IN(WS-LTRIM-START:WS-NUM-LEN) TO WS-NUM-TEXT.
037900 CC095-EXIT.
038000     EXIT.
038100*
038200*  FORWARD SCAN TO FIND THE FIRST NON-SPACE CHARACTER IN WS-TRIM-IN
038300*  WITHIN ITS FIRST WS-LTRIM-WIDTH BYTES - USED TO STRIP THE
038400*  LEADING SPACES A ZERO-SUPPRESSED EDITED NUMERIC FIELD LEAVES
038500*  BEHIND.  CC090 ONLY SCANS BACKWARD FOR TRAILING PAD, WHICH IS
038600*  THE WRONG DIRECTION HERE.
038700*
038800 CC092-LTRIM-FIELD.
038900     MOVE     1 TO WS-LTRIM-START.
039000     PERFORM  CC093-ADVANCE-ONE THRU CC093-EXIT
039100              UNTIL WS-LTRIM-START >= WS-LTRIM-WIDTH
039200                 OR WS-TRIM-IN(WS-LTRIM-START:1) NOT = SPACE.
039300 CC092-EXIT.
039400     EXIT.
039500*
039600 CC093-ADVANCE-ONE.
039700     ADD      1 TO WS-LTRIM-START.
039800 CC093-EXIT.
039900     EXIT.
040000*
040100*  JOIN EVERY RENDERED RULE WITH " OR " INTO THE SINGLE COMBINED
040200*  POLICY EXPRESSION.
040300*
040400 BB020-BUILD-EXPRESSION.
040500     MOVE     SPACES TO WS-POLICY-EXPR.
040600     MOVE     1 TO IX.
040700     PERFORM  DD020-ADD-ONE-CLAUSE THRU DD020-EXIT
040800              UNTIL IX > WS-RST-TABLE-COUNT.
040900 BB020-EXIT.
041000     EXIT.
041100*
041200*  ONE CLAUSE OF THE COMBINED EXPRESSION, CALLED REPEATEDLY BY
041300*  BB020 UNTIL THE TABLE IS EXHAUSTED.
041400*
041500 DD020-ADD-ONE-CLAUSE.
041600*    07/02/26 RDC - WRAP EACH CLAUSE IN PARENTHESES, PER THE
041700*                 POLICY EXPRESSION FORMAT - SEE REQUEST #2612.
041800     MOVE     WS-RST-RULE(IX) TO WS-TRIM-IN.
041900     PERFORM  CC090-TRIM-FIELD THRU CC090-EXIT.
042000     MOVE     WS-TRIM-IN  TO WS-TRIM-B.
042100     MOVE     WS-TRIM-LEN TO WS-TRIM-LEN-B.
042200     IF       IX = 1
042300              MOVE SPACES TO WS-POLICY-EXPR
042400              STRING "(" DELIMITED BY SIZE
042500                     WS-TRIM-B(1:WS-TRIM-LEN-B) DELIMITED BY SIZE
042600                     ")" DELIMITED BY SIZE
042700                     INTO WS-POLICY-EXPR
042800              END-STRING
042900     ELSE
043000              MOVE WS-POLICY-EXPR TO WS-TRIM-IN
043100              PERFORM CC090-TRIM-FIELD THRU CC090-EXIT
043200              MOVE WS-TRIM-IN  TO WS-TRIM-A
043300              MOVE WS-TRIM-LEN TO WS-TRIM-LEN-A
043400              MOVE SPACES TO WS-POLICY-EXPR
043500              STRING WS-TRIM-A(1:WS-TRIM-LEN-A) DELIMITED BY SIZE
043600                     " OR (" DELIMITED BY SIZE
043700                     WS-TRIM-B(1:WS-TRIM-LEN-B) DELIMITED BY SIZE
043800                     ")" DELIMITED BY SIZE
043900                     INTO WS-POLICY-EXPR
044000              END-STRING
044100     END-IF.
044200     ADD      1 TO IX.
044300 DD020-EXIT.
044400     EXIT.
044500*
044600 AA030-WRITE-POLICY.
044700     MOVE     SPACES TO POL-OUT-LINE.
044800     MOVE     WS-POLICY-EXPR TO WS-TRIM-IN.
044900     PERFORM  CC090-TRIM-FIELD THRU CC090-EXIT.
045000     MOVE     WS-TRIM-IN  TO WS-TRIM-A.
045100     MOVE     WS-TRIM-LEN TO WS-TRIM-LEN-A.
045200     STRING   "POLICY EXPRESSION: " DELIMITED BY SIZE
045300              WS-TRIM-A(1:WS-TRIM-LEN-A) DELIMITED BY SIZE
045400              INTO POL-OUT-LINE.
045500     WRITE    POL-OUT-LINE.
045600     IF       WS-POL-STATUS NOT = "00"
045700              DISPLAY PE004 WS-POL-STATUS
045800     END-IF.
045900     MOVE     SPACES TO POL-OUT-LINE.
046000     WRITE    POL-OUT-LINE.
046100     MOVE     1 TO IX.
046200     PERFORM  DD030-WRITE-ONE-DETAIL THRU DD030-EXIT
046300              UNTIL IX > WS-RST-TABLE-COUNT.
046400 AA030-EXIT.
046500     EXIT.
046600*
046700*  ONE DETAIL LINE OF THE POLICY LISTING, CALLED REPEATEDLY BY
046800*  AA030 UNTIL THE TABLE IS EXHAUSTED.
046900*
047000 DD030-WRITE-ONE-DETAIL.
047100     MOVE     SPACES TO POL-OUT-LINE.
047200     MOVE     WS-RST-COND(IX) TO WS-TRIM-IN.
047300     PERFORM  CC090-TRIM-FIELD THRU CC090-EXIT.
047400     MOVE     WS-TRIM-IN  TO WS-TRIM-A.
047500     MOVE     WS-TRIM-LEN TO WS-TRIM-LEN-A.
047600     MOVE     WS-RST-RULE(IX) TO WS-TRIM-IN.
047700     PERFORM  CC090-TRIM-FIELD THRU CC090-EXIT.
047800     MOVE     WS-TRIM-IN  TO WS-TRIM-B.
047900     MOVE     WS-TRIM-LEN TO WS-TRIM-LEN-B.
048000     STRING   "  " DELIMITED BY SIZE
048100              WS-TRIM-A(1:WS-TRIM-LEN-A) DELIMITED BY SIZE
048200              " -> " DELIMITED BY SIZE
048300              WS-TRIM-B(1:WS-TRIM-LEN-B) DELIMITED BY SIZE
048400              INTO POL-OUT-LINE.
048500     WRITE    POL-OUT-LINE.
048600     IF       WS-POL-STATUS NOT = "00"
048700              DISPLAY PE004 WS-POL-STATUS
048800     END-IF.
048900     ADD      1 TO IX.
049000 DD030-EXIT.
049100     EXIT.
049200*
049300*  BACKWARD SCAN TO FIND THE LENGTH OF WS-TRIM-IN WITH TRAILING
049400*  SPACES REMOVED.  CLAMPED TO A MINIMUM OF 1 SO THE CALLER NEVER
049500*  TAKES A ZERO-LENGTH REFERENCE MODIFICATION.
049600*
049700 CC090-TRIM-FIELD.
049800     MOVE     250 TO WS-TRIM-LEN.
049900     PERFORM  CC091-BACK-UP-ONE THRU CC091-EXIT
050000              UNTIL WS-TRIM-LEN <= 1
050100                 OR WS-TRIM-IN(WS-TRIM-LEN:1) NOT = SPACE.
050200 CC090-EXIT.
050300     EXIT.
050400*
050500 CC091-BACK-UP-ONE.
050600     SUBTRACT 1 FROM WS-TRIM-LEN.
050700 CC091-EXIT.
050800     EXIT.
