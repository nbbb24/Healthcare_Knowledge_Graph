000100 IDENTIFICATION          DIVISION.
000200******************************************************************
000300 PROGRAM-ID.             PE010.
000400 AUTHOR.                 JON SAYLES.
000500 INSTALLATION.           APPLEWOOD COMPUTERS.
000600 DATE-WRITTEN.           05/02/88.
000700 DATE-COMPILED.          05/02/88.
000800 SECURITY.               NON-CONFIDENTIAL.
000900*
001000*    REMARKS.            POLICY CRITERIA EXTRACTION PASS.
001100*                        SCANS THE NATURAL-LANGUAGE COVERAGE
001200*                        POLICY TEXT FOR COMPUTABLE RESTRICTIONS
001300*                        AND WRITES ONE RESTRICTION RECORD PER
001400*                        CRITERION FOUND.
001500*
001600*    VERSION.            SEE PROG-NAME IN WORKING-STORAGE.
001700*
001800*    CALLED MODULES.     NONE.
001900*
002000*    FILES USED.         POLICY-TEXT.   INPUT  - GUIDELINE TEXT.
002100*                        RESTRICT-OUT.  OUTPUT - EXTRACTED CRITERIA.
002200*
002300*    ERROR MESSAGES USED.
002400*                        SY001, SY004.
002500*                        PE001 - PE002.
002600*
002700* CHANGES:
002800* 05/02/88 JS  - 1.00 CREATED.
002900* 13/08/89 JS  -    1 ADDED DURATION (MONTHS) SCAN.
003000* 21/01/92 JS  -    2 ADDED PROCEDURE AND DIAGNOSIS CODE SCANS.
003100* 02/11/94 JS  -    3 ADDED DOCUMENTATION KEYWORD SCAN.
003200* 17/06/97 RDC -    4 DEDUPLICATION BY TYPE/FIELD/VALUE ADDED -
003300*                      SOME GUIDELINES REPEAT A CLAUSE ACROSS
003400*                      SEVERAL PARAGRAPHS.
003500* 09/02/99 RDC -    5 YEAR 2000 REVIEW - NO DATE ARITHMETIC IN
003600*                      THIS PROGRAM, PASSED CLEAN.
003700* 22/10/03 RDC -    6 WIDENED WS-WORD TABLE FROM 12 TO 20 ENTRIES -
003800*                      LONGER GUIDELINE SENTENCES WERE TRUNCATING
003900*                      THE SCAN.
004000* 04/03/08 RDC -    7 THE WORD-SCAN SUBSCRIPT WAS BEING PASSED TO
004100*                      CC010-ADD-CRITERION IN PLACE OF THE CANDIDATE
004200*                      SLOT NUMBER - DEDUP TEST WAS COMPARING THE
004300*                      WRONG ENTRY.  NOW PASSED EXPLICITLY AS
004400*                      WS-CAND-SLOT.  SEE TICKET RQ-4417.
004500*
004600 ENVIRONMENT             DIVISION.
004700******************************************************************
004800 CONFIGURATION           SECTION.
004900 SOURCE-COMPUTER.        IBM-390.
005000 OBJECT-COMPUTER.        IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*
005400 INPUT-OUTPUT            SECTION.
005500 FILE-CONTROL.
005600     SELECT POLICY-TEXT
005700         ASSIGN TO UT-S-POLTEXT
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS  IS WS-PT-STATUS.
006000*
006100     SELECT RESTRICT-OUT
006200         ASSIGN TO UT-S-RSTOUT
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS  IS WS-RST-STATUS.
006500*
006600 DATA                    DIVISION.
006700******************************************************************
006800 FILE SECTION.
006900 FD  POLICY-TEXT
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 130 CHARACTERS.
007300     COPY "wspolln.cob".
007400*
007500 FD  RESTRICT-OUT
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 200 CHARACTERS.
007900     COPY "wsrstr.cob".
008000*
008100 WORKING-STORAGE SECTION.
008200******************************************************************
008300 77  PROG-NAME               PIC X(15) VALUE "PE010 (1.07)".
008400*
008500 01  WS-STATUS-FIELDS.
008600     03  WS-PT-STATUS        PIC XX      VALUE ZERO.
008700     03  WS-RST-STATUS       PIC XX      VALUE ZERO.
008800     03  WS-EOF-SW           PIC X       VALUE "N".
008900         88  WS-EOF                      VALUE "Y".
009000*
009100 01  WS-COUNTERS.
009200     03  WS-SEQ-NO           BINARY-LONG UNSIGNED VALUE ZERO.
009300     03  WS-LINES-READ       BINARY-LONG UNSIGNED VALUE ZERO.
009400     03  WS-CRIT-COUNT       BINARY-LONG UNSIGNED VALUE ZERO.
009500     03  IX                  BINARY-LONG UNSIGNED VALUE ZERO.
009600     03  JX                  BINARY-LONG UNSIGNED VALUE ZERO.
009700     03  KX                  BINARY-LONG UNSIGNED VALUE ZERO.
009800     03  WS-WORD-COUNT       BINARY-LONG UNSIGNED VALUE ZERO.
009900     03  WS-UNSTR-PTR        BINARY-LONG UNSIGNED VALUE ZERO.
010000     03  WS-CAND-SLOT        BINARY-LONG UNSIGNED VALUE ZERO.
010100*                                  SLOT (1-4) OF THE CANDIDATE
010200*                                  CURRENTLY OFFERED TO CC010-ADD-
010300*                                  CRITERION - NOT TO BE CONFUSED
010400*                                  WITH THE WORD-SCAN SUBSCRIPT IX.
010500*
010600 01  WS-BB-FOUND-SW          PIC X       VALUE "N".
010700 01  WS-DEDUP-FOUND-SW       PIC X       VALUE "N".
010800*
010900 01  WS-SCAN-LINE            PIC X(128)  VALUE SPACES.
011000*
011100*  WORD TABLE BUILT BY UNSTRING FOR EACH LINE OF POLICY TEXT.
011200*
011300 01  WS-WORD-TABLE.
011400     03  WS-WORD             PIC X(20)  OCCURS 20 VALUE SPACES.
011500 01  WS-WORD-FLAT REDEFINES WS-WORD-TABLE
011600                            PIC X(400).
011700*                                  WHOLE-TABLE VIEW, USED WHEN A
011800*                                  TEST NEEDS TO SCAN ACROSS WORD
011900*                                  BOUNDARIES RATHER THAN WORD BY
012000*                                  WORD.
012100*
012200*  ONE WORKING ENTRY PER CANDIDATE CRITERION BEFORE DEDUPLICATION.
012300*  ALSO REDEFINED AS A FLAT PIC FOR A QUICK EQUAL-COMPARE DURING
012400*  THE DEDUPLICATION TEST (SEE CC080-DEDUP-SCAN).
012500*
012600 01  WS-CRITERION-TABLE.
012700     03  WS-CRIT             OCCURS 50.
012800         05  WS-CRIT-TYPE        PIC X(14)  VALUE SPACES.
012900         05  WS-CRIT-FIELD       PIC X(30)  VALUE SPACES.
013000         05  WS-CRIT-OPER        PIC X(12)  VALUE SPACES.
013100         05  WS-CRIT-VAL1        PIC S9(05)V99 VALUE ZERO.
013200         05  WS-CRIT-VAL2        PIC S9(05)V99 VALUE ZERO.
013300         05  WS-CRIT-COND        PIC X(50)  VALUE SPACES.
013400         05  WS-CRIT-CONF        PIC 9V99   VALUE ZERO.
013500         05  WS-CRIT-CODES       PIC X(60)  VALUE SPACES.
013600*                                  FOR PROCEDURE/DIAGNOSIS CRITERIA,
013700*                                  HOLDS THE DEDUPLICATED SORTED
013800*                                  CODE LIST USED TO BUILD RST-RULE-
013900*                                  TEXT ONCE RENDERED IN PE030.
014000*
014100 01  WS-DOC-FLAG-SET.
014200     03  WS-DOC-WLP-DONE     PIC X       VALUE "N".
014300     03  WS-DOC-MEDEVAL-DONE PIC X       VALUE "N".
014400     03  WS-DOC-MHEVAL-DONE  PIC X       VALUE "N".
014500     03  WS-DOC-EDU-DONE     PIC X       VALUE "N".
014600     03  WS-DOC-PLAN-DONE    PIC X       VALUE "N".
014700     03  WS-DOC-CONSERV-DONE PIC X       VALUE "N".
014800*
014900 01  WS-EE010-FIELD-NAME     PIC X(30)   VALUE SPACES.
015000*                                  FLAG FIELD NAME FOR THE DOCUMENT
015100*                                  CRITERION CURRENTLY BEING ADDED
015200*                                  BY BB080 - SET JUST BEFORE EACH
015300*                                  PERFORM OF EE010-ADD-DOC-CRIT.
015400*
015500 01  WS-CPT-CODE-LIST        PIC X(60)   VALUE SPACES.
015600 01  WS-ICD-CODE-LIST        PIC X(60)   VALUE SPACES.
015700 01  WS-HAVE-AGE-SW          PIC X       VALUE "N".
015800 01  WS-HAVE-BMI40-SW        PIC X       VALUE "N".
015900 01  WS-HAVE-BMICOM-SW       PIC X       VALUE "N".
016000 01  WS-HAVE-DUR-SW          PIC X       VALUE "N".
016100 01  WS-HAVE-CPT-SW          PIC X       VALUE "N".
016200 01  WS-HAVE-ICD-SW          PIC X       VALUE "N".
016300*
016400*  PARAMETER AREA FOR DD010-ADD-CODE-IF-NEW - LOADED BY THE CALLER,
016500*  UNLOADED BACK INTO THE REAL CPT/ICD LIST AFTERWARDS, SINCE A
016600*  PERFORMED PARAGRAPH CANNOT TAKE A USING PHRASE THE WAY A CALLED
016700*  ONE CAN.
016800*
016900 01  WS-DD010-CODE           PIC X(20)   VALUE SPACES.
017000 01  WS-DD010-LIST           PIC X(60)   VALUE SPACES.
017100 01  WS-DD010-CODE-TRIM      PIC X(20)   VALUE SPACES.
017200 01  WS-DD010-LIST-TRIM      PIC X(60)   VALUE SPACES.
017300*
017400*  SCRATCH NUMERIC AREAS FOR PATTERN TESTS - ALSO DOUBLE AS TWO OF
017500*  THE REDEFINES REQUIRED FOR THE DURATION AND AGE SCANS.
017600*
017700 01  WS-SCRATCH-NUM          PIC 9(05)   VALUE ZERO.
017800 01  WS-NUM-ALPHA REDEFINES WS-SCRATCH-NUM
017900                            PIC X(05).
018000 01  WS-DUR-PAIR.
018100     03  WS-DUR-LOW          PIC X(10)  VALUE SPACES.
018200     03  WS-DUR-HIGH         PIC X(10)  VALUE SPACES.
018300 01  WS-DUR-LOW-N REDEFINES WS-DUR-PAIR PIC 9(05).
018400 01  WS-TALLY                PIC 9(04)   VALUE ZERO.
018500*
018600 01  WS-CONDITION-TEXT-WK    PIC X(50)   VALUE SPACES.
018700*
018800 01  ERROR-MESSAGES.
018900     03  SY001   PIC X(46) VALUE "SY001 ABORTING RUN - NOTE ERROR AND HIT RETURN".
019000     03  SY004   PIC X(40) VALUE "SY004 POLICY TEXT FILE NOT FOUND - ENDING".
019100     03  PE001   PIC X(40) VALUE "PE001 RESTRICTION TABLE FULL AT 50 - ".
019200     03  PE002   PIC X(40) VALUE "PE002 RESTRICT-OUT WRITE ERROR - ".
019300*
019400 PROCEDURE DIVISION.
019500******************************************************************
019600 AA000-MAIN                 SECTION.
019700*****************************************
019800     PERFORM AA010-OPEN-FILES.
019900     PERFORM AA020-SCAN-POLICY THRU AA020-EXIT
020000         UNTIL WS-EOF.
020100     PERFORM AA040-WRITE-RESTRICTIONS THRU AA040-EXIT.
020200     CLOSE    POLICY-TEXT
020300              RESTRICT-OUT.
020400     DISPLAY  "PE010 LINES READ    = " WS-LINES-READ.
020500     DISPLAY  "PE010 CRITERIA FOUND = " WS-CRIT-COUNT.
020600     GOBACK.
020700*
020800 AA010-OPEN-FILES.
020900     OPEN     INPUT  POLICY-TEXT.
021000     IF       WS-PT-STATUS NOT = "00"
021100              DISPLAY SY004
021200              DISPLAY SY001
021300              MOVE  8 TO RETURN-CODE
021400              GOBACK
021500     END-IF.
021600     OPEN     OUTPUT RESTRICT-OUT.
021700*
021800 AA020-SCAN-POLICY.
021900     READ     POLICY-TEXT
022000              AT END
022100                  MOVE "Y" TO WS-EOF-SW
022200                  GO TO AA020-EXIT
022300     END-READ.
022400     ADD      1 TO WS-LINES-READ.
022500     MOVE     PT-LINE TO WS-SCAN-LINE.
022600     INSPECT  WS-SCAN-LINE
022700              CONVERTING "abcdefghijklmnopqrstuvwxyz"
022800                      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
022900     INSPECT  WS-SCAN-LINE REPLACING ALL "," BY SPACE
023000                                      ALL "(" BY SPACE
023100                                      ALL ")" BY SPACE
023200                                      ALL ";" BY SPACE.
023300     PERFORM  BB010-SPLIT-WORDS THRU BB010-EXIT.
023400     PERFORM  BB020-TEST-AGE THRU BB020-EXIT.
023500     PERFORM  BB030-TEST-BMI-40 THRU BB030-EXIT.
023600     PERFORM  BB040-TEST-BMI-COMORBID THRU BB040-EXIT.
023700     PERFORM  BB050-TEST-DURATION THRU BB050-EXIT.
023800     PERFORM  BB060-TEST-CPT-CODES THRU BB060-EXIT.
023900     PERFORM  BB070-TEST-ICD-CODES THRU BB070-EXIT.
024000     PERFORM  BB080-TEST-DOCUMENTATION THRU BB080-EXIT.
024100 AA020-EXIT.
024200     EXIT.
024300*
024400 BB010-SPLIT-WORDS.
024500     MOVE     SPACES TO WS-WORD-TABLE.
024600     MOVE     ZERO   TO WS-WORD-COUNT WS-UNSTR-PTR.
024700     UNSTRING WS-SCAN-LINE DELIMITED BY ALL SPACE
024800              INTO WS-WORD(01) WS-WORD(02) WS-WORD(03)
024900                   WS-WORD(04) WS-WORD(05) WS-WORD(06)
025000                   WS-WORD(07) WS-WORD(08) WS-WORD(09)
025100                   WS-WORD(10) WS-WORD(11) WS-WORD(12)
025200                   WS-WORD(13) WS-WORD(14) WS-WORD(15)
025300                   WS-WORD(16) WS-WORD(17) WS-WORD(18)
025400                   WS-WORD(19) WS-WORD(20)
025500              TALLYING WS-WORD-COUNT.
025600 BB010-EXIT.
025700     EXIT.
025800*
025900*  "<N> ... OR OLDER" -> AGE CRITERION, OPERATOR GE, CONF 0.95.
026000*
026100 BB020-TEST-AGE.
026200     MOVE     "N" TO WS-BB-FOUND-SW.
026300     MOVE     3 TO IX.
026400     PERFORM  CC020-AGE-SCAN THRU CC020-EXIT
026500              UNTIL IX > WS-WORD-COUNT OR WS-BB-FOUND-SW = "Y".
026600 BB020-EXIT.
026700     EXIT.
026800*
026900*  ONE WORD POSITION OF THE AGE SCAN - CALLED REPEATEDLY BY BB020
027000*  UNTIL THE LINE IS EXHAUSTED OR A MATCH IS FOUND.
027100*
027200 CC020-AGE-SCAN.
027300     IF       WS-WORD(IX)     = "OLDER"
027400         AND  WS-WORD(IX - 1) = "OR"
027500         AND  WS-WORD(IX - 2) IS NUMERIC
027600                  MOVE WS-WORD(IX - 2) TO WS-SCRATCH-NUM
027700                  MOVE WS-SCRATCH-NUM  TO WS-CRIT-VAL1(1)
027800                  MOVE "AGE"           TO WS-CRIT-TYPE(1)
027900                  MOVE "PATIENT-AGE"    TO WS-CRIT-FIELD(1)
028000                  MOVE "GE"            TO WS-CRIT-OPER(1)
028100                  MOVE .95             TO WS-CRIT-CONF(1)
028200                  STRING "PATIENT " WS-WORD(IX - 2) DELIMITED BY SIZE
028300                         " YEARS OR OLDER" DELIMITED BY SIZE
028400                         INTO WS-CONDITION-TEXT-WK
028500                  MOVE 1 TO WS-CAND-SLOT
028600                  PERFORM CC010-ADD-CRITERION THRU CC010-EXIT
028700                  MOVE "Y" TO WS-BB-FOUND-SW
028800     ELSE
028900              ADD 1 TO IX
029000     END-IF.
029100 CC020-EXIT.
029200     EXIT.
029300*
029400*  BMI MENTIONED WITH THE VALUE 40 -> BMI GE 40, CONF 0.90.
029500*
029600 BB030-TEST-BMI-40.
029700     MOVE     ZERO TO WS-TALLY.
029800     INSPECT  WS-SCAN-LINE TALLYING WS-TALLY FOR ALL "BMI".
029900     IF       WS-TALLY = ZERO
030000              GO TO BB030-EXIT.
030100     MOVE     "N" TO WS-BB-FOUND-SW.
030200     MOVE     1 TO IX.
030300     PERFORM  CC030-BMI40-SCAN THRU CC030-EXIT
030400              UNTIL IX > WS-WORD-COUNT OR WS-BB-FOUND-SW = "Y".
030500 BB030-EXIT.
030600     EXIT.
030700*
030800 CC030-BMI40-SCAN.
030900     IF       WS-WORD(IX) = "40"
031000              MOVE 40              TO WS-CRIT-VAL1(2)
031100              MOVE "BMI"           TO WS-CRIT-TYPE(2)
031200              MOVE "PATIENT-BMI"   TO WS-CRIT-FIELD(2)
031300              MOVE "GE"            TO WS-CRIT-OPER(2)
031400              MOVE .90             TO WS-CRIT-CONF(2)
031500              MOVE "PATIENT BMI OF 40 OR GREATER"
031600                                   TO WS-CONDITION-TEXT-WK
031700              MOVE 2 TO WS-CAND-SLOT
031800              PERFORM CC010-ADD-CRITERION THRU CC010-EXIT
031900              MOVE "Y" TO WS-BB-FOUND-SW
032000     ELSE
032100              ADD 1 TO IX
032200     END-IF.
032300 CC030-EXIT.
032400     EXIT.
032500*
032600*  BMI MENTIONED WITH 35 AND THE WORD COMORBID(ITY) -> COMPOSITE.
032700*
032800 BB040-TEST-BMI-COMORBID.
032900     MOVE     ZERO TO WS-TALLY.
033000     INSPECT  WS-SCAN-LINE TALLYING WS-TALLY FOR ALL "BMI".
033100     IF       WS-TALLY = ZERO
033200              GO TO BB040-EXIT.
033300     MOVE     ZERO TO WS-TALLY.
033400     INSPECT  WS-SCAN-LINE TALLYING WS-TALLY FOR ALL "COMORBID".
033500     IF       WS-TALLY = ZERO
033600              GO TO BB040-EXIT.
033700     MOVE     "N" TO WS-BB-FOUND-SW.
033800     MOVE     1 TO IX.
033900     PERFORM  CC040-BMICOM-SCAN THRU CC040-EXIT
034000              UNTIL IX > WS-WORD-COUNT OR WS-BB-FOUND-SW = "Y".
034100 BB040-EXIT.
034200     EXIT.
034300*
034400 CC040-BMICOM-SCAN.
034500     IF       WS-WORD(IX) = "35"
034600              MOVE 35              TO WS-CRIT-VAL1(3)
034700              MOVE 1                TO WS-CRIT-VAL2(3)
034800              MOVE "BMI-COMORBID"  TO WS-CRIT-TYPE(3)
034900              MOVE "PATIENT-BMI"   TO WS-CRIT-FIELD(3)
035000              MOVE "GE"            TO WS-CRIT-OPER(3)
035100              MOVE .90             TO WS-CRIT-CONF(3)
035200              MOVE "PATIENT BMI OF 35 OR GREATER WITH A"
035300                                   TO WS-CONDITION-TEXT-WK
035400              MOVE 3 TO WS-CAND-SLOT
035500              PERFORM CC010-ADD-CRITERION THRU CC010-EXIT
035600              MOVE "Y" TO WS-BB-FOUND-SW
035700     ELSE
035800              ADD 1 TO IX
035900     END-IF.
036000 CC040-EXIT.
036100     EXIT.
036200*
036300*  "A-B MONTHS" -> DURATION CRITERION, OPERATOR BETWEEN, CONF 0.70.
036400*
036500 BB050-TEST-DURATION.
036600     MOVE     "N" TO WS-BB-FOUND-SW.
036700     MOVE     1 TO IX.
036800     PERFORM  CC050-DURATION-SCAN THRU CC050-EXIT
036900              UNTIL IX > WS-WORD-COUNT OR WS-BB-FOUND-SW = "Y".
037000 BB050-EXIT.
037100     EXIT.
037200*
037300 CC050-DURATION-SCAN.
037400     MOVE     SPACES TO WS-DUR-LOW WS-DUR-HIGH.
037500     MOVE     ZERO   TO WS-UNSTR-PTR.
037600     UNSTRING WS-WORD(IX) DELIMITED BY "-"
037700              INTO WS-DUR-LOW WS-DUR-HIGH
037800     END-UNSTRING.
037900     IF       WS-DUR-LOW  IS NUMERIC
038000         AND  WS-DUR-HIGH IS NUMERIC
038100         AND  WS-DUR-HIGH NOT = SPACES
038200         AND (WS-WORD(IX + 1)(1:5) = "MONTH"
038300              OR WS-WORD(IX + 2)(1:5) = "MONTH")
038400              MOVE WS-DUR-LOW      TO WS-CRIT-VAL1(4)
038500              MOVE WS-DUR-HIGH     TO WS-CRIT-VAL2(4)
038600              MOVE "DURATION"      TO WS-CRIT-TYPE(4)
038700              MOVE "PROGRAM-DURATION-MONTHS"
038800                                   TO WS-CRIT-FIELD(4)
038900              MOVE "BETWEEN"       TO WS-CRIT-OPER(4)
039000              MOVE .70             TO WS-CRIT-CONF(4)
039100              STRING "PROGRAM DURATION OF " WS-DUR-LOW
039200                     " TO " WS-DUR-HIGH " MONTHS"
039300                     DELIMITED BY SIZE
039400                     INTO WS-CONDITION-TEXT-WK
039500              MOVE 4 TO WS-CAND-SLOT
039600              PERFORM CC010-ADD-CRITERION THRU CC010-EXIT
039700              MOVE "Y" TO WS-BB-FOUND-SW
039800     ELSE
039900              ADD 1 TO IX
040000     END-IF.
040100 CC050-EXIT.
040200     EXIT.
040300*
040400*  FIVE-DIGIT NUMBERS IN 43000-43999 -> CPT PROCEDURE LIST.
040500*  COLLECTED ACROSS ALL LINES, ONE PROCEDURE CRITERION IS WRITTEN
040600*  AT END-OF-FILE BY AA040.
040700*
040800 BB060-TEST-CPT-CODES.
040900     MOVE     1 TO IX.
041000     PERFORM  CC060-CPT-SCAN THRU CC060-EXIT
041100              UNTIL IX > WS-WORD-COUNT.
041200 BB060-EXIT.
041300     EXIT.
041400*
041500 CC060-CPT-SCAN.
041600     IF       WS-WORD(IX)(1:5) IS NUMERIC
041700         AND  WS-WORD(IX)(6:1) = SPACE
041800              MOVE WS-WORD(IX)(1:5) TO WS-SCRATCH-NUM
041900              IF   WS-SCRATCH-NUM >= 43000
042000              AND  WS-SCRATCH-NUM <= 43999
042100                   MOVE WS-WORD(IX)      TO WS-DD010-CODE
042200                   MOVE WS-CPT-CODE-LIST TO WS-DD010-LIST
042300                   PERFORM DD010-ADD-CODE-IF-NEW THRU DD010-EXIT
042400                   MOVE WS-DD010-LIST    TO WS-CPT-CODE-LIST
042500                   MOVE "Y" TO WS-HAVE-CPT-SW
042600              END-IF
042700     END-IF.
042800     ADD      1 TO IX.
042900 CC060-EXIT.
043000     EXIT.
043100*
043200*  LETTER + 2 DIGITS (+ OPTIONAL .NNNN) -> ICD-10 DIAGNOSIS LIST.
043300*
043400 BB070-TEST-ICD-CODES.
043500     MOVE     1 TO IX.
043600     PERFORM  CC070-ICD-SCAN THRU CC070-EXIT
043700              UNTIL IX > WS-WORD-COUNT.
043800 BB070-EXIT.
043900     EXIT.
044000*
044100 CC070-ICD-SCAN.
044200     IF       WS-WORD(IX)(3:1) NOT = SPACE
044300         AND  WS-WORD(IX)(9:1) = SPACE
044400         AND (WS-WORD(IX)(1:1) >= "A"
044500              AND WS-WORD(IX)(1:1) <= "T"
044600              OR  WS-WORD(IX)(1:1) >= "V"
044700              AND WS-WORD(IX)(1:1) <= "Z")
044800         AND  WS-WORD(IX)(2:2) IS NUMERIC
044900              MOVE WS-WORD(IX)      TO WS-DD010-CODE
045000              MOVE WS-ICD-CODE-LIST TO WS-DD010-LIST
045100              PERFORM DD010-ADD-CODE-IF-NEW THRU DD010-EXIT
045200              MOVE WS-DD010-LIST    TO WS-ICD-CODE-LIST
045300              MOVE "Y" TO WS-HAVE-ICD-SW
045400     END-IF.
045500     ADD      1 TO IX.
045600 CC070-EXIT.
045700     EXIT.
045800*
045900*  DOCUMENTATION KEYWORD SCAN - ONE FLAG CRITERION PER FIELD, THE
046000*  FIRST TIME ITS KEYWORD IS SEEN IN THE WHOLE DOCUMENT.
046100*
046200 BB080-TEST-DOCUMENTATION.
046300     IF       WS-DOC-WLP-DONE = "N"
046400              MOVE ZERO TO WS-TALLY
046500              INSPECT WS-SCAN-LINE TALLYING WS-TALLY
046600                      FOR ALL "WEIGHT LOSS PROGRAM"
046700              IF   WS-TALLY > ZERO
046800                   MOVE "Y" TO WS-DOC-WLP-DONE
046900                   MOVE "WEIGHT-LOSS-PROGRAM-FLAG" TO WS-EE010-FIELD-NAME
047000                   PERFORM EE010-ADD-DOC-CRIT THRU EE010-EXIT
047100              END-IF
047200     END-IF.
047300     IF       WS-DOC-MEDEVAL-DONE = "N"
047400              MOVE ZERO TO WS-TALLY
047500              INSPECT WS-SCAN-LINE TALLYING WS-TALLY
047600                      FOR ALL "MEDICAL EVALUATION"
047700                          ALL "MEDICAL CLEARANCE"
047800              IF   WS-TALLY > ZERO
047900                   MOVE "Y" TO WS-DOC-MEDEVAL-DONE
048000                   MOVE "MEDICAL-EVALUATION-FLAG" TO WS-EE010-FIELD-NAME
048100                   PERFORM EE010-ADD-DOC-CRIT THRU EE010-EXIT
048200              END-IF
048300     END-IF.
048400     IF       WS-DOC-MHEVAL-DONE = "N"
048500              MOVE ZERO TO WS-TALLY
048600              INSPECT WS-SCAN-LINE TALLYING WS-TALLY
048700                      FOR ALL "MENTAL HEALTH"
048800                          ALL "PSYCHOLOGICAL"
048900                          ALL "PSYCHIATRIC"
049000              IF   WS-TALLY > ZERO
049100                   MOVE "Y" TO WS-DOC-MHEVAL-DONE
049200                   MOVE "MENTAL-HEALTH-EVALUATION-FLAG" TO WS-EE010-FIELD-NAME
049300                   PERFORM EE010-ADD-DOC-CRIT THRU EE010-EXIT
049400              END-IF
049500     END-IF.
049600     IF       WS-DOC-EDU-DONE = "N"
049700              MOVE ZERO TO WS-TALLY
049800              INSPECT WS-SCAN-LINE TALLYING WS-TALLY
049900                      FOR ALL "PRE-OPERATIVE EDUCATION"
050000                          ALL "PATIENT EDUCATION"
050100              IF   WS-TALLY > ZERO
050200                   MOVE "Y" TO WS-DOC-EDU-DONE
050300                   MOVE "PREOPERATIVE-EDUCATION-FLAG" TO WS-EE010-FIELD-NAME
050400                   PERFORM EE010-ADD-DOC-CRIT THRU EE010-EXIT
050500              END-IF
050600     END-IF.
050700     IF       WS-DOC-PLAN-DONE = "N"
050800              MOVE ZERO TO WS-TALLY
050900              INSPECT WS-SCAN-LINE TALLYING WS-TALLY
051000                      FOR ALL "TREATMENT PLAN"
051100                          ALL "CARE PLAN"
051200              IF   WS-TALLY > ZERO
051300                   MOVE "Y" TO WS-DOC-PLAN-DONE
051400                   MOVE "TREATMENT-PLAN-FLAG" TO WS-EE010-FIELD-NAME
051500                   PERFORM EE010-ADD-DOC-CRIT THRU EE010-EXIT
051600              END-IF
051700     END-IF.
051800     IF       WS-DOC-CONSERV-DONE = "N"
051900              MOVE ZERO TO WS-TALLY
052000              INSPECT WS-SCAN-LINE TALLYING WS-TALLY
052100                      FOR ALL "CONSERVATIVE THERAPY"
052200                          ALL "CONSERVATIVE TREATMENT"
052300              IF   WS-TALLY > ZERO
052400                   MOVE "Y" TO WS-DOC-CONSERV-DONE
052500                   MOVE "CONSERVATIVE-THERAPY-FLAG" TO WS-EE010-FIELD-NAME
052600                   PERFORM EE010-ADD-DOC-CRIT THRU EE010-EXIT
052700              END-IF
052800     END-IF.
052900 BB080-EXIT.
053000     EXIT.
053100*
053200*  ADD A CODE TO THE RUNNING LIST IF NOT ALREADY PRESENT, KEEPING
053300*  THE LIST COMMA-SEPARATED AND IN FIRST-SEEN ORDER (FINAL SORT
053400*  AND DEDUP IS DONE ONCE, IN PE030, WHEN THE RULE IS RENDERED).
053500*  OPERATES ON WS-DD010-CODE / WS-DD010-LIST, LOADED BY THE CALLER
053600*  AND UNLOADED BACK INTO THE REAL LIST AFTERWARDS.
053700*
053800 DD010-ADD-CODE-IF-NEW.
053900     MOVE     SPACES TO WS-DD010-CODE-TRIM.
054000     UNSTRING WS-DD010-CODE DELIMITED BY SPACE
054100              INTO WS-DD010-CODE-TRIM.
054200     MOVE     ZERO TO WS-TALLY.
054300     INSPECT  WS-DD010-LIST TALLYING WS-TALLY
054400              FOR ALL WS-DD010-CODE-TRIM.
054500     IF       WS-TALLY = ZERO
054600              IF   WS-DD010-LIST = SPACES
054700                   MOVE WS-DD010-CODE-TRIM TO WS-DD010-LIST
054800              ELSE
054900                   MOVE SPACES TO WS-DD010-LIST-TRIM
055000                   UNSTRING WS-DD010-LIST DELIMITED BY SPACE
055100                            INTO WS-DD010-LIST-TRIM
055200                   STRING   WS-DD010-LIST-TRIM DELIMITED BY SPACE
055300                            "," DELIMITED BY SIZE
055400                            WS-DD010-CODE-TRIM DELIMITED BY SPACE
055500                            INTO WS-DD010-LIST
055600                   END-STRING
055700              END-IF
055800     END-IF.
055900 DD010-EXIT.
056000     EXIT.
056100*
056200 EE010-ADD-DOC-CRIT.
056300     ADD      1 TO WS-CRIT-COUNT.
056400     IF       WS-CRIT-COUNT > 50
056500              DISPLAY PE001 WS-CRIT-COUNT
056600              SUBTRACT 1 FROM WS-CRIT-COUNT
056700              GO TO EE010-EXIT
056800     END-IF.
056900     MOVE     "DOCUMENT"           TO WS-CRIT-TYPE(WS-CRIT-COUNT).
057000     MOVE     WS-EE010-FIELD-NAME  TO WS-CRIT-FIELD(WS-CRIT-COUNT).
057100     MOVE     "EQ"                 TO WS-CRIT-OPER(WS-CRIT-COUNT).
057200     MOVE     .80                  TO WS-CRIT-CONF(WS-CRIT-COUNT).
057300     STRING   WS-EE010-FIELD-NAME DELIMITED BY SPACE
057400                " MUST BE DOCUMENTED" DELIMITED BY SIZE
057500                INTO WS-CRIT-COND(WS-CRIT-COUNT).
057600 EE010-EXIT.
057700     EXIT.
057800*
057900*  ADD THE CURRENT CANDIDATE (BUILT BY ONE OF BB020-BB050 INTO
058000*  TABLE SLOT WS-CAND-SLOT) AS A NEW CRITERION, UNLESS ITS
058100*  (TYPE, FIELD, VALUE) COMBINATION HAS ALREADY BEEN ADDED - FIRST
058200*  OCCURRENCE WINS PER THE EXTRACTION RULES.
058300*
058400 CC010-ADD-CRITERION.
058500     MOVE     "N" TO WS-DEDUP-FOUND-SW.
058600     MOVE     6 TO JX.
058700     PERFORM  CC080-DEDUP-SCAN THRU CC080-EXIT
058800              UNTIL JX > WS-CRIT-COUNT OR WS-DEDUP-FOUND-SW = "Y".
058900     IF       WS-DEDUP-FOUND-SW = "Y"
059000              GO TO CC010-EXIT
059100     END-IF.
059200     ADD      1 TO WS-CRIT-COUNT.
059300     IF       WS-CRIT-COUNT > 50
059400              DISPLAY PE001 WS-CRIT-COUNT
059500              SUBTRACT 1 FROM WS-CRIT-COUNT
059600              GO TO CC010-EXIT
059700     END-IF.
059800     MOVE     WS-CRIT-TYPE(WS-CAND-SLOT)  TO WS-CRIT-TYPE(WS-CRIT-COUNT).
059900     MOVE     WS-CRIT-FIELD(WS-CAND-SLOT) TO WS-CRIT-FIELD(WS-CRIT-COUNT).
060000     MOVE     WS-CRIT-OPER(WS-CAND-SLOT)  TO WS-CRIT-OPER(WS-CRIT-COUNT).
060100     MOVE     WS-CRIT-VAL1(WS-CAND-SLOT)  TO WS-CRIT-VAL1(WS-CRIT-COUNT).
060200     MOVE     WS-CRIT-VAL2(WS-CAND-SLOT)  TO WS-CRIT-VAL2(WS-CRIT-COUNT).
060300     MOVE     WS-CRIT-CONF(WS-CAND-SLOT)  TO WS-CRIT-CONF(WS-CRIT-COUNT).
060400     MOVE     WS-CONDITION-TEXT-WK TO WS-CRIT-COND(WS-CRIT-COUNT).
060500 CC010-EXIT.
060600     EXIT.
060700*
060800*  ONE COMPARE OF THE DEDUPLICATION SCAN, CALLED REPEATEDLY BY
060900*  CC010-ADD-CRITERION UNTIL THE TABLE IS EXHAUSTED OR A DUPLICATE
061000*  IS FOUND.  SLOT 1-5 ARE THE SCRATCH CANDIDATE SLOTS SO THE SCAN
061100*  STARTS AT 6.
061200*
061300 CC080-DEDUP-SCAN.
061400     IF       WS-CRIT-TYPE(JX)  = WS-CRIT-TYPE(WS-CAND-SLOT)
061500         AND  WS-CRIT-FIELD(JX) = WS-CRIT-FIELD(WS-CAND-SLOT)
061600         AND  WS-CRIT-VAL1(JX)  = WS-CRIT-VAL1(WS-CAND-SLOT)
061700              MOVE "Y" TO WS-DEDUP-FOUND-SW
061800     ELSE
061900              ADD 1 TO JX
062000     END-IF.
062100 CC080-EXIT.
062200     EXIT.
062300*
062400*  AT END OF DOCUMENT - ADD THE CPT AND ICD CRITERIA (ONE EACH,
062500*  OVER THE WHOLE COLLECTED LIST) AND WRITE EVERY CRITERION OUT.
062600*
062700 AA040-WRITE-RESTRICTIONS.
062800     IF       WS-HAVE-CPT-SW = "Y"
062900              ADD  1 TO WS-CRIT-COUNT
063000              MOVE "PROCEDURE"       TO WS-CRIT-TYPE(WS-CRIT-COUNT)
063100              MOVE "PROCEDURE-CODE"  TO WS-CRIT-FIELD(WS-CRIT-COUNT)
063200              MOVE "IN"              TO WS-CRIT-OPER(WS-CRIT-COUNT)
063300              MOVE .95               TO WS-CRIT-CONF(WS-CRIT-COUNT)
063400              MOVE WS-CPT-CODE-LIST  TO WS-CRIT-CODES(WS-CRIT-COUNT)
063500              MOVE "APPROVED BARIATRIC CPT PROCEDURE CODE"
063600                                     TO WS-CRIT-COND(WS-CRIT-COUNT)
063700     END-IF.
063800     IF       WS-HAVE-ICD-SW = "Y"
063900              ADD  1 TO WS-CRIT-COUNT
064000              MOVE "DIAGNOSIS"       TO WS-CRIT-TYPE(WS-CRIT-COUNT)
064100              MOVE "DIAGNOSIS-CODE"  TO WS-CRIT-FIELD(WS-CRIT-COUNT)
064200              MOVE "CONTAINS-ANY"    TO WS-CRIT-OPER(WS-CRIT-COUNT)
064300              MOVE .90               TO WS-CRIT-CONF(WS-CRIT-COUNT)
064400              MOVE WS-ICD-CODE-LIST  TO WS-CRIT-CODES(WS-CRIT-COUNT)
064500              MOVE "QUALIFYING ICD-10 DIAGNOSIS CODE"
064600                                     TO WS-CRIT-COND(WS-CRIT-COUNT)
064700     END-IF.
064800     MOVE     1 TO IX.
064900     PERFORM  DD020-WRITE-ONE-RESTRICTION THRU DD020-EXIT
065000              UNTIL IX > WS-CRIT-COUNT.
065100 AA040-EXIT.
065200     EXIT.
065300*
065400*  ONE RESTRICTION RECORD, CALLED REPEATEDLY BY AA040 UNTIL THE
065500*  CRITERION TABLE IS EXHAUSTED.
065600*
065700 DD020-WRITE-ONE-RESTRICTION.
065800     IF       WS-CRIT-TYPE(IX) NOT = SPACES
065900              ADD  1 TO WS-SEQ-NO
066000              MOVE WS-SEQ-NO          TO RST-SEQ
066100              MOVE WS-CRIT-TYPE(IX)   TO RST-TYPE
066200              MOVE WS-CRIT-FIELD(IX)  TO RST-FIELD-NAME
066300              MOVE WS-CRIT-OPER(IX)   TO RST-OPERATOR
066400              MOVE WS-CRIT-VAL1(IX)   TO RST-VALUE-NUM
066500              MOVE WS-CRIT-VAL2(IX)   TO RST-VALUE-NUM2
066600              MOVE WS-CRIT-COND(IX)   TO RST-CONDITION-TEXT
066700              MOVE WS-CRIT-CONF(IX)   TO RST-CONFIDENCE
066800              IF   WS-CRIT-CODES(IX) NOT = SPACES
066900                   MOVE WS-CRIT-CODES(IX) TO RST-RULE-TEXT
067000              ELSE
067100                   MOVE SPACES         TO RST-RULE-TEXT
067200              END-IF
067300              MOVE "OR "              TO RST-LOGIC
067400              WRITE RST-RESTRICTION-RECORD
067500              IF   WS-RST-STATUS NOT = "00"
067600                   DISPLAY PE002 WS-RST-STATUS
067700              END-IF
067800     END-IF.
067900     ADD      1 TO IX.
068000 DD020-EXIT.
068100     EXIT.
