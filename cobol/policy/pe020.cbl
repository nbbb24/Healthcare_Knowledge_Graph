000100 IDENTIFICATION          DIVISION.
000200******************************************************************
000300 PROGRAM-ID.             PE020.
000400 AUTHOR.                 JON SAYLES.
000500 INSTALLATION.           APPLEWOOD COMPUTERS.
000600 DATE-WRITTEN.           11/02/88.
000700 DATE-COMPILED.          11/02/88.
000800 SECURITY.               NON-CONFIDENTIAL.
000900*
001000*    REMARKS.            DATA-DICTIONARY MAINTENANCE PASS.
001100*                        MATCHES EACH EXTRACTED RESTRICTION
001200*                        AGAINST THE DATA DICTIONARY BY FIELD
001300*                        NAME AND RE-WRITES DD-RULE WITH THE
001400*                        COMBINED COMPUTABLE RULE TEXT OF EVERY
001500*                        CRITERION THAT TARGETS THAT FIELD.
001600*
001700*    VERSION.            SEE PROG-NAME IN WORKING-STORAGE.
001800*
001900*    CALLED MODULES.     NONE.
002000*
002100*    FILES USED.         DATA-DICT-IN.  INPUT  - FIELD DEFINITIONS.
002200*                        RESTRICT-OUT.  INPUT  - CRITERIA FROM PE010.
002300*                        DATA-DICT-OUT. OUTPUT - UPDATED DICTIONARY.
002400*
002500*    ERROR MESSAGES USED.
002600*                        SY001, SY004.
002700*                        PE003.
002800*
002900* CHANGES:
003000* 11/02/88 JS  - 1.00 CREATED.
003100* 19/07/90 JS  -    1 ALLOW MORE THAN ONE CRITERION TO UPDATE THE
003200*                      SAME FIELD - CONCATENATE CONDITIONS WITH
003300*                      " OR " RATHER THAN LAST-ONE-WINS.
003400* 30/03/99 RDC -    2 YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
003500*                      RECORD, PASSED CLEAN.
003600* 14/05/04 RDC -    3 DD-RULE NOW LEFT UNCHANGED (NOT BLANKED) WHEN
003700*                      A FIELD HAS NO MATCHING CRITERION, SO A
003800*                      HAND-MAINTAINED RULE SURVIVES A RE-RUN.
003900* 11/03/08 RDC -    4 AA020 COULD LOOP FOREVER IF RESTRICT-OUT HELD
004000*                      MORE THAN 50 CRITERIA - THE TABLE-FULL ARM
004100*                      NEVER SET THE LOOP STATUS.  NOW DOES.
004200* 25/04/08 RDC -    5 DD-RULE WAS BEING SET FROM RSI-CONDITION-TEXT,
004300*                      THE HUMAN-READABLE WORDING, NOT A COMPUTABLE
004400*                      RULE - DD-RULE IS SUPPOSED TO BE SOMETHING
004500*                      THE CLAIMS SYSTEM CAN EVALUATE.  THIS RUN
004600*                      NOW RENDERS OPERATOR AND VALUE ITSELF, THE
004700*                      SAME WAY PE030 DOES, SO THE TWO PASSES AGREE
004800*                      EVEN IF RUN IN EITHER ORDER.  SEE TICKET
004900*                      RQ-4423.
005000*
005100 ENVIRONMENT             DIVISION.
005200******************************************************************
005300 CONFIGURATION           SECTION.
005400 SOURCE-COMPUTER.        IBM-390.
005500 OBJECT-COMPUTER.        IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800*
005900 INPUT-OUTPUT            SECTION.
006000 FILE-CONTROL.
006100     SELECT DATA-DICT-IN
006200         ASSIGN TO UT-S-DDICTIN
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS  IS WS-DDI-STATUS.
006500*
006600     SELECT RESTRICT-OUT
006700         ASSIGN TO UT-S-RSTOUT
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS  IS WS-RST-STATUS.
007000*
007100     SELECT DATA-DICT-OUT
007200         ASSIGN TO UT-S-DDICTOUT
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS  IS WS-DDO-STATUS.
007500*
007600 DATA                    DIVISION.
007700******************************************************************
007800 FILE SECTION.
007900 FD  DATA-DICT-IN
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 120 CHARACTERS.
008300     COPY "wsddfld.cob".
008400*
008500 FD  RESTRICT-OUT
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 200 CHARACTERS.
008900     COPY "wsrstr.cob"
009000         REPLACING ==RST-== BY ==RSI-==.
009100*
009200 FD  DATA-DICT-OUT
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 120 CHARACTERS.
009600     COPY "wsddfld.cob"
009700         REPLACING ==DD-== BY ==DDO-==.
009800*
009900 WORKING-STORAGE SECTION.
010000******************************************************************
010100 77  PROG-NAME               PIC X(15) VALUE "PE020 (1.05)".
010200*
010300 01  WS-STATUS-FIELDS.
010400     03  WS-DDI-STATUS       PIC XX      VALUE ZERO.
010500     03  WS-RST-STATUS       PIC XX      VALUE ZERO.
010600     03  WS-DDO-STATUS       PIC XX      VALUE ZERO.
010700*
010800 01  WS-COUNTERS.
010900     03  WS-DICT-READ        BINARY-LONG UNSIGNED VALUE ZERO.
011000     03  WS-DICT-UPDATED     BINARY-LONG UNSIGNED VALUE ZERO.
011100     03  WS-RST-READ         BINARY-LONG UNSIGNED VALUE ZERO.
011200     03  IX                  BINARY-LONG UNSIGNED VALUE ZERO.
011300     03  WS-TRIM-LEN         BINARY-LONG UNSIGNED VALUE ZERO.
011400     03  WS-TRIM-LEN1        BINARY-LONG UNSIGNED VALUE ZERO.
011500     03  WS-TRIM-LEN2        BINARY-LONG UNSIGNED VALUE ZERO.
011600 01  WS-COUNTERS-ALT REDEFINES WS-COUNTERS
011700                            PIC X(28).
011800*                                  RAW VIEW OF THE COUNTERS GROUP -
011900*                                  USED ONLY WHEN DUMPING WS FOR A
012000*                                  DIAGNOSTIC DISPLAY DURING TESTING.
012100*
012200*  WHOLE RESTRICTION TABLE IS HELD IN STORAGE (MAX 50 CRITERIA,
012300*  MATCHES THE OCCURS LIMIT OBSERVED BY PE010) SO EVERY DICTIONARY
012400*  ENTRY CAN BE MATCHED AGAINST EVERY CRITERION WITHOUT RE-READING
012500*  RESTRICT-OUT FOR EACH DICTIONARY RECORD.  HOLDS THE OPERATOR AND
012600*  VALUE(S) TOO, NOT JUST THE CONDITION TEXT, SO THIS PASS CAN
012700*  RENDER ITS OWN COMPUTABLE RULE RATHER THAN COPYING THE HUMAN-
012800*  READABLE WORDING STRAIGHT INTO DD-RULE.
012900*
013000 01  WS-RST-TABLE-COUNT      BINARY-LONG UNSIGNED VALUE ZERO.
013100 01  WS-RST-TABLE.
013200     03  WS-RST-ENT          OCCURS 50.
013300         05  WS-RST-TYPE     PIC X(14)     VALUE SPACES.
013400         05  WS-RST-FIELD    PIC X(30)     VALUE SPACES.
013500         05  WS-RST-VAL1     PIC S9(05)V99 VALUE ZERO.
013600         05  WS-RST-VAL2     PIC S9(05)V99 VALUE ZERO.
013700         05  WS-RST-CODES    PIC X(60)     VALUE SPACES.
013800 01  WS-RST-TABLE-FLAT REDEFINES WS-RST-TABLE
013900                            PIC X(5900).
014000*                                  FLAT VIEW - USED ONLY TO CLEAR
014100*                                  THE WHOLE TABLE IN ONE MOVE.
014200*
014300 01  WS-BUILD-AREA.
014400     03  WS-NEW-RULE         PIC X(60)  VALUE SPACES.
014500     03  WS-MATCH-RULE       PIC X(60)  VALUE SPACES.
014600     03  WS-RULE-EMPTY-SW    PIC X      VALUE "Y".
014700*
014800 01  WS-DDO-LAYOUT REDEFINES WS-BUILD-AREA.
014900     03  FILLER              PIC X(121).
015000*                                  SPARE - KEEPS A THIRD REDEFINES
015100*                                  ON FILE FOR THE BUILD AREA IN
015200*                                  CASE A FOURTH WORK FIELD IS
015300*                                  NEEDED HERE LATER.
015400*
015500*  WORK AREA FOR THE HOME-GROWN TRIM LOGIC IN CC030-TRIM-FIELD -
015600*  THIS SHOP'S COMPILER HAS NO TRIM OR LENGTH FUNCTION, SO TRAILING
015700*  SPACES ARE STRIPPED BY A BACKWARD SCAN INSTEAD.  WS-TRIM-A/B/C
015800*  HOLD UP TO THREE TRIMMED VALUES AT ONCE WHILE A RULE IS BEING
015900*  RENDERED, SO A SINGLE STRING STATEMENT CAN JOIN THEM.
016000*
016100 01  WS-TRIM-AREA.
016200     03  WS-TRIM-IN          PIC X(60)  VALUE SPACES.
016300     03  WS-BLD-PART1        PIC X(60)  VALUE SPACES.
016400     03  WS-BLD-PART2        PIC X(60)  VALUE SPACES.
016500 01  WS-TRIM-SLOTS.
016600     03  WS-TRIM-A           PIC X(60)  VALUE SPACES.
016700     03  WS-TRIM-LEN-A       BINARY-LONG UNSIGNED VALUE ZERO.
016800     03  WS-TRIM-B           PIC X(60)  VALUE SPACES.
016900     03  WS-TRIM-LEN-B       BINARY-LONG UNSIGNED VALUE ZERO.
017000*
017100*  NUMERIC-TO-TEXT WORK AREA FOR EE020-RENDER-NUMBER.  A THRESHOLD
017200*  THAT CARRIES NO FRACTION (40, NOT 40.00) IS EDITED WITHOUT
017300*  DECIMAL PLACES; ONE THAT DOES CARRY A FRACTION KEEPS ITS TWO
017400*  DECIMAL DIGITS.  EITHER WAY THE EDITED FIELD'S LEADING (ZERO-
017500*  SUPPRESSED) SPACES ARE STRIPPED BY A FORWARD SCAN BEFORE THE
017600*  TEXT IS USED IN A STRING STATEMENT.
017700*
017800 01  WS-NUM-WORK.
017900     03  WS-NUM-IN           PIC S9(05)V99 VALUE ZERO.
018000     03  WS-NUM-INT-CHK      PIC S9(05)    VALUE ZERO.
018100     03  WS-NUM-INT-EDIT     PIC ZZZZ9.
018200     03  WS-NUM-DEC-EDIT     PIC ZZZZ9.99.
018300     03  WS-NUM-DEC-ALPHA REDEFINES WS-NUM-DEC-EDIT
018400                            PIC X(08).
018500     03  WS-NUM-TEXT         PIC X(09)  VALUE SPACES.
018600     03  WS-NUM-LEN          BINARY-LONG UNSIGNED VALUE ZERO.
018700     03  WS-LTRIM-WIDTH      BINARY-LONG UNSIGNED VALUE ZERO.
018800     03  WS-LTRIM-START      BINARY-LONG UNSIGNED VALUE ZERO.
018900*
019000 01  ERROR-MESSAGES.
019100     03  SY001   PIC X(46) VALUE "SY001 ABORTING RUN - NOTE ERROR AND HIT RETURN".
019200     03  SY004   PIC X(40) VALUE "SY004 DATA DICTIONARY FILE NOT FOUND".
019300     03  PE003   PIC X(40) VALUE "PE003 DATA-DICT-OUT WRITE ERROR - ".
019400*
019500 PROCEDURE DIVISION.
019600******************************************************************
019700 AA000-MAIN                 SECTION.
019800*****************************************
019900     PERFORM  AA010-OPEN-FILES.
020000     PERFORM  AA020-LOAD-RESTRICTIONS THRU AA020-EXIT.
020100     PERFORM  AA030-PROCESS-DICTIONARY THRU AA030-EXIT
020200         UNTIL WS-DDI-STATUS = "10".
020300     CLOSE    DATA-DICT-IN
020400              RESTRICT-OUT
020500              DATA-DICT-OUT.
020600     DISPLAY  "PE020 DICTIONARY ENTRIES READ    = " WS-DICT-READ.
020700     DISPLAY  "PE020 DICTIONARY ENTRIES UPDATED = " WS-DICT-UPDATED.
020800     GOBACK.
020900*
021000 AA010-OPEN-FILES.
021100     OPEN     INPUT  DATA-DICT-IN.
021200     IF       WS-DDI-STATUS NOT = "00"
021300              DISPLAY SY004
021400              DISPLAY SY001
021500              MOVE  8 TO RETURN-CODE
021600              GOBACK
021700     END-IF.
021800     OPEN     INPUT  RESTRICT-OUT.
021900     OPEN     OUTPUT DATA-DICT-OUT.
022000*
022100 AA020-LOAD-RESTRICTIONS.
022200     MOVE     SPACES TO WS-RST-TABLE-FLAT.
022300     MOVE     ZERO   TO WS-RST-TABLE-COUNT.
022400     PERFORM  CC010-READ-ONE-RESTRICTION THRU CC010-EXIT
022500              UNTIL WS-RST-STATUS = "10".
022600 AA020-EXIT.
022700     EXIT.
022800*
022900*  ONE READ OF RESTRICT-OUT, CALLED REPEATEDLY BY AA020 UNTIL END
023000*  OF FILE OR THE 50-ENTRY TABLE LIMIT IS REACHED.
023100*
023200 CC010-READ-ONE-RESTRICTION.
023300     READ     RESTRICT-OUT
023400         AT END
023500              MOVE "10" TO WS-RST-STATUS
023600              GO TO CC010-EXIT
023700     END-READ.
023800     ADD      1 TO WS-RST-READ.
023900     ADD      1 TO WS-RST-TABLE-COUNT.
024000     IF       WS-RST-TABLE-COUNT > 50
024100              SUBTRACT 1 FROM WS-RST-TABLE-COUNT
024200              MOVE "10" TO WS-RST-STATUS
024300              GO TO CC010-EXIT
024400     END-IF.
024500     MOVE     RSI-TYPE        TO WS-RST-TYPE(WS-RST-TABLE-COUNT).
024600     MOVE     RSI-FIELD-NAME  TO WS-RST-FIELD(WS-RST-TABLE-COUNT).
024700     MOVE     RSI-VALUE-NUM   TO WS-RST-VAL1(WS-RST-TABLE-COUNT).
024800     MOVE     RSI-VALUE-NUM2  TO WS-RST-VAL2(WS-RST-TABLE-COUNT).
024900     MOVE     RSI-RULE-TEXT   TO WS-RST-CODES(WS-RST-TABLE-COUNT).
025000 CC010-EXIT.
025100     EXIT.
025200*
025300 AA030-PROCESS-DICTIONARY.
025400     READ     DATA-DICT-IN
025500         AT END
025600              MOVE "10" TO WS-DDI-STATUS
025700              GO TO AA030-EXIT
025800     END-READ.
025900     ADD      1 TO WS-DICT-READ.
026000     MOVE     DD-FIELD-NAME   TO DDO-FIELD-NAME.
026100     MOVE     DD-FIELD-TYPE   TO DDO-FIELD-TYPE.
026200     MOVE     DD-SECTION      TO DDO-SECTION.
026300     MOVE     DD-RULE         TO DDO-RULE.
026400     PERFORM  BB010-BUILD-RULE THRU BB010-EXIT.
026500     IF       WS-RULE-EMPTY-SW = "N"
026600              MOVE WS-NEW-RULE TO DDO-RULE
026700              ADD  1 TO WS-DICT-UPDATED
026800     END-IF.
026900     WRITE    DATA-DICT-OUT-RECORD.
027000     IF       WS-DDO-STATUS NOT = "00"
027100              DISPLAY PE003 WS-DDO-STATUS
027200     END-IF.
027300 AA030-EXIT.
027400     EXIT.
027500*
027600*  SCAN THE IN-STORAGE RESTRICTION TABLE FOR EVERY CRITERION WHOSE
027700*  TARGET FIELD MATCHES THE CURRENT DICTIONARY ENTRY AND BUILD THE
027800*  COMBINED RULE TEXT, EACH RENDERED CLAUSE JOINED BY " OR ".
027900*
028000 BB010-BUILD-RULE.
028100     MOVE     SPACES TO WS-NEW-RULE.
028200     MOVE     "Y"    TO WS-RULE-EMPTY-SW.
028300     MOVE     1 TO IX.
028400     PERFORM  CC020-MATCH-ONE-RESTRICTION THRU CC020-EXIT
028500              UNTIL IX > WS-RST-TABLE-COUNT.
028600 BB010-EXIT.
028700     EXIT.
028800*
028900*  ONE PASS OF THE RESTRICTION-TABLE SCAN, CALLED REPEATEDLY BY
029000*  BB010 UNTIL THE TABLE IS EXHAUSTED.  EACH MATCHING CRITERION IS
029100*  RENDERED TO A COMPUTABLE RULE (EE010) AND TRIMMED (VIA CC030)
029200*  BEFORE IT IS JOINED ONTO THE RULE BEING BUILT, SO " OR " DOES
029300*  NOT END UP BURIED IN PAD.
029400*
029500 CC020-MATCH-ONE-RESTRICTION.
029600     IF       WS-RST-FIELD(IX) = DD-FIELD-NAME
029700              PERFORM EE010-RENDER-MATCH THRU EE010-EXIT
029800              IF   WS-RULE-EMPTY-SW = "Y"
029900                   MOVE WS-MATCH-RULE TO WS-NEW-RULE
030000                   MOVE "N" TO WS-RULE-EMPTY-SW
030100              ELSE
030200                   MOVE WS-NEW-RULE     TO WS-TRIM-IN WS-BLD-PART1
030300                   PERFORM CC030-TRIM-FIELD THRU CC030-EXIT
030400                   MOVE WS-TRIM-LEN      TO WS-TRIM-LEN1
030500                   MOVE WS-MATCH-RULE    TO WS-TRIM-IN WS-BLD-PART2
030600                   PERFORM CC030-TRIM-FIELD THRU CC030-EXIT
030700                   MOVE WS-TRIM-LEN       TO WS-TRIM-LEN2
030800                   MOVE SPACES             TO WS-NEW-RULE
030900                   STRING WS-BLD-PART1(1:WS-TRIM-LEN1) DELIMITED BY SIZE
031000                          " OR " DELIMITED BY SIZE
031100                          WS-BLD-PART2(1:WS-TRIM-LEN2) DELIMITED BY SIZE
031200                          INTO WS-NEW-RULE
031300                   END-STRING
031400              END-IF
031500     END-IF.
031600     ADD      1 TO IX.
031700 CC020-EXIT.
031800     EXIT.
031900*
032000*  BACKWARD SCAN TO FIND THE LENGTH OF WS-TRIM-IN WITH TRAILING
032100*  SPACES REMOVED.  CLAMPED TO A MINIMUM OF 1 SO THE CALLER NEVER
032200*  TAKES A ZERO-LENGTH REFERENCE MODIFICATION.
032300*
032400 CC030-TRIM-FIELD.
032500     MOVE     60 TO WS-TRIM-LEN.
032600     PERFORM  CC031-BACK-UP-ONE THRU CC031-EXIT
032700              UNTIL WS-TRIM-LEN <= 1
032800                 OR WS-TRIM-IN(WS-TRIM-LEN:1) NOT = SPACE.
032900 CC030-EXIT.
033000     EXIT.
033100*
033200 CC031-BACK-UP-ONE.
033300     SUBTRACT 1 FROM WS-TRIM-LEN.
033400 CC031-EXIT.
033500     EXIT.
033600*
033700*  RENDER THE CURRENT TABLE ROW (IX) INTO WS-MATCH-RULE AS A
033800*  COMPUTABLE RULE, THE SAME WAY PE030 RENDERS RST-RULE-TEXT - SEE
033900*  CHANGE OF 25/04/08 ABOVE.  KEPT HERE AS ITS OWN COPY, NOT A
034000*  CALL TO PE030, SINCE EITHER PASS MUST BE ABLE TO RUN ON ITS OWN.
034100*
034200 EE010-RENDER-MATCH.
034300     MOVE     SPACES TO WS-MATCH-RULE.
034400     EVALUATE WS-RST-TYPE(IX)
034500         WHEN  "AGE"
034600         WHEN  "BMI"
034700               MOVE WS-RST-FIELD(IX) TO WS-TRIM-IN
034800               PERFORM CC030-TRIM-FIELD THRU CC030-EXIT
034900               MOVE WS-TRIM-IN  TO WS-TRIM-A
035000               MOVE WS-TRIM-LEN TO WS-TRIM-LEN-A
035100               MOVE WS-RST-VAL1(IX) TO WS-NUM-IN
035200               PERFORM EE020-RENDER-NUMBER THRU EE020-EXIT
035300               MOVE WS-NUM-TEXT TO WS-TRIM-B
035400               MOVE WS-NUM-LEN  TO WS-TRIM-LEN-B
035500               STRING WS-TRIM-A(1:WS-TRIM-LEN-A) DELIMITED BY SIZE
035600                      " >= " DELIMITED BY SIZE
035700                      WS-TRIM-B(1:WS-TRIM-LEN-B) DELIMITED BY SIZE
035800                      INTO WS-MATCH-RULE
035900               END-STRING
036000         WHEN  "BMI-COMORBID"
036100               MOVE WS-RST-FIELD(IX) TO WS-TRIM-IN
036200               PERFORM CC030-TRIM-FIELD THRU CC030-EXIT
036300               MOVE WS-TRIM-IN  TO WS-TRIM-A
036400               MOVE WS-TRIM-LEN TO WS-TRIM-LEN-A
036500               MOVE WS-RST-VAL1(IX) TO WS-NUM-IN
036600               PERFORM EE020-RENDER-NUMBER THRU EE020-EXIT
036700               MOVE WS-NUM-TEXT TO WS-TRIM-B
036800               MOVE WS-NUM-LEN  TO WS-TRIM-LEN-B
036900               STRING WS-TRIM-A(1:WS-TRIM-LEN-A) DELIMITED BY SIZE
037000                      " >= " DELIMITED BY SIZE
037100                      WS-TRIM-B(1:WS-TRIM-LEN-B) DELIMITED BY SIZE
037200                      " AND comorbidity_flag = 1" DELIMITED BY SIZE
037300                      INTO WS-MATCH-RULE
037400               END-STRING
037500         WHEN  "DURATION"
037600               MOVE WS-RST-FIELD(IX) TO WS-TRIM-IN
037700               PERFORM CC030-TRIM-FIELD THRU CC030-EXIT
037800               MOVE WS-TRIM-IN  TO WS-TRIM-A
037900               MOVE WS-TRIM-LEN TO WS-TRIM-LEN-A
038000               MOVE WS-RST-VAL1(IX) TO WS-NUM-IN
038100               PERFORM EE020-RENDER-NUMBER THRU EE020-EXIT
038200               MOVE WS-NUM-TEXT TO WS-TRIM-B
038300               MOVE WS-NUM-LEN  TO WS-TRIM-LEN-B
038400               STRING WS-TRIM-A(1:WS-TRIM-LEN-A) DELIMITED BY SIZE
038500                      " BETWEEN " DELIMITED BY SIZE
038600                      WS-TRIM-B(1:WS-TRIM-LEN-B) DELIMITED BY SIZE
038700                      INTO WS-MATCH-RULE
038800               END-STRING
038900               MOVE WS-RST-VAL2(IX) TO WS-NUM-IN
039000               PERFORM EE020-RENDER-NUMBER THRU EE020-EXIT
039100               MOVE WS-MATCH-RULE TO WS-TRIM-IN WS-BLD-PART1
039200               PERFORM CC030-TRIM-FIELD THRU CC030-EXIT
039300               STRING WS-BLD-PART1(1:WS-TRIM-LEN) DELIMITED BY SIZE
039400                      " AND " DELIMITED BY SIZE
039500                      WS-NUM-TEXT(1:WS-NUM-LEN) DELIMITED BY SIZE
039600                      INTO WS-MATCH-RULE
039700               END-STRING
039800         WHEN  "DOCUMENT"
039900               MOVE WS-RST-FIELD(IX) TO WS-TRIM-IN
040000               PERFORM CC030-TRIM-FIELD THRU CC030-EXIT
040100               MOVE WS-TRIM-IN  TO WS-TRIM-A
040200               MOVE WS-TRIM-LEN TO WS-TRIM-LEN-A
040300               STRING WS-TRIM-A(1:WS-TRIM-LEN-A) DELIMITED BY SIZE
040400                      " = TRUE" DELIMITED BY SIZE
040500                      INTO WS-MATCH-RULE
040600               END-STRING
040700         WHEN  "PROCEDURE"
040800               MOVE WS-RST-FIELD(IX) TO WS-TRIM-IN
040900               PERFORM CC030-TRIM-FIELD THRU CC030-EXIT
041000               MOVE WS-TRIM-IN  TO WS-TRIM-A
041100               MOVE WS-TRIM-LEN TO WS-TRIM-LEN-A
041200               MOVE WS-RST-CODES(IX) TO WS-TRIM-IN
041300               PERFORM CC030-TRIM-FIELD THRU CC030-EXIT
041400               MOVE WS-TRIM-IN  TO WS-TRIM-B
041500               MOVE WS-TRIM-LEN TO WS-TRIM-LEN-B
041600               STRING WS-TRIM-A(1:WS-TRIM-LEN-A) DELIMITED BY SIZE
041700                      " IN (" DELIMITED BY SIZE
041800                      WS-TRIM-B(1:WS-TRIM-LEN-B) DELIMITED BY SIZE
041900                      ")" DELIMITED BY SIZE
042000                      INTO WS-MATCH-RULE
042100               END-STRING
042200         WHEN  "DIAGNOSIS"
042300               MOVE WS-RST-FIELD(IX) TO WS-TRIM-IN
042400               PERFORM CC030-TRIM-FIELD THRU CC030-EXIT
042500               MOVE WS-TRIM-IN  TO WS-TRIM-A
042600               MOVE WS-TRIM-LEN TO WS-TRIM-LEN-A
042700               MOVE WS-RST-CODES(IX) TO WS-TRIM-IN
042800               PERFORM CC030-TRIM-FIELD THRU CC030-EXIT
042900               MOVE WS-TRIM-IN  TO WS-TRIM-B
043000               MOVE WS-TRIM-LEN TO WS-TRIM-LEN-B
043100               STRING WS-TRIM-A(1:WS-TRIM-LEN-A) DELIMITED BY SIZE
043200                      " CONTAINS ANY (" DELIMITED BY SIZE
043300                      WS-TRIM-B(1:WS-TRIM-LEN-B) DELIMITED BY SIZE
043400                      ")" DELIMITED BY SIZE
043500                      INTO WS-MATCH-RULE
043600               END-STRING
043700         WHEN  OTHER
043800               MOVE WS-RST-FIELD(IX) TO WS-MATCH-RULE
044000     END-EVALUATE.
044100 EE010-EXIT.
044200     EXIT.
044300*
044400*  EDIT WS-NUM-IN TO TEXT, DROPPING THE DECIMAL PLACES WHEN THE
044500*  VALUE IS A WHOLE NUMBER (40, NOT 40.00), THEN STRIP THE EDITED
044600*  FIELD'S LEADING ZERO-SUPPRESSION SPACES.  RESULT LEFT IN
044700*  WS-NUM-TEXT/WS-NUM-LEN.
044800*
044900 EE020-RENDER-NUMBER.
045000     MOVE     SPACES TO WS-NUM-TEXT.
045100     COMPUTE  WS-NUM-INT-CHK = WS-NUM-IN.
045200     IF       WS-NUM-INT-CHK = WS-NUM-IN
045300              MOVE WS-NUM-INT-CHK TO WS-NUM-INT-EDIT
045400              MOVE SPACES          TO WS-TRIM-IN
045500              MOVE WS-NUM-INT-EDIT TO WS-TRIM-IN
045600              MOVE 5               TO WS-LTRIM-WIDTH
045700     ELSE
045800              MOVE WS-NUM-IN       TO WS-NUM-DEC-EDIT
045900              MOVE SPACES          TO WS-TRIM-IN
046000              MOVE WS-NUM-DEC-ALPHA TO WS-TRIM-IN
046100              MOVE 8               TO WS-LTRIM-WIDTH
046200     END-IF.
046300     PERFORM  EE030-LTRIM-FIELD THRU EE030-EXIT.
046400     COMPUTE  WS-NUM-LEN = WS-LTRIM-WIDTH - WS-LTRIM-START + 1.
046500     MOVE     WS-TRIM-IN(WS-LTRIM-START:WS-NUM-LEN) TO WS-NUM-TEXT.
046600 EE020-EXIT.
046700     EXIT.
046800*
046900*  FORWARD SCAN TO FIND THE FIRST NON-SPACE CHARACTER IN WS-TRIM-IN
047000*  WITHIN ITS FIRST WS-LTRIM-WIDTH BYTES - USED TO STRIP THE
047100*  LEADING SPACES A ZERO-SUPPRESSED EDITED NUMERIC FIELD LEAVES
047200*  BEHIND, SINCE CC030 ONLY SCANS BACKWARD FOR TRAILING PAD.
047300*
047400 EE030-LTRIM-FIELD.
047500     MOVE     1 TO WS-LTRIM-START.
047600     PERFORM  EE031-ADVANCE-ONE THRU EE031-EXIT
047700              UNTIL WS-LTRIM-START >= WS-LTRIM-WIDTH
047800                 OR WS-TRIM-IN(WS-LTRIM-START:1) NOT = SPACE.
047900 EE030-EXIT.
048000     EXIT.
048100*
048200 EE031-ADVANCE-ONE.
048300     ADD      1 TO WS-LTRIM-START.
048400 EE031-EXIT.
048500     EXIT.
