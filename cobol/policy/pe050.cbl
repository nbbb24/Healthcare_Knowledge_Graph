000100 IDENTIFICATION          DIVISION.
000110******************************************************************
000120 PROGRAM-ID.             PE050.
000130 AUTHOR.                 JON SAYLES.
000140 INSTALLATION.           APPLEWOOD COMPUTERS.
000150 DATE-WRITTEN.           02/05/88.
000160 DATE-COMPILED.          02/05/88.
000170 SECURITY.               NON-CONFIDENTIAL.
000180*
000190*    REMARKS.            PATIENT ELIGIBILITY EVALUATION, KNOWLEDGE
000200*                        GRAPH EXPORT AND EVALUATION REPORT.
000210*                        TESTS EVERY PATIENT AGAINST EVERY
000220*                        EXTRACTED RESTRICTION, APPLIES THE MASTER
000230*                        BARIATRIC ELIGIBILITY RULE, WRITES THE
000240*                        KNOWLEDGE-GRAPH NODE AND EDGE FILES AND
000250*                        PRINTS THE EVALUATION REPORT.
000260*
000270*    VERSION.            SEE PROG-NAME IN WORKING-STORAGE.
000280*
000290*    CALLED MODULES.     PE040 (MEDICAL CODE MAPPING).
000300*
000310*    FILES USED.         RESTRICT-OUT.  INPUT  - CRITERIA FROM PE010.
000320*                        PATIENT-FILE.  INPUT  - PATIENT / CLAIM DATA.
000330*                        KG-NODES.      OUTPUT - GRAPH NODES.
000340*                        KG-EDGES.      OUTPUT - GRAPH EDGES.
000350*                        REPORT-FILE.   OUTPUT - EVALUATION REPORT.
000360*
000370*    ERROR MESSAGES USED.
000380*                        SY001, SY004, SY014.
000390*                        PE006 - PE008.
000400*
000410* CHANGES:
000420* 02/05/88 JS  - 1.00 CREATED.
000430* 27/09/90 JS  -    1 ADDED COMORBIDITY DERIVATION FOR THE
000440*                      BMI-COMORBID CRITERION.
000450* 11/04/94 JS  -    2 ADDED KNOWLEDGE-GRAPH NODE/EDGE OUTPUT.
000460* 19/02/99 RDC -    3 YEAR 2000 REVIEW - NO DATE ARITHMETIC IN
000470*                      THIS PROGRAM, PASSED CLEAN.
000480* 23/08/02 RDC -    4 PATIENT TABLE WIDENED FROM 100 TO 200 -
000490*                      MONTHLY BATCH OUTGREW THE ORIGINAL LIMIT.
000500* 15/03/07 RDC -    5 CATEGORY SUBTOTAL LINES ADDED TO THE REPORT -
000510*                      GENERATED EXPLICITLY RATHER THAN VIA AN
000520*                      AUTOMATIC CONTROL FOOTING, SINCE THE
000530*                      CRITERION CATEGORY IS NOT THE REPORT'S
000540*                      PRIMARY SEQUENCE AND AN AUTOMATIC BREAK WAS
000550*                      FIRING ON THE WRONG RECORD - SEE BB-050.
000560* 25/04/08 RDC -    6 CC060-WRITE-CODE-NODE ONLY EVER WROTE A CODE
000570*                      NODE FOR THE FIRST CODE OF A CRITERION'S
000580*                      LIST, WITH NO DEDUP, AND LABELLED THE EDGE
000590*                      "HAS" - SPEC WANTS ONE NODE PER CODE AND
000600*                      "SUPPORTS" FOR THAT EDGE.  REWRITTEN TO SCAN
000610*                      THE WHOLE COMMA LIST AND TRACK NODE IDS
000620*                      ALREADY WRITTEN.  PATIENT NODES NOW ALSO GET
000630*                      A "HAS" EDGE TO EVERY CODE NODE THAT MATCHES
000640*                      ONE OF THE PATIENT'S OWN CODES - THIS EDGE
000650*                      WAS MISSING ENTIRELY.  REPORT REWRITTEN TO
000660*                      ADD THE EXTRACTION-COUNT-BY-TYPE SECTION,
000670*                      ONE DETAIL LINE PER CRITERION (WAS ONE LINE
000680*                      PER PATIENT), AN EXPLICIT ELIGIBLE LINE, A
000690*                      NAMED-CATEGORY CONTROL BREAK IN PLACE OF THE
000700*                      RAW CRITERION TYPE, AND RULE COUNTS ON THE
000710*                      GRAND TOTALS.  ALSO REMOVED AN ORPHANED
000720*                      CC040-EXIT LEFT OVER FROM AN EARLIER REWRITE.
000730*                      SEE TICKET RQ-4423.
000740* 07/02/26 RDC -    7 EE040-COUNT-COMORBIDITY WAS COUNTING ANY
000750*                      NON-BLANK COMORBIDITY SLOT TOWARD THE
000760*                      BMI-COMORBID TEST - IT NOW UPPER-CASES THE
000770*                      SLOT AND ONLY COUNTS IT IF IT IS ONE OF THE
000780*                      SIX QUALIFYING CONDITIONS (DIABETES,
000790*                      HYPERTENSION, CARDIOMYOPATHY, CARDIOVASCULAR,
000800*                      SLEEP_APNEA, PICKWICKIAN).  ALSO ADDED FINAL
000810*                      KNOWLEDGE-GRAPH STATISTICS - TOTAL NODES AND
000820*                      EDGES WRITTEN THIS RUN, AND A BREAKDOWN OF
000830*                      THE NODE TOTAL BY ND-TYPE - ON THE CONSOLE
000840*                      LOG AT END OF RUN.  SEE REQUEST #2612.
000850*
000860 ENVIRONMENT             DIVISION.
000870******************************************************************
000880 CONFIGURATION           SECTION.
000890 SOURCE-COMPUTER.        IBM-390.
000900 OBJECT-COMPUTER.        IBM-390.
000910 SPECIAL-NAMES.
000920     C01 IS TOP-OF-FORM.
000930*
000940 INPUT-OUTPUT            SECTION.
000950 FILE-CONTROL.
000960     SELECT RESTRICT-OUT
000970         ASSIGN TO UT-S-RSTOUT
000980         ORGANIZATION IS SEQUENTIAL
000990         FILE STATUS  IS WS-RST-STATUS.
001000*
001010     SELECT PATIENT-FILE
001020         ASSIGN TO UT-S-PATIENT
001030         ORGANIZATION IS SEQUENTIAL
001040         FILE STATUS  IS WS-PAT-STATUS.
001050*
001060     SELECT KG-NODES
001070         ASSIGN TO UT-S-KGNODES
001080         ORGANIZATION IS SEQUENTIAL
001090         FILE STATUS  IS WS-NODE-STATUS.
001100*
001110     SELECT KG-EDGES
001120         ASSIGN TO UT-S-KGEDGES
001130         ORGANIZATION IS SEQUENTIAL
001140         FILE STATUS  IS WS-EDGE-STATUS.
001150*
001160     SELECT REPORT-FILE
001170         ASSIGN TO UT-S-EVALRPT
001180         ORGANIZATION IS SEQUENTIAL
001190         FILE STATUS  IS WS-RPT-STATUS.
001200*
001210 DATA                    DIVISION.
001220******************************************************************
001230 FILE SECTION.
001240 FD  RESTRICT-OUT
001250     RECORDING MODE IS F
001260     LABEL RECORDS ARE STANDARD
001270     RECORD CONTAINS 200 CHARACTERS.
001280     COPY "wsrstr.cob".
001290*
001300 FD  PATIENT-FILE
001310     RECORDING MODE IS F
001320     LABEL RECORDS ARE STANDARD
001330     RECORD CONTAINS 200 CHARACTERS.
001340     COPY "wspatnt.cob".
001350*
001360 FD  KG-NODES
001370     RECORDING MODE IS F
001380     LABEL RECORDS ARE STANDARD
001390     RECORD CONTAINS 100 CHARACTERS.
001400     COPY "wskgnd.cob".
001410*
001420 FD  KG-EDGES
001430     RECORDING MODE IS F
001440     LABEL RECORDS ARE STANDARD
001450     RECORD CONTAINS 100 CHARACTERS.
001460     COPY "wskged.cob".
001470*
001480 FD  REPORT-FILE
001490     REPORT IS BARIATRIC-EVAL-REPORT.
001500*
001510 WORKING-STORAGE SECTION.
001520******************************************************************
001530 77  PROG-NAME               PIC X(15) VALUE "PE050 (1.07)".
001540*
001550 01  WS-STATUS-FIELDS.
001560     03  WS-RST-STATUS       PIC XX      VALUE ZERO.
001570     03  WS-PAT-STATUS       PIC XX      VALUE ZERO.
001580     03  WS-NODE-STATUS      PIC XX      VALUE ZERO.
001590     03  WS-EDGE-STATUS      PIC XX      VALUE ZERO.
001600     03  WS-RPT-STATUS       PIC XX      VALUE ZERO.
001610*
001620 01  WS-COUNTERS.
001630     03  WS-RST-COUNT        BINARY-LONG UNSIGNED VALUE ZERO.
001640     03  WS-PAT-COUNT        BINARY-LONG UNSIGNED VALUE ZERO.
001650     03  WS-PATIENTS-ELIG    BINARY-LONG UNSIGNED VALUE ZERO.
001660     03  WS-PAGE-LINES       BINARY-CHAR UNSIGNED VALUE 56.
001670     03  PX                  BINARY-LONG UNSIGNED VALUE ZERO.
001680     03  IX                  BINARY-LONG UNSIGNED VALUE ZERO.
001690     03  JX                  BINARY-LONG UNSIGNED VALUE ZERO.
001700     03  WS-CAT-MET-COUNT    BINARY-LONG UNSIGNED VALUE ZERO.
001710     03  WS-CAT-TESTED-COUNT BINARY-LONG UNSIGNED VALUE ZERO.
001720     03  TX                  BINARY-LONG UNSIGNED VALUE ZERO.
001730     03  WS-CODE-SEEN-COUNT  BINARY-LONG UNSIGNED VALUE ZERO.
001740     03  WS-TOTAL-RULES      BINARY-LONG UNSIGNED VALUE ZERO.
001750     03  WS-TOTAL-MET        BINARY-LONG UNSIGNED VALUE ZERO.
001760     03  WS-TOTAL-NOTMET     BINARY-LONG UNSIGNED VALUE ZERO.
001770     03  WS-CAT-PCT          PIC 999V9  VALUE ZERO.
001780     03  WS-UNSTR-PTR        BINARY-LONG UNSIGNED VALUE ZERO.
001790*
001800*  WHOLE RESTRICTION TABLE HELD IN STORAGE.
001810*
001820 01  WS-RST-TABLE.
001830     03  WS-RST-ENT          OCCURS 50.
001840         05  WS-RST-SEQ      PIC 9(03)     VALUE ZERO.
001850         05  WS-RST-TYPE     PIC X(14)     VALUE SPACES.
001860         05  WS-RST-FIELD    PIC X(30)     VALUE SPACES.
001870         05  WS-RST-OPER     PIC X(12)     VALUE SPACES.
001880         05  WS-RST-VAL1     PIC S9(05)V99 VALUE ZERO.
001890         05  WS-RST-VAL2     PIC S9(05)V99 VALUE ZERO.
001900         05  WS-RST-COND     PIC X(50)     VALUE SPACES.
001910         05  WS-RST-CODES    PIC X(60)     VALUE SPACES.
001920 01  WS-RST-TABLE-FLAT REDEFINES WS-RST-TABLE
001930                            PIC X(8200).
001940*                                  FLAT VIEW - CLEARS THE WHOLE
001950*                                  TABLE IN ONE MOVE AT LOAD TIME.
001960*
001970*  WHOLE PATIENT TABLE HELD IN STORAGE SO CATEGORY-ORDERED PASSES
001980*  CAN BE MADE OVER IT WITHOUT RE-READING PATIENT-FILE.
001990*
002000 01  WS-PAT-TABLE.
002010     03  WS-PAT-ENT          OCCURS 200.
002020         05  WS-PAT-ID       PIC X(10)  VALUE SPACES.
002030         05  WS-PAT-NAME     PIC X(25)  VALUE SPACES.
002040         05  WS-PAT-AGE      PIC 9(03)  VALUE ZERO.
002050         05  WS-PAT-BMI      PIC 9(03)V99 VALUE ZERO.
002060         05  WS-PAT-PROC     PIC X(05)  VALUE SPACES.
002070         05  WS-PAT-DIAG     PIC X(08)  OCCURS 5 VALUE SPACES.
002080         05  WS-PAT-COMORB-N BINARY-CHAR UNSIGNED VALUE ZERO.
002090         05  WS-PAT-WLP-FL   PIC X      VALUE SPACES.
002100         05  WS-PAT-MONTHS   PIC 9(02)  VALUE ZERO.
002110         05  WS-PAT-CONS-FL  PIC X      VALUE SPACES.
002120         05  WS-PAT-MEDEV-FL PIC X      VALUE SPACES.
002130         05  WS-PAT-MHEV-FL  PIC X      VALUE SPACES.
002140         05  WS-PAT-EDU-FL   PIC X      VALUE SPACES.
002150         05  WS-PAT-PLAN-FL  PIC X      VALUE SPACES.
002160         05  WS-PAT-ELIG-SW  PIC X      VALUE "N".
002170 01  WS-PAT-TABLE-FLAT REDEFINES WS-PAT-TABLE
002180                            PIC X(15800).
002190*                                  FLAT VIEW - CLEARS THE WHOLE
002200*                                  TABLE IN ONE MOVE AT LOAD TIME.
002210*
002220*  PER-PATIENT, PER-CRITERION MET/NOT-MET MATRIX.
002230*
002240 01  WS-MET-TABLE.
002250     03  WS-MET-PAT-ENT      OCCURS 200.
002260         05  WS-MET-CRIT     OCCURS 50   PIC X  VALUE "N".
002270*
002280*  SIX CATEGORY-LEVEL "OK" SWITCHES, REBUILT FOR EACH PATIENT BY
002290*  BB010-EVALUATE-PATIENT.
002300*
002310 01  WS-CATEGORY-SWITCHES.
002320     03  WS-AGE-OK-SW        PIC X  VALUE "Y".
002330     03  WS-BMI-OK-SW        PIC X  VALUE "Y".
002340     03  WS-PROC-OK-SW       PIC X  VALUE "Y".
002350     03  WS-DIAG-OK-SW       PIC X  VALUE "Y".
002360     03  WS-DUR-OK-SW        PIC X  VALUE "Y".
002370     03  WS-DOC-OK-SW        PIC X  VALUE "Y".
002380     03  WS-AGE-SEEN-SW      PIC X  VALUE "N".
002390     03  WS-BMI-SEEN-SW      PIC X  VALUE "N".
002400     03  WS-PROC-SEEN-SW     PIC X  VALUE "N".
002410     03  WS-DIAG-SEEN-SW     PIC X  VALUE "N".
002420     03  WS-DUR-SEEN-SW      PIC X  VALUE "N".
002430     03  WS-DOC-SEEN-SW      PIC X  VALUE "N".
002440*
002450*  GENERIC NUMERIC-COMPARE WORK FIELDS, USED BY CC010.
002460*
002470 01  WS-COMPARE-AREA.
002480     03  WS-CMP-NUM1         PIC S9(05)V99 VALUE ZERO.
002490     03  WS-CMP-NUM2         PIC S9(05)V99 VALUE ZERO.
002500     03  WS-CMP-OPER         PIC X(12)     VALUE SPACES.
002510     03  WS-CMP-RESULT-SW    PIC X         VALUE "N".
002520 01  WS-COMPARE-ALPHA REDEFINES WS-COMPARE-AREA
002530                            PIC X(20).
002540*                                  RAW VIEW - USED ONLY FOR A
002550*                                  DIAGNOSTIC DISPLAY DURING TESTING.
002560*
002570 01  WS-CALL-AREA.
002580     03  WS-CALL-CODE        PIC X(12)  VALUE SPACES.
002590     03  WS-CALL-FOUND-SW    PIC X      VALUE "N".
002600     03  WS-CALL-TYPE        PIC X(10)  VALUE SPACES.
002610     03  WS-CALL-CATEGORY    PIC X(10)  VALUE SPACES.
002620     03  WS-CALL-DESC        PIC X(45)  VALUE SPACES.
002630*
002640 01  WS-ONE-CODE             PIC X(12)  VALUE SPACES.
002650*
002660 01  WS-COMORB-UPPER         PIC X(15)  VALUE SPACES.
002670*                               UPPER-CASED COPY OF ONE COMORBIDITY
002680*                               SLOT, FOR THE QUALIFYING-NAME TEST.
002690*
002700 01  WS-CAND-AREA.
002710     03  WS-CAND-CODE        PIC X(12)  VALUE SPACES.
002720     03  WS-CAND-LIST        PIC X(60)  VALUE SPACES.
002730     03  WS-CAND-TRIMMED     PIC X(12)  VALUE SPACES.
002740*
002750 01  WS-PCT-ELIGIBLE         PIC 999V9  VALUE ZERO.
002760*
002770*  CODE NODES ALREADY WRITTEN TO KG-NODES, SO CC060-WRITE-CODE-NODE
002780*  WRITES EACH CODE ONCE NO MATTER HOW MANY CRITERIA REFERENCE IT -
002790*  ALSO CONSULTED BY THE PATIENT PASS TO DECIDE WHICH OF A PATIENT'S
002800*  OWN PROCEDURE/DIAGNOSIS CODES MATCH AN EXISTING CODE NODE.
002810*
002820 01  WS-CODE-SEEN-TABLE.
002830     03  WS-CODE-SEEN-ENT   OCCURS 200 PIC X(12) VALUE SPACES.
002840*
002850*  WORK AREAS FOR KNOWLEDGE-GRAPH OUTPUT.
002860*
002870 01  WS-NODE-ID-WORK         PIC X(30)  VALUE SPACES.
002880 01  WS-NODE-ID-NUM REDEFINES WS-NODE-ID-WORK.
002890     03  WS-NODE-ID-PREFIX   PIC X(05).
002900     03  WS-NODE-ID-SEQ      PIC 9(03).
002910     03  FILLER              PIC X(22).
002920*
002930*  CRITERIA-EXTRACTED-BY-TYPE COUNTS FOR THE REPORT'S EXTRACTION
002940*  SECTION, AND THE NAMED CATEGORIES FOR THE REPORT'S CONTROL
002950*  BREAK - SEPARATE FROM WS-RST-TYPE BECAUSE SEVERAL RAW TYPES
002960*  (BMI AND BMI-COMORBID, DOCUMENT AND DURATION) SHARE ONE NAMED
002970*  CATEGORY ON THE PRINTED REPORT.
002980*
002990 01  WS-EXTRACT-COUNTS.
003000     03  WS-EXTRACT-ENT     OCCURS 7.
003010         05  WS-EXTRACT-TYPE  PIC X(14) VALUE SPACES.
003020         05  WS-EXTRACT-COUNT BINARY-LONG UNSIGNED VALUE ZERO.
003030*
003040 01  WS-CATEGORY-NAMES.
003050     03  WS-CAT-ENT         OCCURS 5.
003060         05  WS-CAT-NAME      PIC X(20) VALUE SPACES.
003070 01  WS-CRIT-CATEGORY          PIC X(20) VALUE SPACES.
003080*
003090*  FINAL KNOWLEDGE-GRAPH STATISTICS - TOTAL NODES AND EDGES WRITTEN
003100*  TO KG-NODES/KG-EDGES THIS RUN, PLUS A BREAKDOWN OF THE NODE
003110*  TOTAL BY ND-TYPE.  TALLIED BY EE010-WRITE-NODE/EE020-WRITE-EDGE
003120*  AND DISPLAYED AT END OF RUN - SEE REQUEST #2612.
003130*
003140 01  WS-GRAPH-STATS.
003150     03  WS-NODE-TOTAL       BINARY-LONG UNSIGNED VALUE ZERO.
003160     03  WS-EDGE-TOTAL       BINARY-LONG UNSIGNED VALUE ZERO.
003170     03  WS-NODE-TYPE-ENT    OCCURS 4.
003180         05  WS-NODE-TYPE-NAME  PIC X(12) VALUE SPACES.
003190         05  WS-NODE-TYPE-COUNT BINARY-LONG UNSIGNED VALUE ZERO.
003200 01  WS-STAT-IX              BINARY-CHAR UNSIGNED VALUE ZERO.
003210*
003220*  WORK FIELDS FOR ONE PER-CRITERION DETAIL LINE ON THE REPORT.
003230*
003240 01  WS-LINE-AREA.
003250     03  WS-LINE-STATUS     PIC X(08)  VALUE SPACES.
003260     03  WS-LINE-OPERATOR   PIC X(12)  VALUE SPACES.
003270     03  WS-LINE-REQ-VALUE  PIC X(14)  VALUE SPACES.
003280     03  WS-LINE-PAT-VALUE  PIC X(14)  VALUE SPACES.
003290 01  WS-LINE-NUM-WORK.
003300     03  WS-LINE-INT-EDIT   PIC ZZZZ9.
003310     03  WS-LINE-DEC-EDIT   PIC ZZZZ9.99.
003320 01  WS-LINE-INT-ALPHA REDEFINES WS-LINE-INT-EDIT
003330                            PIC X(05).
003340 01  WS-LINE-DEC-ALPHA REDEFINES WS-LINE-DEC-EDIT
003350                            PIC X(08).
003360*
003370 01  ERROR-MESSAGES.
003380     03  SY001   PIC X(46) VALUE "SY001 ABORTING RUN - NOTE ERROR AND HIT RETURN".
003390     03  SY004   PIC X(40) VALUE "SY004 RESTRICT-OUT FILE NOT FOUND".
003400     03  SY014   PIC X(40) VALUE "SY014 NOTHING TO DO - NO PATIENT DATA".
003410     03  PE006   PIC X(40) VALUE "PE006 KG-NODES WRITE ERROR - ".
003420     03  PE007   PIC X(40) VALUE "PE007 KG-EDGES WRITE ERROR - ".
003430     03  PE008   PIC X(40) VALUE "PE008 PATIENT TABLE FULL AT 200 - ".
003440*
003450 REPORT SECTION.
003460******************************************************************
003470 RD  BARIATRIC-EVAL-REPORT
003480     CONTROL FINAL
003490     PAGE LIMIT   WS-PAGE-LINES
003500     HEADING      1
003510     FIRST DETAIL 5
003520     LAST DETAIL  WS-PAGE-LINES.
003530*
003540 01  EVAL-REPORT-HEAD TYPE PAGE HEADING.
003550     03  LINE 1.
003560         05  COL   1    PIC X(15)   SOURCE PROG-NAME.
003570         05  COL  50    PIC X(40)   VALUE "BARIATRIC SURGERY ELIGIBILITY EVALUATION".
003580         05  COL 124    PIC X(5)    VALUE "PAGE ".
003590         05  COL 129    PIC ZZ9     SOURCE PAGE-COUNTER.
003600     03  LINE 2.
003610         05  COL   1    PIC X(17)   VALUE "POLICY        : ".
003620         05  COL  18    PIC X(34)   VALUE "BARIATRIC SURGERY COVERAGE POLICY".
003630         05  COL  60    PIC X(15)   VALUE "GUIDELINE NO :".
003640         05  COL  76    PIC X(12)   VALUE "BS-2024-01".
003650     03  LINE 4.
003660         05  COL   3                VALUE "STATUS".
003670         05  COL  13                VALUE "FIELD".
003680         05  COL  45                VALUE "OPERATOR".
003690         05  COL  58                VALUE "REQUIRED VALUE".
003700         05  COL  74                VALUE "PATIENT VALUE".
003710*
003720*  EXTRACTION SECTION - ONE LINE PER CRITERION TYPE ACTUALLY
003730*  EXTRACTED INTO WS-RST-TABLE, PRINTED ONCE AT THE TOP OF THE
003740*  REPORT BODY BEFORE ANY PATIENT IS READ.
003750*
003760 01  EXTRACTION-HEAD-LINE TYPE DETAIL.
003770     03  LINE + 2.
003780         05  COL   1   PIC X(32)   VALUE "CRITERIA EXTRACTED, BY TYPE :".
003790 01  EXTRACTION-COUNT-LINE TYPE DETAIL.
003800     03  LINE + 1.
003810         05  COL   3   PIC X(14)   SOURCE WS-EXTRACT-TYPE(TX).
003820         05  COL  20   PIC X(10)   VALUE "CRITERIA =".
003830         05  COL  31   PIC ZZ9     SOURCE WS-EXTRACT-COUNT(TX).
003840*
003850*  ONE SUB-HEADING PER PATIENT, THEN ONE LINE PER CRITERION TESTED
003860*  AGAINST THAT PATIENT, THEN AN EXPLICIT ELIGIBLE LINE.
003870*
003880 01  PATIENT-SUBHEAD-LINE TYPE DETAIL.
003890     03  LINE + 2.
003900         05  COL   1   PIC X(08)   VALUE "PATIENT".
003910         05  COL   9   PIC X(10)   SOURCE WS-PAT-ID(PX).
003920         05  COL  20   PIC X(25)   SOURCE WS-PAT-NAME(PX).
003930 01  CRITERION-DETAIL-LINE TYPE DETAIL.
003940     03  LINE + 1.
003950         05  COL   3   PIC X(08)   SOURCE WS-LINE-STATUS.
003960         05  COL  13   PIC X(30)   SOURCE WS-RST-FIELD(IX).
003970         05  COL  45   PIC X(12)   SOURCE WS-LINE-OPERATOR.
003980         05  COL  58   PIC X(14)   SOURCE WS-LINE-REQ-VALUE.
003990         05  COL  74   PIC X(14)   SOURCE WS-LINE-PAT-VALUE.
004000 01  PATIENT-ELIGIBLE-LINE TYPE DETAIL.
004010     03  LINE + 1.
004020         05  COL   3   PIC X(13)   VALUE "ELIGIBLE: YES"
004030                                   PRESENT WHEN WS-PAT-ELIG-SW(PX) = "Y".
004040         05  COL   3   PIC X(13)   VALUE "ELIGIBLE: NO "
004050                                   PRESENT WHEN WS-PAT-ELIG-SW(PX) NOT = "Y".
004060*
004070 01  CATEGORY-SUBTOTAL-LINE TYPE DETAIL.
004080     03  LINE + 2.
004090         05  COL   1    PIC X(20)      SOURCE WS-CAT-NAME(TX).
004100         05  COL  25                   VALUE "CRITERIA MET".
004110         05  COL  40    PIC ZZ9        SOURCE WS-CAT-MET-COUNT.
004120         05  COL  45                   VALUE "OF".
004130         05  COL  49    PIC ZZ9        SOURCE WS-CAT-TESTED-COUNT.
004140         05  COL  53    PIC X(14)      VALUE "PATIENT TESTS".
004150         05  COL  68                   VALUE "(".
004160         05  COL  69    PIC ZZ9.9      SOURCE WS-CAT-PCT.
004170         05  COL  75                   VALUE "PC)".
004180*
004190 01  EVAL-REPORT-TOTALS TYPE CONTROL FOOTING FINAL LINE PLUS 2.
004200     03  COL   1     PIC X(28)  VALUE "TOTAL PATIENTS EVALUATED :".
004210     03  COL  30     PIC ZZZ9   SOURCE WS-PAT-COUNT.
004220     03  COL  40     PIC X(20)  VALUE "ELIGIBLE PATIENTS :".
004230     03  COL  61     PIC ZZZ9   SOURCE WS-PATIENTS-ELIG.
004240     03  COL  71     PIC X(10)  VALUE "PERCENT :".
004250     03  COL  81     PIC ZZ9.9  SOURCE WS-PCT-ELIGIBLE.
004260 01  EVAL-REPORT-RULE-TOTALS TYPE CONTROL FOOTING FINAL
004270                             LINE PLUS 1.
004280     03  COL   1     PIC X(28)  VALUE "TOTAL RULES EVALUATED    :".
004290     03  COL  30     PIC ZZZ9   SOURCE WS-TOTAL-RULES.
004300     03  COL  40     PIC X(12)  VALUE "RULES MET :".
004310     03  COL  61     PIC ZZZ9   SOURCE WS-TOTAL-MET.
004320     03  COL  71     PIC X(16)  VALUE "RULES NOT MET :".
004330     03  COL  87     PIC ZZZ9   SOURCE WS-TOTAL-NOTMET.
004340*
004350 PROCEDURE DIVISION.
004360******************************************************************
004370 AA000-MAIN                 SECTION.
004380*****************************************
004390     PERFORM  AA010-OPEN-FILES.
004400     PERFORM  AA015-INIT-REPORT-TABLES.
004410     MOVE     SPACES TO WS-RST-TABLE-FLAT WS-PAT-TABLE-FLAT.
004420     PERFORM  AA020-LOAD-RESTRICTIONS THRU AA020-EXIT
004430         UNTIL WS-RST-STATUS = "10".
004440     PERFORM  AA030-LOAD-PATIENTS THRU AA030-EXIT
004450         UNTIL WS-PAT-STATUS = "10".
004460     IF       WS-PAT-COUNT = ZERO
004470              DISPLAY SY014
004480              CLOSE RESTRICT-OUT PATIENT-FILE KG-NODES
004490                    KG-EDGES REPORT-FILE
004500              GOBACK
004510     END-IF.
004520     MOVE     1 TO PX.
004530     PERFORM  BB010-EVALUATE-PATIENT THRU BB010-EXIT
004540         UNTIL PX > WS-PAT-COUNT.
004550     PERFORM  CC020-WRITE-CRITERION-NODES THRU CC020-EXIT.
004560     MOVE     1 TO PX.
004570     PERFORM  CC030-WRITE-PATIENT-GRAPH THRU CC030-EXIT
004580         UNTIL PX > WS-PAT-COUNT.
004590     PERFORM  DD010-PRINT-REPORT THRU DD010-EXIT.
004600     CLOSE    RESTRICT-OUT
004610              PATIENT-FILE
004620              KG-NODES
004630              KG-EDGES
004640              REPORT-FILE.
004650     DISPLAY  "PE050 PATIENTS EVALUATED = " WS-PAT-COUNT.
004660     DISPLAY  "PE050 PATIENTS ELIGIBLE  = " WS-PATIENTS-ELIG.
004670     PERFORM  ZZ010-DISPLAY-GRAPH-STATS THRU ZZ010-EXIT.
004680     GOBACK.
004690*
004700 AA010-OPEN-FILES.
004710     OPEN     INPUT  RESTRICT-OUT.
004720     IF       WS-RST-STATUS NOT = "00"
004730              DISPLAY SY004
004740              DISPLAY SY001
004750              MOVE  8 TO RETURN-CODE
004760              GOBACK
004770     END-IF.
004780     OPEN     INPUT  PATIENT-FILE.
004790     OPEN     OUTPUT KG-NODES.
004800     OPEN     OUTPUT KG-EDGES.
004810     OPEN     OUTPUT REPORT-FILE.
004820     INITIATE BARIATRIC-EVAL-REPORT.
004830*
004840*  ONE-TIME SETUP OF THE FIXED EXTRACTION-TYPE AND NAMED-CATEGORY
004850*  LABELS USED BY THE REPORT - NOT DATA READ FROM ANY FILE.
004860*
004870 AA015-INIT-REPORT-TABLES.
004880     MOVE     "AGE"          TO WS-EXTRACT-TYPE(1).
004890     MOVE     "BMI"          TO WS-EXTRACT-TYPE(2).
004900     MOVE     "BMI-COMORBID" TO WS-EXTRACT-TYPE(3).
004910     MOVE     "DURATION"     TO WS-EXTRACT-TYPE(4).
004920     MOVE     "DOCUMENT"     TO WS-EXTRACT-TYPE(5).
004930     MOVE     "PROCEDURE"    TO WS-EXTRACT-TYPE(6).
004940     MOVE     "DIAGNOSIS"    TO WS-EXTRACT-TYPE(7).
004950     MOVE     "DEMOGRAPHIC"    TO WS-CAT-NAME(1).
004960     MOVE     "ANTHROPOMETRIC" TO WS-CAT-NAME(2).
004970     MOVE     "DIAGNOSIS"      TO WS-CAT-NAME(3).
004980     MOVE     "PROCEDURE"      TO WS-CAT-NAME(4).
004990     MOVE     "DOCUMENTATION"  TO WS-CAT-NAME(5).
005000     MOVE     "POLICY"       TO WS-NODE-TYPE-NAME(1).
005010     MOVE     "CRITERION"    TO WS-NODE-TYPE-NAME(2).
005020     MOVE     "CODE"         TO WS-NODE-TYPE-NAME(3).
005030     MOVE     "PATIENT"      TO WS-NODE-TYPE-NAME(4).
005040*
005050 AA020-LOAD-RESTRICTIONS.
005060     READ     RESTRICT-OUT
005070         AT END
005080              MOVE "10" TO WS-RST-STATUS
005090              GO TO AA020-EXIT
005100     END-READ.
005110     ADD      1 TO WS-RST-COUNT.
005120     IF       WS-RST-COUNT > 50
005130              SUBTRACT 1 FROM WS-RST-COUNT
005140              GO TO AA020-EXIT
005150     END-IF.
005160     MOVE     RST-SEQ           TO WS-RST-SEQ(WS-RST-COUNT).
005170     MOVE     RST-TYPE          TO WS-RST-TYPE(WS-RST-COUNT).
005180     MOVE     RST-FIELD-NAME    TO WS-RST-FIELD(WS-RST-COUNT).
005190     MOVE     RST-OPERATOR      TO WS-RST-OPER(WS-RST-COUNT).
005200     MOVE     RST-VALUE-NUM     TO WS-RST-VAL1(WS-RST-COUNT).
005210     MOVE     RST-VALUE-NUM2    TO WS-RST-VAL2(WS-RST-COUNT).
005220     MOVE     RST-CONDITION-TEXT
005230                                TO WS-RST-COND(WS-RST-COUNT).
005240     MOVE     RST-RULE-TEXT     TO WS-RST-CODES(WS-RST-COUNT).
005250 AA020-EXIT.
005260     EXIT.
005270*
005280 AA030-LOAD-PATIENTS.
005290     READ     PATIENT-FILE
005300         AT END
005310              MOVE "10" TO WS-PAT-STATUS
005320              GO TO AA030-EXIT
005330     END-READ.
005340     ADD      1 TO WS-PAT-COUNT.
005350     IF       WS-PAT-COUNT > 200
005360              DISPLAY PE008 WS-PAT-COUNT
005370              SUBTRACT 1 FROM WS-PAT-COUNT
005380              MOVE "10" TO WS-PAT-STATUS
005390              GO TO AA030-EXIT
005400     END-IF.
005410     MOVE     PAT-ID          TO WS-PAT-ID(WS-PAT-COUNT).
005420     MOVE     PAT-NAME        TO WS-PAT-NAME(WS-PAT-COUNT).
005430     MOVE     PAT-AGE         TO WS-PAT-AGE(WS-PAT-COUNT).
005440     MOVE     PAT-BMI         TO WS-PAT-BMI(WS-PAT-COUNT).
005450     MOVE     PAT-PROC-CODE   TO WS-PAT-PROC(WS-PAT-COUNT).
005460     MOVE     ZERO            TO WS-PAT-COMORB-N(WS-PAT-COUNT).
005470     MOVE     1 TO JX.
005480     PERFORM  EE030-COPY-DIAG-CODE THRU EE030-EXIT
005490         UNTIL JX > 5.
005500     MOVE     1 TO JX.
005510     PERFORM  EE040-COUNT-COMORBIDITY THRU EE040-EXIT
005520         UNTIL JX > 4.
005530     MOVE     PAT-WLP-FLAG      TO WS-PAT-WLP-FL(WS-PAT-COUNT).
005540     MOVE     PAT-PROG-MONTHS   TO WS-PAT-MONTHS(WS-PAT-COUNT).
005550     MOVE     PAT-CONSERV-FLAG  TO WS-PAT-CONS-FL(WS-PAT-COUNT).
005560     MOVE     PAT-MEDEVAL-FLAG  TO WS-PAT-MEDEV-FL(WS-PAT-COUNT).
005570     MOVE     PAT-MHEVAL-FLAG   TO WS-PAT-MHEV-FL(WS-PAT-COUNT).
005580     MOVE     PAT-EDU-FLAG      TO WS-PAT-EDU-FL(WS-PAT-COUNT).
005590     MOVE     PAT-PLAN-FLAG     TO WS-PAT-PLAN-FL(WS-PAT-COUNT).
005600 AA030-EXIT.
005610     EXIT.
005620*
005630*  ONE DIAGNOSIS-CODE SLOT COPIED FROM THE INPUT RECORD - CALLED
005640*  REPEATEDLY BY AA030-LOAD-PATIENTS FOR ALL FIVE SLOTS.
005650*
005660 EE030-COPY-DIAG-CODE.
005670     MOVE     PAT-DIAG-CODES(JX) TO WS-PAT-DIAG(WS-PAT-COUNT JX).
005680     ADD      1 TO JX.
005690 EE030-EXIT.
005700     EXIT.
005710*
005720*  ONE COMORBIDITY SLOT TESTED AGAINST THE SIX QUALIFYING
005730*  CONDITION NAMES - CALLED REPEATEDLY BY AA030-LOAD-PATIENTS FOR
005740*  ALL FOUR SLOTS.  MATCH IS CASE-INSENSITIVE - THE CLAIMS FEED
005750*  SOMETIMES CARRIES THE CONDITION NAME IN MIXED CASE.  SEE
005760*  REQUEST #2612.
005770 EE040-COUNT-COMORBIDITY.
005780     MOVE     PAT-COMORBIDITIES(JX) TO WS-COMORB-UPPER.
005790     INSPECT  WS-COMORB-UPPER
005800              CONVERT "abcdefghijklmnopqrstuvwxyz"
005810                  TO   "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005820     EVALUATE  WS-COMORB-UPPER
005830         WHEN  "DIABETES"
005840         WHEN  "HYPERTENSION"
005850         WHEN  "CARDIOMYOPATHY"
005860         WHEN  "CARDIOVASCULAR"
005870         WHEN  "SLEEP_APNEA"
005880         WHEN  "PICKWICKIAN"
005890               ADD 1 TO WS-PAT-COMORB-N(WS-PAT-COUNT)
005900         WHEN  OTHER
005910               CONTINUE
005920     END-EVALUATE.
005930     ADD      1 TO JX.
005940 EE040-EXIT.
005950     EXIT.
005960*
005970*  EVALUATE ONE PATIENT (INDEXED BY PX) AGAINST EVERY RESTRICTION
005980*  AND APPLY THE MASTER BARIATRIC ELIGIBILITY RULE -
005990*     ELIGIBLE  =  AGE-OK AND BMI-OK AND PROC-OK AND DIAG-OK
006000*                  AND DUR-OK AND DOC-OK
006010*  WHERE EACH "-OK" SWITCH DEFAULTS TO MET WHEN THE POLICY HAS NO
006020*  CRITERION OF THAT CATEGORY, IS AN OR ACROSS ALL CRITERIA OF THE
006030*  SAME CATEGORY EXCEPT DOCUMENTATION, WHICH REQUIRES EVERY
006040*  DOCUMENTATION CRITERION TO BE MET (AND).
006050*
006060 BB010-EVALUATE-PATIENT.
006070     MOVE     "Y" TO WS-AGE-OK-SW  WS-BMI-OK-SW  WS-PROC-OK-SW
006080                     WS-DIAG-OK-SW WS-DUR-OK-SW  WS-DOC-OK-SW.
006090     MOVE     "N" TO WS-AGE-SEEN-SW  WS-BMI-SEEN-SW WS-PROC-SEEN-SW
006100                     WS-DIAG-SEEN-SW WS-DUR-SEEN-SW WS-DOC-SEEN-SW.
006110     MOVE     1 TO IX.
006120     PERFORM  BB020-EVALUATE-ONE-CRITERION THRU BB020-EXIT
006130         UNTIL IX > WS-RST-COUNT.
006140     IF       WS-AGE-OK-SW  = "Y"
006150         AND  WS-BMI-OK-SW  = "Y"
006160         AND  WS-PROC-OK-SW = "Y"
006170         AND  WS-DIAG-OK-SW = "Y"
006180         AND  WS-DUR-OK-SW  = "Y"
006190         AND  WS-DOC-OK-SW  = "Y"
006200              MOVE "Y" TO WS-PAT-ELIG-SW(PX)
006210              ADD  1 TO WS-PATIENTS-ELIG
006220     ELSE
006230              MOVE "N" TO WS-PAT-ELIG-SW(PX)
006240     END-IF.
006250     ADD      1 TO PX.
006260 BB010-EXIT.
006270     EXIT.
006280*
006290 BB020-EVALUATE-ONE-CRITERION.
006300     MOVE     "N" TO WS-MET-CRIT(PX IX).
006310     EVALUATE  WS-RST-TYPE(IX)
006320         WHEN  "AGE"
006330               MOVE "Y" TO WS-AGE-SEEN-SW
006340               MOVE WS-PAT-AGE(PX)   TO WS-CMP-NUM1
006350               MOVE WS-RST-VAL1(IX)  TO WS-CMP-NUM2
006360               MOVE WS-RST-OPER(IX)  TO WS-CMP-OPER
006370               PERFORM CC010-NUMERIC-TEST THRU CC010-EXIT
006380               MOVE WS-CMP-RESULT-SW TO WS-MET-CRIT(PX IX)
006390               IF   WS-CMP-RESULT-SW = "Y"
006400                    MOVE "Y" TO WS-AGE-OK-SW
006410               ELSE
006420                    IF  WS-AGE-OK-SW NOT = "Y"
006430                        MOVE "N" TO WS-AGE-OK-SW
006440                    END-IF
006450               END-IF
006460         WHEN  "BMI"
006470         WHEN  "BMI-COMORBID"
006480               MOVE "Y" TO WS-BMI-SEEN-SW
006490               MOVE WS-PAT-BMI(PX)   TO WS-CMP-NUM1
006500               MOVE WS-RST-VAL1(IX)  TO WS-CMP-NUM2
006510               MOVE WS-RST-OPER(IX)  TO WS-CMP-OPER
006520               PERFORM CC010-NUMERIC-TEST THRU CC010-EXIT
006530               IF       WS-RST-TYPE(IX) = "BMI-COMORBID"
006540                   AND  WS-PAT-COMORB-N(PX) = ZERO
006550                        MOVE "N" TO WS-CMP-RESULT-SW
006560               END-IF
006570               MOVE WS-CMP-RESULT-SW TO WS-MET-CRIT(PX IX)
006580               IF   WS-CMP-RESULT-SW = "Y"
006590                    MOVE "Y" TO WS-BMI-OK-SW
006600               ELSE
006610                    IF  WS-BMI-OK-SW NOT = "Y"
006620                        MOVE "N" TO WS-BMI-OK-SW
006630                    END-IF
006640               END-IF
006650         WHEN  "DURATION"
006660               MOVE "Y" TO WS-DUR-SEEN-SW
006670               IF       WS-PAT-MONTHS(PX) >= WS-RST-VAL1(IX)
006680                   AND  WS-PAT-MONTHS(PX) <= WS-RST-VAL2(IX)
006690                        MOVE "Y" TO WS-MET-CRIT(PX IX)
006700                                    WS-DUR-OK-SW
006710               ELSE
006720                        MOVE "N" TO WS-MET-CRIT(PX IX)
006730                        IF   WS-DUR-OK-SW NOT = "Y"
006740                             MOVE "N" TO WS-DUR-OK-SW
006750                        END-IF
006760               END-IF
006770         WHEN  "PROCEDURE"
006780               MOVE "Y" TO WS-PROC-SEEN-SW
006790               MOVE WS-PAT-PROC(PX)  TO WS-CAND-CODE
006800               MOVE WS-RST-CODES(IX) TO WS-CAND-LIST
006810               PERFORM CC035-CODE-LIST-TEST THRU CC035-EXIT
006820               MOVE WS-CMP-RESULT-SW TO WS-MET-CRIT(PX IX)
006830               IF   WS-CMP-RESULT-SW = "Y"
006840                    MOVE "Y" TO WS-PROC-OK-SW
006850               ELSE
006860                    IF  WS-PROC-OK-SW NOT = "Y"
006870                        MOVE "N" TO WS-PROC-OK-SW
006880                    END-IF
006890               END-IF
006900         WHEN  "DIAGNOSIS"
006910               MOVE "Y" TO WS-DIAG-SEEN-SW
006920               MOVE "N" TO WS-CMP-RESULT-SW
006930               MOVE 1 TO JX
006940               PERFORM CC070-DIAGNOSIS-SCAN THRU CC070-EXIT
006950                    UNTIL JX > 5 OR WS-CMP-RESULT-SW = "Y"
006960               MOVE WS-CMP-RESULT-SW TO WS-MET-CRIT(PX IX)
006970               IF   WS-CMP-RESULT-SW = "Y"
006980                    MOVE "Y" TO WS-DIAG-OK-SW
006990               ELSE
007000                    IF  WS-DIAG-OK-SW NOT = "Y"
007010                        MOVE "N" TO WS-DIAG-OK-SW
007020                    END-IF
007030               END-IF
007040         WHEN  "DOCUMENT"
007050               MOVE "Y" TO WS-DOC-SEEN-SW
007060               PERFORM CC050-DOCUMENT-TEST THRU CC050-EXIT
007070               MOVE WS-CMP-RESULT-SW TO WS-MET-CRIT(PX IX)
007080               IF   WS-CMP-RESULT-SW NOT = "Y"
007090                    MOVE "N" TO WS-DOC-OK-SW
007100               END-IF
007110     END-EVALUATE.
007120     ADD      1 TO IX.
007130 BB020-EXIT.
007140     EXIT.
007150*
007160*  ONE PASS OF THE DIAGNOSIS CODE-LIST SCAN OVER THE PATIENT'S
007170*  FIVE DIAGNOSIS-CODE SLOTS - CALLED REPEATEDLY BY THE DIAGNOSIS
007180*  ARM OF BB020 UNTIL A MATCH IS FOUND OR THE SLOTS ARE EXHAUSTED.
007190*
007200 CC070-DIAGNOSIS-SCAN.
007210     MOVE     WS-PAT-DIAG(PX JX) TO WS-CAND-CODE.
007220     MOVE     WS-RST-CODES(IX)   TO WS-CAND-LIST.
007230     PERFORM  CC035-CODE-LIST-TEST THRU CC035-EXIT.
007240     ADD      1 TO JX.
007250 CC070-EXIT.
007260     EXIT.
007270*
007280*  GENERIC NUMERIC COMPARISON - WS-CMP-NUM1 IS THE PATIENT VALUE,
007290*  WS-CMP-NUM2 IS THE THRESHOLD, WS-CMP-OPER IS GE/LE/GT/LT/EQ.
007300*
007310 CC010-NUMERIC-TEST.
007320     MOVE     "N" TO WS-CMP-RESULT-SW.
007330     EVALUATE  WS-CMP-OPER
007340         WHEN  "GE"
007350               IF WS-CMP-NUM1 >= WS-CMP-NUM2 MOVE "Y" TO WS-CMP-RESULT-SW END-IF
007360         WHEN  "LE"
007370               IF WS-CMP-NUM1 <= WS-CMP-NUM2 MOVE "Y" TO WS-CMP-RESULT-SW END-IF
007380         WHEN  "GT"
007390               IF WS-CMP-NUM1 >  WS-CMP-NUM2 MOVE "Y" TO WS-CMP-RESULT-SW END-IF
007400         WHEN  "LT"
007410               IF WS-CMP-NUM1 <  WS-CMP-NUM2 MOVE "Y" TO WS-CMP-RESULT-SW END-IF
007420         WHEN  "EQ"
007430               IF WS-CMP-NUM1 =  WS-CMP-NUM2 MOVE "Y" TO WS-CMP-RESULT-SW END-IF
007440     END-EVALUATE.
007450 CC010-EXIT.
007460     EXIT.
007470*
007480*  TESTS WHETHER WS-CAND-CODE APPEARS IN THE COMMA-SEPARATED CODE
007490*  LIST WS-CAND-LIST, RETURNING THE RESULT IN WS-CMP-RESULT-SW.
007500*  NOTE THE EXIT PARAGRAPH IS CC035-EXIT, NOT CC030-EXIT - CC030
007510*  IS ALREADY USED AS THE EXIT OF CC030-WRITE-PATIENT-GRAPH.
007520 CC035-CODE-LIST-TEST.
007530     MOVE     "N" TO WS-CMP-RESULT-SW.
007540     IF       WS-CAND-CODE = SPACES OR WS-CAND-LIST = SPACES
007550              GO TO CC035-EXIT
007560     END-IF.
007570     MOVE     SPACES TO WS-CAND-TRIMMED.
007580     UNSTRING WS-CAND-CODE DELIMITED BY SPACE INTO WS-CAND-TRIMMED.
007590     MOVE     ZERO TO WS-CAT-TESTED-COUNT.
007600     INSPECT  WS-CAND-LIST TALLYING WS-CAT-TESTED-COUNT
007610              FOR ALL WS-CAND-TRIMMED.
007620     IF       WS-CAT-TESTED-COUNT > ZERO
007630              MOVE "Y" TO WS-CMP-RESULT-SW
007640     END-IF.
007650 CC035-EXIT.
007660     EXIT.
007670*
007680*  MAPS THE RESTRICTION'S TARGET FIELD NAME TO THE CORRESPONDING
007690*  PATIENT DOCUMENTATION FLAG AND TESTS IT FOR "Y".
007700*
007710 CC050-DOCUMENT-TEST.
007720     MOVE     "N" TO WS-CMP-RESULT-SW.
007730     EVALUATE  WS-RST-FIELD(IX)
007740         WHEN  "WEIGHT-LOSS-PROGRAM-FLAG"
007750               IF WS-PAT-WLP-FL(PX)   = "Y" MOVE "Y" TO WS-CMP-RESULT-SW END-IF
007760         WHEN  "MEDICAL-EVALUATION-FLAG"
007770               IF WS-PAT-MEDEV-FL(PX) = "Y" MOVE "Y" TO WS-CMP-RESULT-SW END-IF
007780         WHEN  "MENTAL-HEALTH-EVALUATION-FLAG"
007790               IF WS-PAT-MHEV-FL(PX)  = "Y" MOVE "Y" TO WS-CMP-RESULT-SW END-IF
007800         WHEN  "PREOPERATIVE-EDUCATION-FLAG"
007810               IF WS-PAT-EDU-FL(PX)   = "Y" MOVE "Y" TO WS-CMP-RESULT-SW END-IF
007820         WHEN  "TREATMENT-PLAN-FLAG"
007830               IF WS-PAT-PLAN-FL(PX)  = "Y" MOVE "Y" TO WS-CMP-RESULT-SW END-IF
007840         WHEN  "CONSERVATIVE-THERAPY-FLAG"
007850               IF WS-PAT-CONS-FL(PX)  = "Y" MOVE "Y" TO WS-CMP-RESULT-SW END-IF
007860     END-EVALUATE.
007870 CC050-EXIT.
007880     EXIT.
007890*
007900*  ONE CRITERION NODE PER RESTRICTION, PLUS ONE CODE NODE FOR EVERY
007910*  DISTINCT CODE OF EVERY PROCEDURE/DIAGNOSIS CRITERION (VIA PE040),
007920*  PLUS THE SINGLE POLICY NODE THE PATIENT EDGES WILL POINT AT.
007930*
007940 CC020-WRITE-CRITERION-NODES.
007950     MOVE     SPACES       TO ND-NODE-RECORD.
007960     MOVE     "BARIATRIC-SURGERY-POLICY" TO ND-ID.
007970     MOVE     "POLICY"     TO ND-TYPE.
007980     MOVE     "BARIATRIC SURGERY COVERAGE POLICY" TO ND-LABEL.
007990     PERFORM  EE010-WRITE-NODE THRU EE010-EXIT.
008000     MOVE     1 TO IX.
008010     PERFORM  FF010-WRITE-ONE-CRIT-NODE THRU FF010-EXIT
008020         UNTIL IX > WS-RST-COUNT.
008030 CC020-EXIT.
008040     EXIT.
008050*
008060*  ONE CRITERION NODE (AND ITS REQUIRES EDGE FROM THE POLICY NODE,
008070*  AND ITS CODE NODE IF IT IS A PROCEDURE/DIAGNOSIS CRITERION) -
008080*  CALLED REPEATEDLY BY CC020 FOR EVERY RESTRICTION.
008090*
008100 FF010-WRITE-ONE-CRIT-NODE.
008110     MOVE     SPACES TO ND-NODE-RECORD.
008120     MOVE     "CRIT-" TO WS-NODE-ID-PREFIX.
008130     MOVE     WS-RST-SEQ(IX) TO WS-NODE-ID-SEQ.
008140     MOVE     WS-NODE-ID-WORK TO ND-ID.
008150     MOVE     "CRITERION" TO ND-TYPE.
008160     MOVE     WS-RST-COND(IX) TO ND-LABEL.
008170     PERFORM  EE010-WRITE-NODE THRU EE010-EXIT.
008180     MOVE     SPACES TO ED-EDGE-RECORD.
008190     MOVE     "BARIATRIC-SURGERY-POLICY" TO ED-SOURCE.
008200     MOVE     ND-ID TO ED-TARGET.
008210     MOVE     "REQUIRES" TO ED-RELATION.
008220     PERFORM  EE020-WRITE-EDGE THRU EE020-EXIT.
008230     IF       WS-RST-TYPE(IX) = "PROCEDURE" OR "DIAGNOSIS"
008240              PERFORM CC060-WRITE-CODE-NODE THRU CC060-EXIT
008250     END-IF.
008260     ADD      1 TO IX.
008270 FF010-EXIT.
008280     EXIT.
008290*
008300 CC060-WRITE-CODE-NODE.
008310     MOVE     1 TO WS-UNSTR-PTR.
008320     PERFORM  GG010-SCAN-ONE-CODE THRU GG010-EXIT
008330         UNTIL WS-UNSTR-PTR > 60.
008340 CC060-EXIT.
008350     EXIT.
008360*
008370*  ONE CODE OFF THE COMMA-SEPARATED LIST - CALLED REPEATEDLY BY
008380*  CC060-WRITE-CODE-NODE UNTIL THE WHOLE 60-BYTE FIELD HAS BEEN
008390*  SCANNED.  THE CODE NODE IS WRITTEN ONLY THE FIRST TIME THAT
008400*  CODE IS SEEN ACROSS THE WHOLE RUN (SEE WS-CODE-SEEN-TABLE) BUT
008410*  THE CRITERION -> CODE "SUPPORTS" EDGE IS ALWAYS WRITTEN.
008420*
008430 GG010-SCAN-ONE-CODE.
008440     MOVE     SPACES TO WS-ONE-CODE.
008450     UNSTRING WS-RST-CODES(IX) DELIMITED BY ","
008460              INTO WS-ONE-CODE
008470              WITH POINTER WS-UNSTR-PTR.
008480     IF       WS-ONE-CODE = SPACES
008490              MOVE 61 TO WS-UNSTR-PTR
008500              GO TO GG010-EXIT
008510     END-IF.
008520     PERFORM  GG020-CODE-SEEN-TEST THRU GG020-EXIT.
008530     IF       WS-CMP-RESULT-SW NOT = "Y"
008540              PERFORM HH010-WRITE-ONE-CODE-NODE THRU HH010-EXIT
008550     END-IF.
008560     MOVE     SPACES TO ED-EDGE-RECORD.
008570     MOVE     WS-ONE-CODE TO ED-TARGET.
008580     MOVE     "CRIT-" TO WS-NODE-ID-PREFIX.
008590     MOVE     WS-RST-SEQ(IX) TO WS-NODE-ID-SEQ.
008600     MOVE     WS-NODE-ID-WORK TO ED-SOURCE.
008610     MOVE     "SUPPORTS" TO ED-RELATION.
008620     PERFORM  EE020-WRITE-EDGE THRU EE020-EXIT.
008630 GG010-EXIT.
008640     EXIT.
008650*
008660*  HAS THIS CODE ALREADY BEEN WRITTEN AS A CODE NODE?  RESULT IN
008670*  WS-CMP-RESULT-SW.  IF NOT, THE CODE IS ADDED TO THE SEEN TABLE
008680*  SO A LATER CRITERION REFERENCING THE SAME CODE DOES NOT WRITE
008690*  A DUPLICATE NODE.
008700*
008710 GG020-CODE-SEEN-TEST.
008720     MOVE     "N" TO WS-CMP-RESULT-SW.
008730     MOVE     1 TO TX.
008740     PERFORM  GG030-SCAN-ONE-SEEN-ENTRY THRU GG030-EXIT
008750         UNTIL TX > WS-CODE-SEEN-COUNT OR WS-CMP-RESULT-SW = "Y".
008760     IF       WS-CMP-RESULT-SW NOT = "Y"
008770              ADD  1 TO WS-CODE-SEEN-COUNT
008780              MOVE WS-ONE-CODE TO WS-CODE-SEEN-ENT(WS-CODE-SEEN-COUNT)
008790     END-IF.
008800 GG020-EXIT.
008810     EXIT.
008820*
008830 GG030-SCAN-ONE-SEEN-ENTRY.
008840     IF       WS-ONE-CODE = WS-CODE-SEEN-ENT(TX)
008850              MOVE "Y" TO WS-CMP-RESULT-SW
008860     END-IF.
008870     ADD      1 TO TX.
008880 GG030-EXIT.
008890     EXIT.
008900*
008910*  WRITES ONE NEW CODE NODE, LOOKING UP ITS DESCRIPTION VIA PE040.
008920*
008930 HH010-WRITE-ONE-CODE-NODE.
008940     MOVE     WS-ONE-CODE TO WS-CALL-CODE.
008950     CALL     "PE040" USING WS-CALL-CODE   WS-CALL-FOUND-SW
008960                            WS-CALL-TYPE    WS-CALL-CATEGORY
008970                            WS-CALL-DESC.
008980     MOVE     SPACES TO ND-NODE-RECORD.
008990     MOVE     WS-ONE-CODE TO ND-ID.
009000     MOVE     "CODE" TO ND-TYPE.
009010     MOVE     WS-CALL-DESC TO ND-LABEL.
009020     PERFORM  EE010-WRITE-NODE THRU EE010-EXIT.
009030 HH010-EXIT.
009040     EXIT.
009050*
009060*  ONE PATIENT NODE PLUS ONE EDGE PER CRITERION TESTED (MET OR
009070*  NOT-MET) PLUS ONE OVERALL EDGE BACK TO THE POLICY NODE.
009080*
009090 CC030-WRITE-PATIENT-GRAPH.
009100     MOVE     SPACES TO ND-NODE-RECORD.
009110     MOVE     WS-PAT-ID(PX) TO ND-ID.
009120     MOVE     "PATIENT" TO ND-TYPE.
009130     MOVE     WS-PAT-NAME(PX) TO ND-LABEL.
009140     PERFORM  EE010-WRITE-NODE THRU EE010-EXIT.
009150     MOVE     1 TO IX.
009160     PERFORM  FF020-WRITE-ONE-PAT-EDGE THRU FF020-EXIT
009170         UNTIL IX > WS-RST-COUNT.
009180     PERFORM  FF025-WRITE-PATIENT-CODE-EDGES THRU FF025-EXIT.
009190     MOVE     SPACES TO ED-EDGE-RECORD.
009200     MOVE     WS-PAT-ID(PX) TO ED-SOURCE.
009210     MOVE     "BARIATRIC-SURGERY-POLICY" TO ED-TARGET.
009220     MOVE     "EVALUATES" TO ED-RELATION.
009230     PERFORM  EE020-WRITE-EDGE THRU EE020-EXIT.
009240 CC030-EXIT.
009250     EXIT.
009260*
009270*  ONE PATIENT-TO-CRITERION EDGE - CALLED REPEATEDLY BY
009280*  CC030-WRITE-PATIENT-GRAPH FOR EVERY RESTRICTION.
009290*
009300 FF020-WRITE-ONE-PAT-EDGE.
009310     MOVE     SPACES TO ED-EDGE-RECORD.
009320     MOVE     WS-PAT-ID(PX) TO ED-SOURCE.
009330     MOVE     "CRIT-" TO WS-NODE-ID-PREFIX.
009340     MOVE     WS-RST-SEQ(IX) TO WS-NODE-ID-SEQ.
009350     MOVE     WS-NODE-ID-WORK TO ED-TARGET.
009360     IF       WS-MET-CRIT(PX IX) = "Y"
009370              MOVE "MET" TO ED-RELATION
009380     ELSE
009390              MOVE "NOT-MET" TO ED-RELATION
009400     END-IF.
009410     PERFORM  EE020-WRITE-EDGE THRU EE020-EXIT.
009420     ADD      1 TO IX.
009430 FF020-EXIT.
009440     EXIT.
009450*
009460*  PATIENT -> CODE "HAS" EDGES - ONE FOR THE PATIENT'S OWN
009470*  PROCEDURE CODE AND ONE FOR EACH OF THE PATIENT'S UP TO FIVE
009480*  DIAGNOSIS CODES, BUT ONLY WHEN THAT CODE ALREADY HAS A CODE
009490*  NODE ON KG-NODES (I.E. SOME CRITERION REFERENCES IT) - SEE
009500*  WS-CODE-SEEN-TABLE, POPULATED BY CC060-WRITE-CODE-NODE.
009510*
009520 FF025-WRITE-PATIENT-CODE-EDGES.
009530     PERFORM  FF027-TEST-PROCEDURE-CODE THRU FF027-EXIT.
009540     MOVE     1 TO JX.
009550     PERFORM  FF026-SCAN-ONE-DIAG-CODE THRU FF026-EXIT
009560         UNTIL JX > 5.
009570 FF025-EXIT.
009580     EXIT.
009590*
009600*  TESTS THE PATIENT'S OWN PROCEDURE CODE AGAINST THE CODE-SEEN
009610*  TABLE - CALLED ONCE BY FF025-WRITE-PATIENT-CODE-EDGES.
009620*
009630 FF027-TEST-PROCEDURE-CODE.
009640     IF       WS-PAT-PROC(PX) NOT = SPACES
009650              MOVE WS-PAT-PROC(PX) TO WS-ONE-CODE
009660              PERFORM GG040-CODE-IN-TABLE THRU GG040-EXIT
009670              IF   WS-CMP-RESULT-SW = "Y"
009680                   PERFORM HH020-WRITE-PAT-CODE-EDGE THRU HH020-EXIT
009690              END-IF
009700     END-IF.
009710 FF027-EXIT.
009720     EXIT.
009730*
009740*  ONE PASS OF THE DIAGNOSIS-CODE SCAN OVER THE PATIENT'S FIVE
009750*  DIAGNOSIS-CODE SLOTS - CALLED REPEATEDLY BY FF025 UNTIL THE
009760*  SLOTS ARE EXHAUSTED.
009770*
009780 FF026-SCAN-ONE-DIAG-CODE.
009790     IF       WS-PAT-DIAG(PX JX) NOT = SPACES
009800              MOVE WS-PAT-DIAG(PX JX) TO WS-ONE-CODE
009810              PERFORM GG040-CODE-IN-TABLE THRU GG040-EXIT
009820              IF   WS-CMP-RESULT-SW = "Y"
009830                   PERFORM HH020-WRITE-PAT-CODE-EDGE THRU HH020-EXIT
009840              END-IF
009850     END-IF.
009860     ADD      1 TO JX.
009870 FF026-EXIT.
009880     EXIT.
009890*
009900*  READ-ONLY MEMBERSHIP TEST OF WS-ONE-CODE AGAINST
009910*  WS-CODE-SEEN-TABLE - UNLIKE GG020-CODE-SEEN-TEST, THIS DOES
009920*  NOT ADD THE CODE WHEN IT IS NOT FOUND, SINCE A PATIENT'S OWN
009930*  CODE THAT NO CRITERION REFERENCES MUST NOT GET A CODE NODE.
009940*
009950 GG040-CODE-IN-TABLE.
009960     MOVE     "N" TO WS-CMP-RESULT-SW.
009970     MOVE     1 TO TX.
009980     PERFORM  GG030-SCAN-ONE-SEEN-ENTRY THRU GG030-EXIT
009990         UNTIL TX > WS-CODE-SEEN-COUNT OR WS-CMP-RESULT-SW = "Y".
010000 GG040-EXIT.
010010     EXIT.
010020*
010030*  WRITES THE PATIENT -> CODE "HAS" EDGE FOR THE CODE CURRENTLY
010040*  HELD IN WS-ONE-CODE.
010050*
010060 HH020-WRITE-PAT-CODE-EDGE.
010070     MOVE     SPACES TO ED-EDGE-RECORD.
010080     MOVE     WS-PAT-ID(PX) TO ED-SOURCE.
010090     MOVE     WS-ONE-CODE TO ED-TARGET.
010100     MOVE     "HAS" TO ED-RELATION.
010110     PERFORM  EE020-WRITE-EDGE THRU EE020-EXIT.
010120 HH020-EXIT.
010130     EXIT.
010140*
010150*
010160 EE010-WRITE-NODE.
010170     WRITE    ND-NODE-RECORD.
010180     IF       WS-NODE-STATUS NOT = "00"
010190              DISPLAY PE006 WS-NODE-STATUS
010200     ELSE
010210              ADD  1 TO WS-NODE-TOTAL
010220              PERFORM HH030-TALLY-NODE-TYPE THRU HH030-EXIT
010230     END-IF.
010240 EE010-EXIT.
010250     EXIT.
010260*
010270 EE020-WRITE-EDGE.
010280     WRITE    ED-EDGE-RECORD.
010290     IF       WS-EDGE-STATUS NOT = "00"
010300              DISPLAY PE007 WS-EDGE-STATUS
010310     ELSE
010320              ADD  1 TO WS-EDGE-TOTAL
010330     END-IF.
010340 EE020-EXIT.
010350     EXIT.
010360*
010370*  BUMPS THE BY-TYPE NODE COUNT MATCHING ND-TYPE - CALLED BY
010380*  EE010-WRITE-NODE FOR EVERY NODE SUCCESSFULLY WRITTEN.
010390*
010400 HH030-TALLY-NODE-TYPE.
010410     MOVE     1 TO WS-STAT-IX.
010420     PERFORM  HH040-TEST-ONE-NODE-TYPE THRU HH040-EXIT
010430         UNTIL WS-STAT-IX > 4.
010440 HH030-EXIT.
010450     EXIT.
010460*
010470 HH040-TEST-ONE-NODE-TYPE.
010480     IF       ND-TYPE = WS-NODE-TYPE-NAME(WS-STAT-IX)
010490              ADD  1 TO WS-NODE-TYPE-COUNT(WS-STAT-IX)
010500     END-IF.
010510     ADD      1 TO WS-STAT-IX.
010520 HH040-EXIT.
010530     EXIT.
010540*
010550*  PRINTS THE EXTRACTION-COUNT SECTION, THEN ONE PATIENT SUB-HEADING
010560*  FOLLOWED BY ONE LINE PER CRITERION TESTED AGAINST THAT PATIENT AND
010570*  AN EXPLICIT ELIGIBLE LINE, THEN ONE SUBTOTAL LINE PER NAMED
010580*  CRITERION CATEGORY, THEN LET TERMINATE FIRE THE FINAL CONTROL
010590*  FOOTINGS.
010600*
010610 DD010-PRINT-REPORT.
010620     PERFORM  GG100-COUNT-EXTRACTION-TYPES THRU GG100-EXIT.
010630     GENERATE EXTRACTION-HEAD-LINE.
010640     MOVE     1 TO TX.
010650     PERFORM  FF060-GENERATE-EXTRACTION-LINE THRU FF060-EXIT
010660         UNTIL TX > 7.
010670     MOVE     1 TO PX.
010680     PERFORM  FF030-GENERATE-PATIENT-LINE THRU FF030-EXIT
010690         UNTIL PX > WS-PAT-COUNT.
010700     MOVE     1 TO TX.
010710     PERFORM  FF040-GENERATE-CATEGORY-LINE THRU FF040-EXIT
010720         UNTIL TX > 5.
010730     IF       WS-PAT-COUNT > ZERO
010740              COMPUTE WS-PCT-ELIGIBLE ROUNDED =
010750                      (WS-PATIENTS-ELIG / WS-PAT-COUNT) * 100
010760     END-IF.
010770     PERFORM  GG400-TALLY-GRAND-TOTALS THRU GG400-EXIT.
010780     TERMINATE BARIATRIC-EVAL-REPORT.
010790 DD010-EXIT.
010800     EXIT.
010810*
010820*  TALLIES WS-EXTRACT-COUNT(1-7) BY SCANNING THE WHOLE RESTRICTION
010830*  TABLE ONCE - CALLED ONCE AT THE TOP OF DD010-PRINT-REPORT.
010840*
010850 GG100-COUNT-EXTRACTION-TYPES.
010860     MOVE     1 TO IX.
010870     PERFORM  GG110-TALLY-ONE-CRITERION THRU GG110-EXIT
010880         UNTIL IX > WS-RST-COUNT.
010890 GG100-EXIT.
010900     EXIT.
010910*
010920 GG110-TALLY-ONE-CRITERION.
010930     EVALUATE  WS-RST-TYPE(IX)
010940         WHEN  "AGE"
010950               ADD 1 TO WS-EXTRACT-COUNT(1)
010960         WHEN  "BMI"
010970               ADD 1 TO WS-EXTRACT-COUNT(2)
010980         WHEN  "BMI-COMORBID"
010990               ADD 1 TO WS-EXTRACT-COUNT(3)
011000         WHEN  "DURATION"
011010               ADD 1 TO WS-EXTRACT-COUNT(4)
011020         WHEN  "DOCUMENT"
011030               ADD 1 TO WS-EXTRACT-COUNT(5)
011040         WHEN  "PROCEDURE"
011050               ADD 1 TO WS-EXTRACT-COUNT(6)
011060         WHEN  "DIAGNOSIS"
011070               ADD 1 TO WS-EXTRACT-COUNT(7)
011080     END-EVALUATE.
011090     ADD      1 TO IX.
011100 GG110-EXIT.
011110     EXIT.
011120*
011130*  ONE EXTRACTION-COUNT LINE - CALLED REPEATEDLY BY DD010 FOR EACH OF
011140*  THE 7 CRITERION TYPES, SUPPRESSED WHEN THE POLICY EXTRACTED NONE.
011150*
011160 FF060-GENERATE-EXTRACTION-LINE.
011170     IF       WS-EXTRACT-COUNT(TX) > ZERO
011180              GENERATE EXTRACTION-COUNT-LINE
011190     END-IF.
011200     ADD      1 TO TX.
011210 FF060-EXIT.
011220     EXIT.
011230*
011240*  ONE PATIENT SUB-HEADING, ONE CRITERION-DETAIL LINE PER RESTRICTION
011250*  TESTED AGAINST THAT PATIENT, THEN ONE EXPLICIT ELIGIBLE LINE -
011260*  CALLED REPEATEDLY BY DD010 FOR EVERY PATIENT IN THE TABLE.
011270*
011280 FF030-GENERATE-PATIENT-LINE.
011290     GENERATE PATIENT-SUBHEAD-LINE.
011300     MOVE     1 TO IX.
011310     PERFORM  FF035-GENERATE-CRITERION-LINE THRU FF035-EXIT
011320         UNTIL IX > WS-RST-COUNT.
011330     GENERATE PATIENT-ELIGIBLE-LINE.
011340     ADD      1 TO PX.
011350 FF030-EXIT.
011360     EXIT.
011370*
011380 FF035-GENERATE-CRITERION-LINE.
011390     PERFORM  GG200-BUILD-CRITERION-LINE THRU GG200-EXIT.
011400     GENERATE CRITERION-DETAIL-LINE.
011410     ADD      1 TO IX.
011420 FF035-EXIT.
011430     EXIT.
011440*
011450*  BUILDS THE STATUS / OPERATOR / REQUIRED-VALUE / PATIENT-VALUE
011460*  DISPLAY FIELDS FOR ONE CRITERION AGAINST THE CURRENT PATIENT.
011470*
011480 GG200-BUILD-CRITERION-LINE.
011490     IF       WS-MET-CRIT(PX IX) = "Y"
011500              MOVE "MET"     TO WS-LINE-STATUS
011510     ELSE
011520              MOVE "NOT MET" TO WS-LINE-STATUS
011530     END-IF.
011540     MOVE     WS-RST-OPER(IX) TO WS-LINE-OPERATOR.
011550     MOVE     SPACES TO WS-LINE-REQ-VALUE WS-LINE-PAT-VALUE.
011560     EVALUATE  WS-RST-TYPE(IX)
011570         WHEN  "AGE"
011580               MOVE WS-RST-VAL1(IX)  TO WS-LINE-INT-EDIT
011590               MOVE WS-LINE-INT-ALPHA TO WS-LINE-REQ-VALUE
011600               MOVE WS-PAT-AGE(PX)   TO WS-LINE-INT-EDIT
011610               MOVE WS-LINE-INT-ALPHA TO WS-LINE-PAT-VALUE
011620         WHEN  "BMI" WHEN "BMI-COMORBID"
011630               MOVE WS-RST-VAL1(IX)  TO WS-LINE-DEC-EDIT
011640               MOVE WS-LINE-DEC-ALPHA TO WS-LINE-REQ-VALUE
011650               MOVE WS-PAT-BMI(PX)   TO WS-LINE-DEC-EDIT
011660               MOVE WS-LINE-DEC-ALPHA TO WS-LINE-PAT-VALUE
011670         WHEN  "DURATION"
011680               MOVE WS-RST-VAL1(IX)   TO WS-LINE-INT-EDIT
011690               MOVE WS-LINE-INT-ALPHA  TO WS-LINE-REQ-VALUE
011700               MOVE WS-PAT-MONTHS(PX) TO WS-LINE-INT-EDIT
011710               MOVE WS-LINE-INT-ALPHA  TO WS-LINE-PAT-VALUE
011720         WHEN  "PROCEDURE"
011730               MOVE WS-RST-CODES(IX) (1:14) TO WS-LINE-REQ-VALUE
011740               MOVE WS-PAT-PROC(PX)         TO WS-LINE-PAT-VALUE
011750         WHEN  "DIAGNOSIS"
011760               MOVE WS-RST-CODES(IX) (1:14) TO WS-LINE-REQ-VALUE
011770               MOVE WS-PAT-DIAG(PX 1)       TO WS-LINE-PAT-VALUE
011780         WHEN  "DOCUMENT"
011790               MOVE "Y"              TO WS-LINE-REQ-VALUE
011800               PERFORM GG210-FIND-DOC-FLAG THRU GG210-EXIT
011810     END-EVALUATE.
011820 GG200-EXIT.
011830     EXIT.
011840*
011850*  FETCHES THE PATIENT'S OWN DOCUMENTATION FLAG FOR THE CRITERION'S
011860*  TARGET FIELD - CALLED ONLY FOR THE DOCUMENT CRITERION TYPE.
011870*
011880 GG210-FIND-DOC-FLAG.
011890     EVALUATE  WS-RST-FIELD(IX)
011900         WHEN  "WEIGHT-LOSS-PROGRAM-FLAG"
011910               MOVE WS-PAT-WLP-FL(PX)   TO WS-LINE-PAT-VALUE
011920         WHEN  "MEDICAL-EVALUATION-FLAG"
011930               MOVE WS-PAT-MEDEV-FL(PX) TO WS-LINE-PAT-VALUE
011940         WHEN  "MENTAL-HEALTH-EVALUATION-FLAG"
011950               MOVE WS-PAT-MHEV-FL(PX)  TO WS-LINE-PAT-VALUE
011960         WHEN  "PREOPERATIVE-EDUCATION-FLAG"
011970               MOVE WS-PAT-EDU-FL(PX)   TO WS-LINE-PAT-VALUE
011980         WHEN  "TREATMENT-PLAN-FLAG"
011990               MOVE WS-PAT-PLAN-FL(PX)  TO WS-LINE-PAT-VALUE
012000         WHEN  "CONSERVATIVE-THERAPY-FLAG"
012010               MOVE WS-PAT-CONS-FL(PX)  TO WS-LINE-PAT-VALUE
012020     END-EVALUATE.
012030 GG210-EXIT.
012040     EXIT.
012050*
012060*  ONE CATEGORY SUBTOTAL LINE - CALLED REPEATEDLY BY DD010 FOR EACH
012070*  OF THE 5 NAMED CRITERION CATEGORIES, RE-SCANNING THE FULL
012080*  PATIENT/RESTRICTION GRID EACH TIME TO COUNT HOW MANY PATIENT
012090*  TESTS IN THAT CATEGORY WERE MET.
012100*
012110 FF040-GENERATE-CATEGORY-LINE.
012120     MOVE     ZERO TO WS-CAT-MET-COUNT WS-CAT-TESTED-COUNT.
012130     MOVE     1 TO PX.
012140     PERFORM  GG300-TALLY-CATEGORY-ONE-PATIENT THRU GG300-EXIT
012150         UNTIL PX > WS-PAT-COUNT.
012160     IF       WS-CAT-TESTED-COUNT > ZERO
012170              COMPUTE WS-CAT-PCT ROUNDED =
012180                      (WS-CAT-MET-COUNT / WS-CAT-TESTED-COUNT) * 100
012190     ELSE
012200              MOVE ZERO TO WS-CAT-PCT
012210     END-IF.
012220     GENERATE CATEGORY-SUBTOTAL-LINE.
012230     ADD      1 TO TX.
012240 FF040-EXIT.
012250     EXIT.
012260*
012270 GG300-TALLY-CATEGORY-ONE-PATIENT.
012280     MOVE     1 TO IX.
012290     PERFORM  GG310-TALLY-ONE-CRITERION THRU GG310-EXIT
012300         UNTIL IX > WS-RST-COUNT.
012310     ADD      1 TO PX.
012320 GG300-EXIT.
012330     EXIT.
012340*
012350 GG310-TALLY-ONE-CRITERION.
012360     PERFORM  GG320-CATEGORY-OF-TYPE THRU GG320-EXIT.
012370     IF       WS-CRIT-CATEGORY = WS-CAT-NAME(TX)
012380              ADD  1 TO WS-CAT-TESTED-COUNT
012390              IF   WS-MET-CRIT(PX IX) = "Y"
012400                   ADD 1 TO WS-CAT-MET-COUNT
012410              END-IF
012420     END-IF.
012430     ADD      1 TO IX.
012440 GG310-EXIT.
012450     EXIT.
012460*
012470*  MAPS A RAW RESTRICTION TYPE ONTO ITS NAMED REPORT CATEGORY.
012480*
012490 GG320-CATEGORY-OF-TYPE.
012500     EVALUATE  WS-RST-TYPE(IX)
012510         WHEN  "AGE"
012520               MOVE "DEMOGRAPHIC"    TO WS-CRIT-CATEGORY
012530         WHEN  "BMI" WHEN "BMI-COMORBID"
012540               MOVE "ANTHROPOMETRIC" TO WS-CRIT-CATEGORY
012550         WHEN  "DIAGNOSIS"
012560               MOVE "DIAGNOSIS"      TO WS-CRIT-CATEGORY
012570         WHEN  "PROCEDURE"
012580               MOVE "PROCEDURE"      TO WS-CRIT-CATEGORY
012590         WHEN  "DOCUMENT" WHEN "DURATION"
012600               MOVE "DOCUMENTATION"  TO WS-CRIT-CATEGORY
012610     END-EVALUATE.
012620 GG320-EXIT.
012630     EXIT.
012640*
012650*  TALLIES THE GRAND TOTAL RULE COUNTS FOR THE FINAL CONTROL
012660*  FOOTING - CALLED ONCE, JUST BEFORE TERMINATE.
012670*
012680 GG400-TALLY-GRAND-TOTALS.
012690     MOVE     ZERO TO WS-TOTAL-RULES WS-TOTAL-MET WS-TOTAL-NOTMET.
012700     MOVE     1 TO PX.
012710     PERFORM  GG410-TALLY-GRAND-ONE-PATIENT THRU GG410-EXIT
012720         UNTIL PX > WS-PAT-COUNT.
012730 GG400-EXIT.
012740     EXIT.
012750*
012760 GG410-TALLY-GRAND-ONE-PATIENT.
012770     MOVE     1 TO IX.
012780     PERFORM  GG420-TALLY-GRAND-ONE-CRIT THRU GG420-EXIT
012790         UNTIL IX > WS-RST-COUNT.
012800     ADD      1 TO PX.
012810 GG410-EXIT.
012820     EXIT.
012830*
012840 GG420-TALLY-GRAND-ONE-CRIT.
012850     ADD      1 TO WS-TOTAL-RULES.
012860     IF       WS-MET-CRIT(PX IX) = "Y"
012870              ADD 1 TO WS-TOTAL-MET
012880     ELSE
012890              ADD 1 TO WS-TOTAL-NOTMET
012900     END-IF.
012910     ADD      1 TO IX.
012920 GG420-EXIT.
012930     EXIT.
012940*
012950*  FINAL KNOWLEDGE-GRAPH STATISTICS FOR THE OPERATOR'S CONSOLE LOG
012960*  - TOTAL NODES/EDGES WRITTEN THIS RUN, THEN ONE LINE PER NODE
012970*  TYPE.  SEE REQUEST #2612.
012980*
012990 ZZ010-DISPLAY-GRAPH-STATS.
013000     DISPLAY  "PE050 KG-NODES WRITTEN    = " WS-NODE-TOTAL.
013010     DISPLAY  "PE050 KG-EDGES WRITTEN    = " WS-EDGE-TOTAL.
013020     MOVE     1 TO WS-STAT-IX.
013030     PERFORM  ZZ020-DISPLAY-ONE-NODE-TYPE THRU ZZ020-EXIT
013040         UNTIL WS-STAT-IX > 4.
013050 ZZ010-EXIT.
013060     EXIT.
013070*
013080 ZZ020-DISPLAY-ONE-NODE-TYPE.
013090     DISPLAY  "PE050   " WS-NODE-TYPE-NAME(WS-STAT-IX)
013100              " NODES = " WS-NODE-TYPE-COUNT(WS-STAT-IX).
013110     ADD      1 TO WS-STAT-IX.
013120 ZZ020-EXIT.
013130     EXIT.
