000100 IDENTIFICATION          DIVISION.
000200******************************************************************
000300 PROGRAM-ID.             PE040.
000400 AUTHOR.                 V B COEN.
000500 INSTALLATION.           APPLEWOOD COMPUTERS.
000600 DATE-WRITTEN.           14/03/88.
000700 DATE-COMPILED.          14/03/88.
000800 SECURITY.               NON-CONFIDENTIAL.
000900*
001000*    REMARKS.            MEDICAL CODE MAPPING.
001100*                        LOOKS UP A CPT OR ICD-10 CODE AGAINST THE
001200*                        MEDICAL-CODES FILE, HELD ENTIRELY IN
001300*                        STORAGE ON FIRST CALL, AND RETURNS ITS
001400*                        DESCRIPTION AND CATEGORY.  TRIES AN EXACT
001500*                        KEY MATCH FIRST, THEN A RANGE MATCH.
001600*
001700*    VERSION.            SEE PROG-NAME IN WORKING-STORAGE.
001800*
001900*    CALLED MODULES.     NONE.
002000*
002100*    FILES USED.         MEDICAL-CODES. INPUT - LOADED ONCE ONLY,
002200*                        ON THE FIRST CALL OF A RUN.
002300*
002400*    ERROR MESSAGES USED.
002500*                        PE005.
002600*
002700* CHANGES:
002800* 14/03/88 VBC - 1.00 CREATED.
002900* 02/09/93 VBC -    1 ADDED RANGE-KEY MATCHING FOR ICD-10 RANGES
003000*                      SUCH AS Z68.41-Z68.45.
003100* 08/01/99 VBC -    2 YEAR 2000 REVIEW - NO DATE FIELDS, PASSED
003200*                      CLEAN.
003300* 27/07/06 VBC -    3 TABLE WIDENED FROM 100 TO 200 ENTRIES - THE
003400*                      PAYER'S CODE LIST OUTGREW THE ORIGINAL SIZE.
003500* 25/04/08 VBC -    4 CC020-RANGE-SCAN WAS ACCEPTING A RANGE MATCH
003600*                      ON AN INCLUSIVE COMPARE ALONE - A SHORT CODE
003700*                      THAT SORTED WITHIN THE RANGE BUT WAS NOT THE
003800*                      SAME LENGTH AS THE RANGE START (E.G. A
003900*                      CATEGORY-LEVEL CODE) COULD FALSE-MATCH.  NOW
004000*                      ALSO REQUIRES LK-CODE'S TRIMMED LENGTH TO
004100*                      EQUAL THE RANGE START'S TRIMMED LENGTH.  SEE
004200*                      TICKET RQ-4423.
004300*
004400 ENVIRONMENT             DIVISION.
004500******************************************************************
004600 CONFIGURATION           SECTION.
004700 SOURCE-COMPUTER.        IBM-390.
004800 OBJECT-COMPUTER.        IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*
005200 INPUT-OUTPUT            SECTION.
005300 FILE-CONTROL.
005400     SELECT MEDICAL-CODES
005500         ASSIGN TO UT-S-MEDCODE
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS  IS WS-MC-STATUS.
005800*
005900 DATA                    DIVISION.
006000******************************************************************
006100 FILE SECTION.
006200 FD  MEDICAL-CODES
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 80 CHARACTERS.
006600     COPY "wsmedcd.cob".
006700*
006800 WORKING-STORAGE SECTION.
006900******************************************************************
007000 77  PROG-NAME               PIC X(15) VALUE "PE040 (1.04)".
007100*
007200 01  WS-MC-STATUS            PIC XX      VALUE ZERO.
007300 01  WS-LOADED-SW            PIC X       VALUE "N".
007400     88  WS-TABLE-LOADED                 VALUE "Y".
007500*
007600 01  WS-CODE-COUNT           BINARY-LONG UNSIGNED VALUE ZERO.
007700 01  IX                      BINARY-LONG UNSIGNED VALUE ZERO.
007800*
007900 01  WS-CODE-TABLE.
008000     03  WS-CODE-ENT         OCCURS 200.
008100         05  WS-CODE-KEY     PIC X(12)  VALUE SPACES.
008200         05  WS-CODE-TYPE    PIC X(10)  VALUE SPACES.
008300         05  WS-CODE-CATEGORY PIC X(10) VALUE SPACES.
008400         05  WS-CODE-DESC    PIC X(45)  VALUE SPACES.
008500 01  WS-CODE-TABLE-FLAT REDEFINES WS-CODE-TABLE
008600                            PIC X(15400).
008700*                                  FLAT VIEW - CLEARS THE WHOLE
008800*                                  TABLE IN ONE MOVE AT LOAD TIME.
008900 01  WS-CODE-COUNT-X REDEFINES WS-CODE-COUNT
009000                            PIC X(04).
009100*                                  RAW VIEW - USED ONLY FOR A
009200*                                  DIAGNOSTIC DISPLAY DURING TESTING.
009300*
009400 01  WS-RANGE-PAIR.
009500     03  WS-RANGE-LOW        PIC X(06)  VALUE SPACES.
009600     03  WS-RANGE-HIGH       PIC X(06)  VALUE SPACES.
009700 01  WS-RANGE-LOW-X REDEFINES WS-RANGE-PAIR
009800                            PIC X(12).
009900*                                  FULL-KEY VIEW OF THE RANGE PAIR
010000*                                  - USED WHEN THE KEY HAS NO HYPHEN
010100*                                  AND IS THEREFORE NOT A RANGE.
010200*
010300*  HOME-GROWN TRIM WORK AREA - THIS SHOP'S COMPILER HAS NO TRIM OR
010400*  LENGTH FUNCTION, SO CC030-TRIM-FIELD STRIPS TRAILING SPACES BY A
010500*  BACKWARD SCAN.  USED BY CC020-RANGE-SCAN TO COMPARE LK-CODE'S
010600*  TRUE LENGTH AGAINST THE RANGE START'S TRUE LENGTH BEFORE A RANGE
010700*  MATCH IS ACCEPTED.
010800*
010900 01  WS-TRIM-WORK.
011000     03  WS-TRIM-IN          PIC X(12)  VALUE SPACES.
011100     03  WS-TRIM-LEN         BINARY-LONG UNSIGNED VALUE ZERO.
011200     03  WS-CODE-LEN         BINARY-LONG UNSIGNED VALUE ZERO.
011300     03  WS-RANGE-LOW-LEN    BINARY-LONG UNSIGNED VALUE ZERO.
011400*
011500 01  ERROR-MESSAGES.
011600     03  PE005   PIC X(40) VALUE "PE005 MEDICAL-CODES FILE NOT FOUND - ".
011700*
011800 LINKAGE SECTION.
011900******************************************************************
012000*
012100 01  PE040-LINKAGE-AREA.
012200     03  LK-CODE                 PIC X(12).
012300     03  LK-FOUND-SW             PIC X.
012400*                                      "Y" OR "N" ON RETURN.
012500     03  LK-CODE-TYPE            PIC X(10).
012600     03  LK-CATEGORY             PIC X(10).
012700     03  LK-DESCRIPTION          PIC X(45).
012800*
012900 PROCEDURE DIVISION USING PE040-LINKAGE-AREA.
013000******************************************************************
013100 MAIN-LOGIC                  SECTION.
013200*****************************************
013300     IF       NOT WS-TABLE-LOADED
013400              PERFORM AA010-LOAD-TABLE THRU AA010-EXIT
013500     END-IF.
013600     MOVE     "N"    TO LK-FOUND-SW.
013700     MOVE     SPACES TO LK-CODE-TYPE LK-CATEGORY LK-DESCRIPTION.
013800     MOVE     1 TO IX.
013900     PERFORM  CC010-EXACT-SCAN THRU CC010-EXIT
014000              UNTIL IX > WS-CODE-COUNT OR LK-FOUND-SW = "Y".
014100     IF       LK-FOUND-SW = "Y"
014200              GO TO MAIN-EXIT
014300     END-IF.
014400     MOVE     1 TO IX.
014500     PERFORM  CC020-RANGE-SCAN THRU CC020-EXIT
014600              UNTIL IX > WS-CODE-COUNT OR LK-FOUND-SW = "Y".
014700     IF       LK-FOUND-SW = "Y"
014800              GO TO MAIN-EXIT
014900     END-IF.
015000     MOVE     "DESCRIPTION NOT AVAILABLE" TO LK-DESCRIPTION.
015100 MAIN-EXIT.
015200     EXIT PROGRAM.
015300*
015400*  ONE PASS OF THE EXACT-KEY SCAN - CALLED REPEATEDLY BY MAIN-LOGIC
015500*  UNTIL THE TABLE IS EXHAUSTED OR A MATCH IS FOUND.
015600*
015700 CC010-EXACT-SCAN.
015800     IF       WS-CODE-KEY(IX) = LK-CODE
015900              PERFORM BB010-RETURN-MATCH THRU BB010-EXIT
016000     ELSE
016100              ADD 1 TO IX
016200     END-IF.
016300 CC010-EXIT.
016400     EXIT.
016500*
016600*  ONE PASS OF THE RANGE-KEY SCAN, FOR ICD-10 RANGES SUCH AS
016700*  Z68.41-Z68.45 HELD AS A SINGLE TABLE ENTRY.  A RANGE MATCH IS
016800*  ONLY ACCEPTED WHEN LK-CODE'S TRIMMED LENGTH EQUALS THE RANGE
016900*  START'S TRIMMED LENGTH, AS WELL AS FALLING WITHIN THE INCLUSIVE
017000*  CHARACTER-ORDERING COMPARE - OTHERWISE A SHORTER CATEGORY-LEVEL
017100*  CODE THAT HAPPENS TO SORT WITHIN THE RANGE WOULD FALSE-MATCH.
017200*
017300 CC020-RANGE-SCAN.
017400     MOVE     SPACES TO WS-RANGE-PAIR.
017500     UNSTRING WS-CODE-KEY(IX) DELIMITED BY "-"
017600              INTO WS-RANGE-LOW WS-RANGE-HIGH.
017700     IF       WS-RANGE-HIGH = SPACES
017800              ADD 1 TO IX
017900              GO TO CC020-EXIT
018000     END-IF.
018100     MOVE     LK-CODE TO WS-TRIM-IN.
018200     PERFORM  CC030-TRIM-FIELD THRU CC030-EXIT.
018300     MOVE     WS-TRIM-LEN TO WS-CODE-LEN.
018400     MOVE     WS-RANGE-LOW TO WS-TRIM-IN.
018500     PERFORM  CC030-TRIM-FIELD THRU CC030-EXIT.
018600     MOVE     WS-TRIM-LEN TO WS-RANGE-LOW-LEN.
018700     IF       WS-CODE-LEN = WS-RANGE-LOW-LEN
018800         AND  LK-CODE >= WS-RANGE-LOW
018900         AND  LK-CODE <= WS-RANGE-HIGH
019000              PERFORM BB010-RETURN-MATCH THRU BB010-EXIT
019100     ELSE
019200              ADD 1 TO IX
019300     END-IF.
019400 CC020-EXIT.
019500     EXIT.
019600*
019700*  BACKWARD SCAN TO FIND THE LENGTH OF WS-TRIM-IN WITH TRAILING
019800*  SPACES REMOVED.  CLAMPED TO A MINIMUM OF 1 SO THE CALLER NEVER
019900*  TAKES A ZERO-LENGTH REFERENCE MODIFICATION.
020000*
020100 CC030-TRIM-FIELD.
020200     MOVE     12 TO WS-TRIM-LEN.
020300     PERFORM  CC031-BACK-UP-ONE THRU CC031-EXIT
020400              UNTIL WS-TRIM-LEN <= 1
020500                 OR WS-TRIM-IN(WS-TRIM-LEN:1) NOT = SPACE.
020600 CC030-EXIT.
020700     EXIT.
020800*
020900 CC031-BACK-UP-ONE.
021000     SUBTRACT 1 FROM WS-TRIM-LEN.
021100 CC031-EXIT.
021200     EXIT.
021300*
021400 AA010-LOAD-TABLE.
021500     MOVE     SPACES TO WS-CODE-TABLE-FLAT.
021600     MOVE     ZERO   TO WS-CODE-COUNT.
021700     OPEN     INPUT MEDICAL-CODES.
021800     IF       WS-MC-STATUS NOT = "00"
021900              DISPLAY PE005 WS-MC-STATUS
022000              MOVE "Y" TO WS-LOADED-SW
022100              GO TO AA010-EXIT
022200     END-IF.
022300     PERFORM  DD010-READ-ONE-CODE THRU DD010-EXIT
022400              UNTIL WS-MC-STATUS = "10".
022500     CLOSE    MEDICAL-CODES.
022600     MOVE     "Y" TO WS-LOADED-SW.
022700 AA010-EXIT.
022800     EXIT.
022900*
023000*  ONE READ OF MEDICAL-CODES, CALLED REPEATEDLY BY AA010-LOAD-TABLE
023100*  UNTIL END OF FILE OR THE 200-ENTRY TABLE LIMIT IS REACHED.
023200*
023300 DD010-READ-ONE-CODE.
023400     READ     MEDICAL-CODES
023500         AT END
023600              MOVE "10" TO WS-MC-STATUS
023700              GO TO DD010-EXIT
023800     END-READ.
023900     ADD      1 TO WS-CODE-COUNT.
024000     IF       WS-CODE-COUNT > 200
024100              SUBTRACT 1 FROM WS-CODE-COUNT
024200              MOVE "10" TO WS-MC-STATUS
024300              GO TO DD010-EXIT
024400     END-IF.
024500     MOVE     MC-CODE-KEY  TO WS-CODE-KEY(WS-CODE-COUNT).
024600     MOVE     MC-CODE-TYPE TO WS-CODE-TYPE(WS-CODE-COUNT).
024700     MOVE     MC-CATEGORY  TO WS-CODE-CATEGORY(WS-CODE-COUNT).
024800     MOVE     MC-DESCRIPTION
024900                               TO WS-CODE-DESC(WS-CODE-COUNT).
025000 DD010-EXIT.
025100     EXIT.
025200*
025300 BB010-RETURN-MATCH.
025400     MOVE     "Y"                   TO LK-FOUND-SW.
025500     MOVE     WS-CODE-TYPE(IX)      TO LK-CODE-TYPE.
025600     MOVE     WS-CODE-CATEGORY(IX)  TO LK-CATEGORY.
025700     MOVE     WS-CODE-DESC(IX)      TO LK-DESCRIPTION.
025800 BB010-EXIT.
025900     EXIT.
